000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    ORD-ORDER-ENGINE.
000030 AUTHOR.        R SHAH.
000040 INSTALLATION.  AI-SLICE DATA CENTER - BATCH OPERATIONS.
000050 DATE-WRITTEN.  07/12/85.
000060 DATE-COMPILED.
000070 SECURITY.      AI-SLICE INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*----------------------------------------------------------------
000090*                    O R D - O R D E R - E N G I N E
000100*----------------------------------------------------------------
000110* STEP ONE OF THE AI-SLICE NIGHTLY BATCH.  TAKES THE DAY'S
000120* CART-LINE FEED (GROUPED BY CART-ORDER-REF), PRICES EACH GROUP
000130* AS ONE ORDER AGAINST THE CUSTOMER AND DISH MASTERS, APPLIES
000140* THE VIP DISCOUNT, AND CALLS PAY-PAYMENT-ENGINE TO CHECK FUNDS
000150* AND SETTLE THE CHARGE.  CUSTOMER AND WALLET MASTERS ARE OWNED
000160* AND REWRITTEN BY PAY-PAYMENT-ENGINE, NOT BY THIS PROGRAM - SEE
000170* PAY.ENGINE.CBL.  THIS PROGRAM OWNS THE DISH MASTER (POPULARITY
000180* AND RATING COUNTERS) AND THE ORDER / ORDER-ITEM OUTPUT FILES,
000190* AND ALSO APPLIES ANY POST-DELIVERY FOOD/DELIVERY RATINGS THAT
000200* CAME IN OVERNIGHT AGAINST ALREADY-PLACED ORDERS.  THE ORDER
000210* SECTION OF THE PROCESSING REPORT IS OPENED HERE, FIRST STEP OF
000220* THE JOB STREAM.
000230*----------------------------------------------------------------
000240*    CHANGE LOG
000250*
000260*    DATE      BY     TICKET    DESCRIPTION                    TAG
000270*    --------  -----  --------  -----------------------------  ---
000280*    07/12/85  RSHAH  AIS-0001  ORIGINAL PROGRAM - CART PRICING CL01
000290*    07/12/85  RSHAH  AIS-0001  AND FUNDS CHECK ONLY.           CL01
000300*    02/03/91  RSHAH  AIS-0118  ADDED VIP 5 PERCENT DISCOUNT    CL02
000310*    02/03/91  RSHAH  AIS-0118  CALCULATION IN 2200-PRICE-GROUP CL02
000320*    03/11/90  RSHAH  AIS-0097  EMIT IF/OC/OR REPUTATION EVENTS CL03
000330*    03/11/90  RSHAH  AIS-0097  FOR DOWNSTREAM REP-REPUTATION   CL03
000340*    03/11/90  RSHAH  AIS-0097  ENGINE TO SCORE.                CL03
000350*    05/17/96  PNAIR  AIS-0204  ADDED ORE EVENT PASS (5000) FOR CL04
000360*    05/17/96  PNAIR  AIS-0204  POST-DELIVERY FOOD/DLVY RATINGS CL04
000370*    06/14/94  PNAIR  AIS-0177  CONVERTED CUST/DISH LOOKUP FROM CL05
000380*    06/14/94  PNAIR  AIS-0177  SEQUENTIAL SCAN TO TABLE SEARCH CL05
000390*    01/09/99  TBECK  AIS-0320  PAYMENT ENGINE NOW OWNS CST/WAL CL06
000400*    01/09/99  TBECK  AIS-0320  MASTERS - REMOVED DUPLICATE     CL06
000410*    01/09/99  TBECK  AIS-0320  CUSTOMER/WALLET REWRITE HERE.   CL06
000420*    04/02/99  TBECK  AIS-0329  WIDENED CST/DSH TABLES 500>2000 CL07
000430*    04/02/99  TBECK  AIS-0329  FOR SPRING MENU EXPANSION.      CL07
000431*    02/02/00  TBECK  AIS-0342  PAY-FAILED ORDERS WERE LUMPED    CL08
000432*    02/02/00  TBECK  AIS-0342  IN WITH NO-FUNDS ON THE GRAND    CL08
000433*    02/02/00  TBECK  AIS-0342  TOTALS - SPLIT INTO OWN COUNTER  CL08
000434*    02/02/00  TBECK  AIS-0342  AND REPORT LINE PER MGR REQUEST. CL08
000435*    03/01/00  TBECK  AIS-0350  2000 NEVER RE-PRIMED WS-GROUP-   CL09
000436*    03/01/00  TBECK  AIS-0350  REF AFTER THE FIRST CART GROUP - CL09
000437*    03/01/00  TBECK  AIS-0350  EVERY GROUP AFTER IT CAME IN     CL09
000438*    03/01/00  TBECK  AIS-0350  EMPTY AND THE FILE NEVER READ    CL09
000439*    03/01/00  TBECK  AIS-0350  PAST GROUP 1.  NOW RE-STAMPED AT CL09
000440*    03/01/00  TBECK  AIS-0350  TOP OF 2000 EACH PASS.           CL09
000441*----------------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-4381.
000480 OBJECT-COMPUTER. IBM-4381.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT CST-MASTER-IN   ASSIGN TO CSTMAST
000540         ORGANIZATION IS SEQUENTIAL
000550         FILE STATUS IS WS-CST-IN-STATUS.
000560     SELECT DSH-MASTER-IN   ASSIGN TO DSHMAST
000570         ORGANIZATION IS SEQUENTIAL
000580         FILE STATUS IS WS-DSH-IN-STATUS.
000590     SELECT DSH-MASTER-OUT  ASSIGN TO DSHMAOUT
000600         ORGANIZATION IS SEQUENTIAL
000610         FILE STATUS IS WS-DSH-OUT-STATUS.
000620     SELECT CRT-LINE-IN     ASSIGN TO CRTLINE
000630         ORGANIZATION IS SEQUENTIAL
000640         FILE STATUS IS WS-CRT-STATUS.
000650     SELECT ORE-EVENT-IN    ASSIGN TO OREEVT
000660         ORGANIZATION IS SEQUENTIAL
000670         FILE STATUS IS WS-ORE-STATUS.
000680     SELECT ORD-DETAIL-OUT  ASSIGN TO ORDOUT
000690         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS WS-ORD-STATUS.
000710     SELECT OIT-DETAIL-OUT  ASSIGN TO OITOUT
000720         ORGANIZATION IS SEQUENTIAL
000730         FILE STATUS IS WS-OIT-STATUS.
000740     SELECT REV-EVENT-OUT   ASSIGN TO REVOUT
000750         ORGANIZATION IS SEQUENTIAL
000760         FILE STATUS IS WS-REV-STATUS.
000770     SELECT RPT-REPORT-OUT  ASSIGN TO RPTFILE
000780         ORGANIZATION IS SEQUENTIAL
000790         FILE STATUS IS WS-RPT-STATUS.
000800 DATA DIVISION.
000810 FILE SECTION.
000820 FD  CST-MASTER-IN
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 100 CHARACTERS.
000850 COPY CSTMAST.
000860 FD  DSH-MASTER-IN
000870     LABEL RECORDS ARE STANDARD
000880     RECORD CONTAINS 100 CHARACTERS.
000890 COPY DSHMAST.
000900 FD  DSH-MASTER-OUT
000910     LABEL RECORDS ARE STANDARD
000920     RECORD CONTAINS 100 CHARACTERS.
000930 01  DSH-MASTER-OUT-RECORD          PIC X(100).
000940 FD  CRT-LINE-IN
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 30 CHARACTERS.
000970 COPY CRTLINE.
000980 FD  ORE-EVENT-IN
000990     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 30 CHARACTERS.
001010 COPY OREEVT.
001020 FD  ORD-DETAIL-OUT
001030     LABEL RECORDS ARE STANDARD
001040     RECORD CONTAINS 90 CHARACTERS.
001050 COPY ORDDTL.
001060 FD  OIT-DETAIL-OUT
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 40 CHARACTERS.
001090 COPY OITDTL.
001100 FD  REV-EVENT-OUT
001110     LABEL RECORDS ARE STANDARD
001120     RECORD CONTAINS 70 CHARACTERS.
001130 COPY REVEVT.
001140 FD  RPT-REPORT-OUT
001150     LABEL RECORDS ARE STANDARD
001160     RECORD CONTAINS 132 CHARACTERS.
001170 COPY RPTLINE.
001180 WORKING-STORAGE SECTION.
001190*----------------------------------------------------------------
001200* FILE STATUS SWITCHES
001210*----------------------------------------------------------------
001220 01  WS-FILE-STATUSES.
001230     05  WS-CST-IN-STATUS            PIC X(02).
001240     05  WS-DSH-IN-STATUS            PIC X(02).
001250     05  WS-DSH-OUT-STATUS           PIC X(02).
001260     05  WS-CRT-STATUS               PIC X(02).
001270     05  WS-ORE-STATUS               PIC X(02).
001280     05  WS-ORD-STATUS               PIC X(02).
001290     05  WS-OIT-STATUS               PIC X(02).
001300     05  WS-REV-STATUS               PIC X(02).
001310     05  WS-RPT-STATUS               PIC X(02).
001320 01  WS-EOF-SWITCHES.
001330     05  WS-CST-EOF-SW               PIC X(01) VALUE 'N'.
001340     05  WS-DSH-EOF-SW               PIC X(01) VALUE 'N'.
001350     05  WS-CRT-EOF-SW               PIC X(01) VALUE 'N'.
001360         88  CRT-AT-EOF                  VALUE 'Y'.
001370     05  WS-ORE-EOF-SW               PIC X(01) VALUE 'N'.
001380         88  ORE-AT-EOF                  VALUE 'Y'.
001390*----------------------------------------------------------------
001400* IN-MEMORY MASTER TABLES - LOADED FROM THE SORTED SEQUENTIAL
001410* MASTERS AND SEARCHED BY KEY (SEARCH ALL), PER SHOP STANDARD.
001420*----------------------------------------------------------------
001430 01  WS-CST-TABLE.
001440     05  WS-CST-COUNT                PIC 9(05) COMP VALUE ZERO.
001450     05  WS-CST-ENTRY OCCURS 2000 TIMES
001460                      ASCENDING KEY IS WS-CST-ENTRY-ID
001470                      INDEXED BY CST-IX.
001480         10  WS-CST-ENTRY-ID         PIC 9(05).
001490         10  WS-CST-ENTRY-REST       PIC X(95).
001500 01  WS-DSH-TABLE.
001510     05  WS-DSH-COUNT                PIC 9(05) COMP VALUE ZERO.
001520     05  WS-DSH-ENTRY OCCURS 2000 TIMES
001530                      ASCENDING KEY IS WS-DSH-ENTRY-ID
001540                      INDEXED BY DSH-IX.
001550         10  WS-DSH-ENTRY-ID         PIC 9(05).
001560         10  WS-DSH-ENTRY-REST       PIC X(95).
001570* PARALLEL-INDEXED CUSTOMER SPEND ACCUMULATOR FOR THE ORDER
001580* SECTION'S CUSTOMER-ID CONTROL BREAK (CART-LINE ARRIVES SORTED
001590* BY ORDER REF, NOT CUSTOMER, SO THE BREAK IS TAKEN ON THE
001600* SORTED CUSTOMER TABLE AT END OF JOB RATHER THAN IN STREAM).
001610 01  WS-CST-SPEND-TABLE.
001620     05  WS-CST-SPEND-ENTRY OCCURS 2000 TIMES INDEXED BY SPD-IX.
001630         10  WS-CST-SPEND-AMT        PIC S9(07)V99 VALUE ZERO.
001640         10  WS-CST-SPEND-ORDERS     PIC 9(05) COMP VALUE ZERO.
001650*----------------------------------------------------------------
001660* ONE CART GROUP (ONE ORDER) BUILT IN WORKING STORAGE
001670*----------------------------------------------------------------
001680 01  WS-ORDER-WORK-AREA.
001690     05  WS-GROUP-REF                PIC 9(05).
001700     05  WS-GROUP-CUST-ID            PIC 9(05).
001710     05  WS-LINE-COUNT               PIC 9(03) COMP VALUE ZERO.
001720     05  WS-AVAIL-COUNT              PIC 9(03) COMP VALUE ZERO.
001730     05  WS-LINE-TABLE OCCURS 50 TIMES INDEXED BY LIN-IX.
001740         10  WS-LN-DISH-ID           PIC 9(05).
001750         10  WS-LN-QUANTITY          PIC 9(03).
001760         10  WS-LN-AVAILABLE-SW      PIC X(01).
001770             88  WS-LN-IS-AVAILABLE      VALUE 'Y'.
001780         10  WS-LN-UNIT-PRICE        PIC S9(05)V99.
001790         10  WS-LN-TOTAL-PRICE       PIC S9(07)V99.
001800     05  WS-SUBTOTAL                 PIC S9(07)V99 VALUE ZERO.
001810     05  WS-DISCOUNT                 PIC S9(07)V99 VALUE ZERO.
001820     05  WS-FINAL-TOTAL              PIC S9(07)V99 VALUE ZERO.
001830     05  WS-CUST-IS-VIP-SW           PIC X(01) VALUE 'N'.
001840         88  WS-CUST-IS-VIP              VALUE 'Y'.
001850     05  WS-CUST-USER-ID             PIC 9(05) VALUE ZERO.
001860     05  WS-CUST-FOUND-SW            PIC X(01) VALUE 'N'.
001870         88  WS-CUST-FOUND               VALUE 'Y'.
001880     05  WS-REJECT-REASON            PIC X(16) VALUE SPACES.
001890     05  WS-ORDER-REJECTED-SW        PIC X(01) VALUE 'N'.
001900         88  ORDER-IS-REJECTED           VALUE 'Y'.
001910*----------------------------------------------------------------
001920* SEQUENCE AND DATE WORK FIELDS
001930*----------------------------------------------------------------
001940 01  WS-RUN-DATE-WORK.
001950     05  WS-RUN-DATE                 PIC 9(08) VALUE 19990402.
001960     05  WS-NEXT-ORDER-ID            PIC 9(05) COMP VALUE ZERO.
001970     05  WS-NEXT-ORDER-SEQ           PIC 9(08) VALUE ZERO.
001980*----------------------------------------------------------------
001985* STANDALONE COUNTER
001986*----------------------------------------------------------------
001987 77  WS-TOT-READ                     PIC 9(07) COMP VALUE ZERO.
001988*----------------------------------------------------------------
001990* CONTROL TOTALS
002000*----------------------------------------------------------------
002010 01  WS-CONTROL-TOTALS.
002030     05  WS-TOT-PLACED               PIC 9(07) COMP VALUE ZERO.
002040     05  WS-TOT-REJ-EMPTY            PIC 9(07) COMP VALUE ZERO.
002050     05  WS-TOT-REJ-UNAVAIL          PIC 9(07) COMP VALUE ZERO.
002060     05  WS-TOT-REJ-NOFUNDS          PIC 9(07) COMP VALUE ZERO.
002065     05  WS-TOT-REJ-PAYFAIL          PIC 9(07) COMP VALUE ZERO.
002070     05  WS-TOT-REVENUE              PIC S9(09)V99 COMP-3 VALUE ZERO.
002080     05  WS-TOT-DISCOUNT             PIC S9(09)V99 COMP-3 VALUE ZERO.
002090     05  WS-TOT-RATED                PIC 9(07) COMP VALUE ZERO.
002100*----------------------------------------------------------------
002110* PAYMENT ENGINE CALL INTERFACE (SEE PAY.ENGINE.CBL)
002120*----------------------------------------------------------------
002130 01  WS-PAY-REQUEST.
002140     05  WS-PAY-OPERATION            PIC X(04).
002150     05  WS-PAY-USER-ID              PIC 9(05).
002160     05  WS-PAY-ORDER-ID             PIC 9(05).
002170     05  WS-PAY-AMOUNT               PIC S9(07)V99.
002180 01  WS-PAY-RESPONSE.
002190     05  WS-PAY-RESULT-CD            PIC X(01).
002200         88  PAY-RESULT-SUCCESS          VALUE 'S'.
002210     05  WS-PAY-BAL-AFTER            PIC S9(07)V99.
002220     05  WS-PAY-VIP-UPGRADED-SW      PIC X(01).
002230*----------------------------------------------------------------
002240* ORDER-RATING PASS WORK FIELDS (PARAGRAPH 5000)
002250*----------------------------------------------------------------
002251* ORDER-TO-DISH MEMORY TABLE - BUILT IN PASS ONE (2460) SO PASS
002252* TWO (5000) CAN FOLD A POST-DELIVERY FOOD RATING INTO EVERY DISH
002253* THAT WAS ON THE RATED ORDER WITHOUT RE-READING THE WRITE-ONCE
002254* ORDER-ITEM OUTPUT FILE.
002255*----------------------------------------------------------------
002256 01  WS-ITEM-MEMORY-TABLE.
002257     05  WS-ITEM-MEM-COUNT           PIC 9(05) COMP VALUE ZERO.
002258     05  WS-ITEM-MEM-ENTRY OCCURS 2000 TIMES INDEXED BY MEM-IX.
002259         10  WS-ITEM-MEM-ORDER-ID    PIC 9(05).
002260         10  WS-ITEM-MEM-DISH-ID     PIC 9(05).
002261*----------------------------------------------------------------
002270 01  WS-RATING-WORK.
002271     05  WS-ORD-LOOKUP-IX            PIC 9(05) COMP VALUE ZERO.
002272     05  WS-DSH-FOUND-SW             PIC X(01) VALUE 'N'.
002273         88  WS-DSH-WAS-FOUND            VALUE 'Y'.
002280*----------------------------------------------------------------
002290* REPORT PRINT-LINE AND HEADING WORK AREAS
002300*----------------------------------------------------------------
002310 01  WS-HEADING-LINE-1.
002320     05  FILLER                      PIC X(50) VALUE
002330         'AI-SLICE NIGHTLY BATCH - ORDER SECTION'.
002340     05  FILLER                      PIC X(82) VALUE SPACES.
002350 01  WS-HEADING-LINE-2.
002360     05  FILLER                      PIC X(06) VALUE 'ORDER '.
002370     05  FILLER                      PIC X(08) VALUE 'CUST-ID '.
002380     05  FILLER                      PIC X(10) VALUE 'SUBTOTAL  '.
002390     05  FILLER                      PIC X(10) VALUE 'DISCOUNT  '.
002400     05  FILLER                      PIC X(10) VALUE 'TOTAL     '.
002410     05  FILLER                      PIC X(88) VALUE SPACES.
002420 PROCEDURE DIVISION.
002430*----------------------------------------------------------------
002440 0000-MAIN-LOGIC.
002450*----------------------------------------------------------------
002460     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002470     PERFORM 2000-PROCESS-ONE-GROUP THRU 2000-EXIT
002480         UNTIL CRT-AT-EOF.
002490     PERFORM 5000-RATE-ONE-ORDER THRU 5000-EXIT
002500         UNTIL ORE-AT-EOF.
002510     PERFORM 6000-FINALIZE THRU 6000-EXIT.
002520     STOP RUN.
002530*----------------------------------------------------------------
002540 1000-INITIALIZE.
002550*----------------------------------------------------------------
002560     OPEN INPUT  CST-MASTER-IN DSH-MASTER-IN CRT-LINE-IN
002570                 ORE-EVENT-IN.
002580     OPEN OUTPUT DSH-MASTER-OUT ORD-DETAIL-OUT OIT-DETAIL-OUT
002590                 REV-EVENT-OUT RPT-REPORT-OUT.
002600     PERFORM 1100-LOAD-CUSTOMER-TABLE THRU 1100-EXIT
002610         UNTIL WS-CST-EOF-SW = 'Y'.
002620     PERFORM 1200-LOAD-DISH-TABLE THRU 1200-EXIT
002630         UNTIL WS-DSH-EOF-SW = 'Y'.
002640     CLOSE CST-MASTER-IN.
002650     WRITE RPT-LINE FROM WS-HEADING-LINE-1 AFTER ADVANCING PAGE.
002660     WRITE RPT-LINE FROM WS-HEADING-LINE-2 AFTER ADVANCING 2.
002670     READ CRT-LINE-IN
002680         AT END MOVE 'Y' TO WS-CRT-EOF-SW.
002690     IF NOT CRT-AT-EOF
002700         MOVE CART-ORDER-REF TO WS-GROUP-REF
002710     END-IF.
002720     READ ORE-EVENT-IN
002730         AT END MOVE 'Y' TO WS-ORE-EOF-SW.
002740 1000-EXIT.
002750     EXIT.
002760*----------------------------------------------------------------
002770 1100-LOAD-CUSTOMER-TABLE.
002780*----------------------------------------------------------------
002790     READ CST-MASTER-IN
002800         AT END
002810             MOVE 'Y' TO WS-CST-EOF-SW
002820             GO TO 1100-EXIT.
002830     ADD 1 TO WS-CST-COUNT.
002840     SET CST-IX TO WS-CST-COUNT.
002850     MOVE CST-MASTER-RECORD TO WS-CST-ENTRY (CST-IX).
002860 1100-EXIT.
002870     EXIT.
002880*----------------------------------------------------------------
002890 1200-LOAD-DISH-TABLE.
002900*----------------------------------------------------------------
002910     READ DSH-MASTER-IN
002920         AT END
002930             MOVE 'Y' TO WS-DSH-EOF-SW
002940             GO TO 1200-EXIT.
002950     ADD 1 TO WS-DSH-COUNT.
002960     SET DSH-IX TO WS-DSH-COUNT.
002970     MOVE DSH-MASTER-RECORD TO WS-DSH-ENTRY (DSH-IX).
002980 1200-EXIT.
002990     EXIT.
003000*----------------------------------------------------------------
003010 2000-PROCESS-ONE-GROUP.
003020*    BUILDS ONE ORDER FROM ALL CART-LINE RECORDS SHARING THE
003030*    SAME CART-ORDER-REF, PRICES IT, FUNDS-CHECKS IT THROUGH THE
003040*    PAYMENT ENGINE, AND WRITES THE ORDER / ORDER-ITEM / REPORT
003050*    OUTPUT FOR IT.
003060*----------------------------------------------------------------
003065     IF NOT CRT-AT-EOF
003066         MOVE CART-ORDER-REF TO WS-GROUP-REF
003067     END-IF.
003070     MOVE ZERO TO WS-LINE-COUNT WS-AVAIL-COUNT
003080                  WS-SUBTOTAL WS-DISCOUNT WS-FINAL-TOTAL.
003090     MOVE SPACES TO WS-REJECT-REASON.
003100     MOVE 'N' TO WS-ORDER-REJECTED-SW.
003110     MOVE 'N' TO WS-CUST-FOUND-SW.
003120     MOVE 'N' TO WS-CUST-IS-VIP-SW.
003130     MOVE CART-CUST-ID TO WS-GROUP-CUST-ID.
003140     ADD 1 TO WS-NEXT-ORDER-ID.
003150     ADD 1 TO WS-NEXT-ORDER-SEQ.
003160     ADD 1 TO WS-TOT-READ.
003170     PERFORM 2100-ACCUMULATE-LINE THRU 2100-EXIT
003180         UNTIL CRT-AT-EOF
003190         OR CART-ORDER-REF NOT = WS-GROUP-REF.
003200     IF WS-LINE-COUNT = ZERO
003210         MOVE 'Y' TO WS-ORDER-REJECTED-SW
003220         MOVE 'EMPTY-CART' TO WS-REJECT-REASON
003230         ADD 1 TO WS-TOT-REJ-EMPTY
003240     ELSE
003250         IF WS-AVAIL-COUNT = ZERO
003260             MOVE 'Y' TO WS-ORDER-REJECTED-SW
003270             MOVE 'ALL-UNAVAILABLE' TO WS-REJECT-REASON
003280             ADD 1 TO WS-TOT-REJ-UNAVAIL
003290         END-IF
003300     END-IF.
003310     IF NOT ORDER-IS-REJECTED
003320         PERFORM 2200-PRICE-GROUP THRU 2200-EXIT
003330         PERFORM 2300-CHECK-AND-CHARGE THRU 2300-EXIT
003340     END-IF.
003350     PERFORM 2400-WRITE-ORDER-AND-ITEMS THRU 2400-EXIT.
003360     PERFORM 2500-ACCUM-CUST-SPEND THRU 2500-EXIT.
003370     PERFORM 2600-WRITE-ORDER-REPORT-LINE THRU 2600-EXIT.
003380 2000-EXIT.
003390     EXIT.
003400*----------------------------------------------------------------
003410 2100-ACCUMULATE-LINE.
003420*----------------------------------------------------------------
003430     ADD 1 TO WS-LINE-COUNT.
003440     SET LIN-IX TO WS-LINE-COUNT.
003450     MOVE CART-DISH-ID TO WS-LN-DISH-ID (LIN-IX).
003460     MOVE CART-QUANTITY TO WS-LN-QUANTITY (LIN-IX).
003470     MOVE 'N' TO WS-LN-AVAILABLE-SW (LIN-IX).
003480     SEARCH ALL WS-DSH-ENTRY
003490         AT END
003500             CONTINUE
003510         WHEN WS-DSH-ENTRY-ID (DSH-IX) = CART-DISH-ID
003520             MOVE WS-DSH-ENTRY (DSH-IX) TO DSH-MASTER-RECORD
003530             IF DISH-AVAILABLE-YES
003540                 MOVE 'Y' TO WS-LN-AVAILABLE-SW (LIN-IX)
003550                 MOVE DISH-PRICE TO WS-LN-UNIT-PRICE (LIN-IX)
003560                 COMPUTE WS-LN-TOTAL-PRICE (LIN-IX) ROUNDED =
003570                     DISH-PRICE * CART-QUANTITY
003580                 ADD CART-QUANTITY TO DISH-TIMES-ORDERED
003590                 ADD 1 TO WS-AVAIL-COUNT
003600                 MOVE DSH-MASTER-RECORD TO WS-DSH-ENTRY (DSH-IX)
003610             END-IF
003620     END-SEARCH.
003630     READ CRT-LINE-IN
003640         AT END MOVE 'Y' TO WS-CRT-EOF-SW.
003650 2100-EXIT.
003660     EXIT.
003670*----------------------------------------------------------------
003680 2200-PRICE-GROUP.
003690*    SUBTOTAL OVER AVAILABLE LINES ONLY; VIP DISCOUNT 5 PERCENT.
003700*----------------------------------------------------------------
003710     MOVE ZERO TO WS-SUBTOTAL.
003720     PERFORM 2210-SUM-ONE-LINE THRU 2210-EXIT
003730         VARYING LIN-IX FROM 1 BY 1
003740         UNTIL LIN-IX > WS-LINE-COUNT.
003750     SEARCH ALL WS-CST-ENTRY
003760         AT END
003770             CONTINUE
003780         WHEN WS-CST-ENTRY-ID (CST-IX) = WS-GROUP-CUST-ID
003790             MOVE WS-CST-ENTRY (CST-IX) TO CST-MASTER-RECORD
003800             MOVE 'Y' TO WS-CUST-FOUND-SW
003810             MOVE CST-USER-ID TO WS-CUST-USER-ID
003820             IF CST-IS-VIP-YES
003830                 MOVE 'Y' TO WS-CUST-IS-VIP-SW
003840             END-IF
003850     END-SEARCH.
003860     IF WS-CUST-IS-VIP
003870         COMPUTE WS-DISCOUNT ROUNDED = WS-SUBTOTAL * 0.05
003880     ELSE
003890         MOVE ZERO TO WS-DISCOUNT
003900     END-IF.
003910     COMPUTE WS-FINAL-TOTAL = WS-SUBTOTAL - WS-DISCOUNT.
003920 2200-EXIT.
003930     EXIT.
003940*----------------------------------------------------------------
003950 2210-SUM-ONE-LINE.
003960*----------------------------------------------------------------
003970     IF WS-LN-IS-AVAILABLE (LIN-IX)
003980         ADD WS-LN-TOTAL-PRICE (LIN-IX) TO WS-SUBTOTAL
003990     END-IF.
004000 2210-EXIT.
004010     EXIT.
004020*----------------------------------------------------------------
004030 2300-CHECK-AND-CHARGE.
004040*    SCREENS THE CUSTOMER'S WALLET THROUGH THE PAYMENT ENGINE,
004050*    THEN - IF SUFFICIENT - CALLS IT AGAIN TO COMMIT THE CHARGE.
004060*----------------------------------------------------------------
004070     IF NOT WS-CUST-FOUND
004080         MOVE 'Y' TO WS-ORDER-REJECTED-SW
004090         MOVE 'NO-SUCH-CUSTOMER' TO WS-REJECT-REASON
004100         GO TO 2300-EXIT.
004110     MOVE 'CHK ' TO WS-PAY-OPERATION.
004120     MOVE WS-CUST-USER-ID TO WS-PAY-USER-ID.
004130     MOVE WS-NEXT-ORDER-ID TO WS-PAY-ORDER-ID.
004140     MOVE WS-FINAL-TOTAL TO WS-PAY-AMOUNT.
004150     CALL 'PAY-PAYMENT-ENGINE' USING WS-PAY-REQUEST WS-PAY-RESPONSE.
004160     IF NOT PAY-RESULT-SUCCESS
004170         MOVE 'Y' TO WS-ORDER-REJECTED-SW
004180         MOVE 'NO-FUNDS' TO WS-REJECT-REASON
004190         ADD 1 TO WS-TOT-REJ-NOFUNDS
004200         GO TO 2300-EXIT.
004210     MOVE 'PAY ' TO WS-PAY-OPERATION.
004220     CALL 'PAY-PAYMENT-ENGINE' USING WS-PAY-REQUEST WS-PAY-RESPONSE.
004230     IF NOT PAY-RESULT-SUCCESS
004240         MOVE 'Y' TO WS-ORDER-REJECTED-SW
004250         MOVE 'PAYMENT-FAILED' TO WS-REJECT-REASON
004260         ADD 1 TO WS-TOT-REJ-PAYFAIL
004270         GO TO 2300-EXIT.
004280     ADD 1 TO WS-TOT-PLACED.
004290     ADD WS-FINAL-TOTAL TO WS-TOT-REVENUE.
004300     ADD WS-DISCOUNT TO WS-TOT-DISCOUNT.
004310 2300-EXIT.
004320     EXIT.
004330*----------------------------------------------------------------
004340 2400-WRITE-ORDER-AND-ITEMS.
004350*    ONE ORDER RECORD PER CART GROUP, REJECTED OR NOT; ONE
004360*    ORDER-ITEM RECORD PER AVAILABLE LINE WHEN NOT REJECTED.
004370*----------------------------------------------------------------
004380     MOVE SPACES TO ORD-DETAIL-RECORD.
004390     MOVE WS-NEXT-ORDER-ID TO ORD-ID.
004400     MOVE 'ORD-' TO ORD-NUM-LITERAL.
004410     MOVE WS-RUN-DATE TO ORD-NUM-DATE.
004420     MOVE '-' TO ORD-NUM-DASH.
004430     MOVE WS-NEXT-ORDER-SEQ TO ORD-NUM-SEQUENCE.
004440     MOVE WS-GROUP-CUST-ID TO ORD-CUST-ID.
004450     MOVE WS-SUBTOTAL TO ORD-SUBTOTAL.
004460     MOVE WS-DISCOUNT TO ORD-DISCOUNT.
004470     MOVE WS-FINAL-TOTAL TO ORD-TOTAL.
004480     MOVE ZERO TO ORD-FOOD-RATING ORD-DLVY-RATING.
004490     IF WS-CUST-IS-VIP
004500         MOVE 'Y' TO ORD-IS-VIP
004510     ELSE
004520         MOVE 'N' TO ORD-IS-VIP
004530     END-IF.
004540     IF ORDER-IS-REJECTED
004550         MOVE 'RJ' TO ORD-STATUS
004560         MOVE 'F' TO ORD-PAY-STATUS
004570         PERFORM 2450-EMIT-REJECT-EVENT THRU 2450-EXIT
004580     ELSE
004590         MOVE 'PL' TO ORD-STATUS
004600         MOVE 'D'  TO ORD-PAY-STATUS
004610         WRITE ORD-DETAIL-RECORD
004620         PERFORM 2460-WRITE-ITEM-LINES THRU 2460-EXIT
004630             VARYING LIN-IX FROM 1 BY 1
004640             UNTIL LIN-IX > WS-LINE-COUNT
004650         PERFORM 2470-EMIT-COMPLETED-EVENT THRU 2470-EXIT
004660         GO TO 2400-EXIT
004670     END-IF.
004680     WRITE ORD-DETAIL-RECORD.
004690 2400-EXIT.
004700     EXIT.
004710*----------------------------------------------------------------
004720 2450-EMIT-REJECT-EVENT.
004730*----------------------------------------------------------------
004740     MOVE SPACES TO REV-EVENT-RECORD.
004750     MOVE WS-CUST-USER-ID TO REV-USER-ID.
004760     IF WS-REJECT-REASON = 'NO-FUNDS' OR
004770        WS-REJECT-REASON = 'PAYMENT-FAILED'
004780         MOVE 'IF' TO REV-TYPE
004790     ELSE
004800         MOVE 'OR' TO REV-TYPE
004810     END-IF.
004820     MOVE ZERO TO REV-SCORE-CHANGE.
004830     MOVE ZERO TO REV-CREATED-BY.
004840     MOVE WS-REJECT-REASON TO REV-DETAILS.
004850     WRITE REV-EVENT-RECORD.
004860 2450-EXIT.
004870     EXIT.
004880*----------------------------------------------------------------
004890 2460-WRITE-ITEM-LINES.
004900*----------------------------------------------------------------
004910     IF WS-LN-IS-AVAILABLE (LIN-IX)
004920         MOVE SPACES TO OIT-DETAIL-RECORD
004930         MOVE WS-NEXT-ORDER-ID TO OI-ORDER-ID
004940         MOVE WS-LN-DISH-ID (LIN-IX) TO OI-DISH-ID
004950         MOVE WS-LN-QUANTITY (LIN-IX) TO OI-QUANTITY
004960         MOVE WS-LN-UNIT-PRICE (LIN-IX) TO OI-UNIT-PRICE
004970         MOVE WS-LN-TOTAL-PRICE (LIN-IX) TO OI-TOTAL-PRICE
004980         WRITE OIT-DETAIL-RECORD
004985         ADD 1 TO WS-ITEM-MEM-COUNT
004986         SET MEM-IX TO WS-ITEM-MEM-COUNT
004987         MOVE WS-NEXT-ORDER-ID TO WS-ITEM-MEM-ORDER-ID (MEM-IX)
004988         MOVE WS-LN-DISH-ID (LIN-IX) TO WS-ITEM-MEM-DISH-ID (MEM-IX)
004990     END-IF.
005000 2460-EXIT.
005010     EXIT.
005020*----------------------------------------------------------------
005030 2470-EMIT-COMPLETED-EVENT.
005040*----------------------------------------------------------------
005050     MOVE SPACES TO REV-EVENT-RECORD.
005060     MOVE WS-CUST-USER-ID TO REV-USER-ID.
005070     MOVE 'OC' TO REV-TYPE.
005080     MOVE ZERO TO REV-SCORE-CHANGE.
005090     MOVE ZERO TO REV-CREATED-BY.
005100     MOVE ORD-NUMBER TO REV-DETAILS (1:21).
005110     WRITE REV-EVENT-RECORD.
005120 2470-EXIT.
005130     EXIT.
005140*----------------------------------------------------------------
005150 2500-ACCUM-CUST-SPEND.
005160*----------------------------------------------------------------
005170     IF NOT ORDER-IS-REJECTED AND WS-CUST-FOUND
005180         ADD WS-FINAL-TOTAL TO WS-CST-SPEND-AMT (CST-IX)
005190         ADD 1 TO WS-CST-SPEND-ORDERS (CST-IX)
005200     END-IF.
005210 2500-EXIT.
005220     EXIT.
005230*----------------------------------------------------------------
005240 2600-WRITE-ORDER-REPORT-LINE.
005250*----------------------------------------------------------------
005260     MOVE SPACES TO RPT-LINE.
005270     MOVE ORD-NUMBER TO RPT-OL-ORD-NUMBER.
005280     MOVE WS-GROUP-CUST-ID TO RPT-OL-CUST-ID.
005290     MOVE WS-SUBTOTAL TO RPT-OL-SUBTOTAL.
005300     MOVE WS-DISCOUNT TO RPT-OL-DISCOUNT.
005310     MOVE WS-FINAL-TOTAL TO RPT-OL-TOTAL.
005320     IF ORDER-IS-REJECTED
005330         MOVE WS-REJECT-REASON TO RPT-OL-STATUS-TX
005340     ELSE
005350         MOVE 'PLACED' TO RPT-OL-STATUS-TX
005360     END-IF.
005370     WRITE RPT-LINE.
005380 2600-EXIT.
005390     EXIT.
005400*----------------------------------------------------------------
005410 5000-RATE-ONE-ORDER.
005420*    FOLDS A FOOD RATING INTO EVERY DISH ON THE RATED ORDER'S
005430*    LINE ITEMS.  THE DELIVERY RATING IS STORED ON THE ORDER IN
005440*    A LIVE SYSTEM; SINCE ORD-DETAIL-OUT IS A WRITE-ONCE OUTPUT
005450*    FILE IN THIS TRANSLATION, THE DELIVERY RATING IS CARRIED IN
005460*    THE ORDER-RATING REPORT LINE BELOW INSTEAD.
005470*----------------------------------------------------------------
005480     IF ORE-FOOD-RATING < 1 OR ORE-FOOD-RATING > 5
005490         GO TO 5000-READ-NEXT.
005500     IF ORE-DLVY-RATING < 1 OR ORE-DLVY-RATING > 5
005510         GO TO 5000-READ-NEXT.
005520     ADD 1 TO WS-TOT-RATED.
005530     PERFORM 5100-FOLD-RATING-INTO-ITEMS THRU 5100-EXIT.
005540 5000-READ-NEXT.
005550     READ ORE-EVENT-IN
005560         AT END MOVE 'Y' TO WS-ORE-EOF-SW.
005570 5000-EXIT.
005580     EXIT.
005590*----------------------------------------------------------------
005600 5100-FOLD-RATING-INTO-ITEMS.
005610*    SCANS THE ORDER-TO-DISH MEMORY TABLE FOR EVERY LINE THAT
005620*    BELONGED TO THE RATED ORDER AND FOLDS ORE-FOOD-RATING INTO
005630*    THAT DISH'S RUNNING AVERAGE IN THE IN-MEMORY DISH TABLE.
005670*----------------------------------------------------------------
005680     PERFORM 5110-FOLD-ONE-MEMORY-ENTRY THRU 5110-EXIT
005690         VARYING MEM-IX FROM 1 BY 1
005695         UNTIL MEM-IX > WS-ITEM-MEM-COUNT.
005710 5100-EXIT.
005720     EXIT.
005721*----------------------------------------------------------------
005722 5110-FOLD-ONE-MEMORY-ENTRY.
005723*----------------------------------------------------------------
005724     IF WS-ITEM-MEM-ORDER-ID (MEM-IX) NOT = ORE-ORDER-ID
005725         GO TO 5110-EXIT.
005726     MOVE 'N' TO WS-DSH-FOUND-SW.
005727     SEARCH ALL WS-DSH-ENTRY
005728         AT END
005729             CONTINUE
005730         WHEN WS-DSH-ENTRY-ID (DSH-IX) =
005731              WS-ITEM-MEM-DISH-ID (MEM-IX)
005732             MOVE 'Y' TO WS-DSH-FOUND-SW
005733     END-SEARCH.
005734     IF WS-DSH-WAS-FOUND
005735         MOVE WS-DSH-ENTRY (DSH-IX) TO DSH-MASTER-RECORD
005736         COMPUTE DISH-AVG-RATING ROUNDED =
005737             ((DISH-AVG-RATING * DISH-RATING-COUNT)
005738              + ORE-FOOD-RATING) / (DISH-RATING-COUNT + 1)
005739         ADD 1 TO DISH-RATING-COUNT
005740         MOVE DSH-MASTER-RECORD TO WS-DSH-ENTRY (DSH-IX)
005741     END-IF.
005742 5110-EXIT.
005743     EXIT.
005744*----------------------------------------------------------------
005745 6000-FINALIZE.
005750*----------------------------------------------------------------
005760     PERFORM 6100-WRITE-DISH-OUT THRU 6100-EXIT
005770         VARYING DSH-IX FROM 1 BY 1
005780         UNTIL DSH-IX > WS-DSH-COUNT.
005790     PERFORM 6200-WRITE-CUST-BREAK-LINE THRU 6200-EXIT
005800         VARYING CST-IX FROM 1 BY 1
005810         UNTIL CST-IX > WS-CST-COUNT.
005820     PERFORM 6300-WRITE-GRAND-TOTALS THRU 6300-EXIT.
005830     CLOSE DSH-MASTER-IN DSH-MASTER-OUT CRT-LINE-IN ORE-EVENT-IN
005840           ORD-DETAIL-OUT OIT-DETAIL-OUT REV-EVENT-OUT
005850           RPT-REPORT-OUT.
005860 6000-EXIT.
005870     EXIT.
005880*----------------------------------------------------------------
005890 6100-WRITE-DISH-OUT.
005900*----------------------------------------------------------------
005910     MOVE WS-DSH-ENTRY (DSH-IX) TO DSH-MASTER-OUT-RECORD.
005920     WRITE DSH-MASTER-OUT-RECORD.
005930 6100-EXIT.
005940     EXIT.
005950*----------------------------------------------------------------
005960 6200-WRITE-CUST-BREAK-LINE.
005970*----------------------------------------------------------------
005980     IF WS-CST-SPEND-ORDERS (CST-IX) > ZERO
005990         MOVE SPACES TO RPT-TOTAL-LINE
006000         MOVE 'CUSTOMER SUBTOTAL'     TO RPT-TL-LABEL-TX
006010         MOVE WS-CST-SPEND-ORDERS (CST-IX) TO RPT-TL-COUNT
006020         MOVE WS-CST-SPEND-AMT (CST-IX)    TO RPT-TL-AMOUNT
006030         WRITE RPT-LINE FROM RPT-TOTAL-LINE
006040     END-IF.
006050 6200-EXIT.
006060     EXIT.
006070*----------------------------------------------------------------
006080 6300-WRITE-GRAND-TOTALS.
006090*----------------------------------------------------------------
006100     MOVE SPACES TO RPT-TOTAL-LINE.
006110     MOVE 'ORDERS READ'              TO RPT-TL-LABEL-TX.
006120     MOVE WS-TOT-READ                TO RPT-TL-COUNT.
006130     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
006140     MOVE SPACES TO RPT-TOTAL-LINE.
006150     MOVE 'ORDERS PLACED'            TO RPT-TL-LABEL-TX.
006160     MOVE WS-TOT-PLACED              TO RPT-TL-COUNT.
006170     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
006180     MOVE SPACES TO RPT-TOTAL-LINE.
006190     MOVE 'ORDERS REJ - EMPTY CART'  TO RPT-TL-LABEL-TX.
006200     MOVE WS-TOT-REJ-EMPTY           TO RPT-TL-COUNT.
006210     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
006220     MOVE SPACES TO RPT-TOTAL-LINE.
006230     MOVE 'ORDERS REJ - UNAVAILABLE' TO RPT-TL-LABEL-TX.
006240     MOVE WS-TOT-REJ-UNAVAIL         TO RPT-TL-COUNT.
006250     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
006260     MOVE SPACES TO RPT-TOTAL-LINE.
006270     MOVE 'ORDERS REJ - NO FUNDS'    TO RPT-TL-LABEL-TX.
006280     MOVE WS-TOT-REJ-NOFUNDS         TO RPT-TL-COUNT.
006290     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
006292     MOVE SPACES TO RPT-TOTAL-LINE.
006294     MOVE 'ORDERS REJ - PAY FAILED'  TO RPT-TL-LABEL-TX.
006296     MOVE WS-TOT-REJ-PAYFAIL         TO RPT-TL-COUNT.
006298     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
006300     MOVE SPACES TO RPT-TOTAL-LINE.
006310     MOVE 'TOTAL REVENUE'            TO RPT-TL-LABEL-TX.
006320     MOVE WS-TOT-REVENUE             TO RPT-TL-AMOUNT.
006330     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
006340     MOVE SPACES TO RPT-TOTAL-LINE.
006350     MOVE 'TOTAL VIP DISCOUNT GIVEN' TO RPT-TL-LABEL-TX.
006360     MOVE WS-TOT-DISCOUNT            TO RPT-TL-AMOUNT.
006370     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
006380 6300-EXIT.
006390     EXIT.
