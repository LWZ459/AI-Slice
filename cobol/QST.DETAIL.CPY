000010****************************************************************
000020*                    Q S T . D E T A I L                       *
000030*  AI-SLICE QUESTION INPUT RECORD LAYOUT                       *
000040*  FEED CODE.....: QST                                         *
000050*  RECORD LENGTH.: 80 BYTES, FIXED                              *
000060*----------------------------------------------------------------
000070* MAINTENANCE                                                   *
000080*   02/19/93  PNAIR   ORIGINAL LAYOUT                           *
000090****************************************************************
000100 01  QST-DETAIL-RECORD.
000110     05  QST-USER-ID                   PIC 9(05).
000120     05  QST-TEXT                      PIC X(60).
000130     05  FILLER                        PIC X(15).
