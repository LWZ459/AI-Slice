000010****************************************************************
000020*                    K B E . M A S T E R                       *
000030*  AI-SLICE KNOWLEDGE-BASE MASTER RECORD LAYOUT                *
000040*  FEED CODE.....: KBE                                         *
000050*  RECORD LENGTH.: 180 BYTES, FIXED                             *
000060*  KEYED BY......: KB-ID (ASCENDING)                            *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   02/19/93  PNAIR   ORIGINAL LAYOUT                           *
000100*   11/18/98  TBECK   ADDED KB-FLAGGED / KB-FLAG-COUNT           *
000110****************************************************************
000120 01  KBE-MASTER-RECORD.
000130     05  KB-ID                         PIC 9(05).
000140     05  KB-QUESTION                   PIC X(60).
000150     05  KB-ANSWER                     PIC X(80).
000160     05  KB-TIMES-USED                 PIC 9(05).
000170     05  KB-AVG-RATING                 PIC 9V99.
000180     05  KB-TOTAL-RATINGS              PIC 9(05).
000190     05  KB-FLAGGED                    PIC X(01).
000200         88  KB-FLAGGED-YES                VALUE 'Y'.
000210         88  KB-FLAGGED-NO                 VALUE 'N'.
000220     05  KB-FLAG-COUNT                 PIC 9(03).
000230     05  FILLER                        PIC X(18).
