000010****************************************************************
000020*                    R P T . L I N E                           *
000030*  AI-SLICE PROCESSING REPORT PRINT LINE LAYOUT                *
000040*  FEED CODE.....: RPT                                         *
000050*  RECORD LENGTH.: 132 BYTES, FIXED, LINE SEQUENTIAL             *
000060*  ONE BASE PRINT LINE REDEFINED PER REPORT SECTION              *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   07/12/85  RSHAH   ORIGINAL LAYOUT (ORDER SECTION ONLY)       *
000100*   02/03/91  RSHAH   ADDED PAYMENT/DELIVERY SECTION REDEFINES   *
000110*   03/11/90  RSHAH   ADDED REPUTATION SECTION REDEFINE          *
000120*   06/14/94  PNAIR   ADDED RECOMMEND/QA SECTION REDEFINES       *
000130****************************************************************
000140 01  RPT-LINE.
000150     05  RPT-LINE-TEXT                 PIC X(132).
000160 01  RPT-ORDER-LINE REDEFINES RPT-LINE.
000170     05  RPT-OL-ORD-NUMBER             PIC X(21).
000180     05  FILLER                        PIC X(02).
000190     05  RPT-OL-CUST-ID                PIC ZZZZ9.
000200     05  FILLER                        PIC X(02).
000210     05  RPT-OL-SUBTOTAL               PIC -(6)9.99.
000220     05  FILLER                        PIC X(02).
000230     05  RPT-OL-DISCOUNT               PIC -(6)9.99.
000240     05  FILLER                        PIC X(02).
000250     05  RPT-OL-TOTAL                  PIC -(6)9.99.
000260     05  FILLER                        PIC X(02).
000270     05  RPT-OL-STATUS-TX              PIC X(20).
000280     05  FILLER                        PIC X(43).
000290 01  RPT-PAYMENT-LINE REDEFINES RPT-LINE.
000300     05  RPT-PL-TXN-REF                PIC X(21).
000310     05  FILLER                        PIC X(02).
000320     05  RPT-PL-TYPE-TX                PIC X(10).
000330     05  FILLER                        PIC X(02).
000340     05  RPT-PL-AMOUNT                 PIC -(6)9.99.
000350     05  FILLER                        PIC X(02).
000360     05  RPT-PL-BAL-AFTER              PIC -(6)9.99.
000370     05  FILLER                        PIC X(75).
000380 01  RPT-DELIVERY-LINE REDEFINES RPT-LINE.
000390     05  RPT-DL-DLV-ID                 PIC ZZZZ9.
000400     05  FILLER                        PIC X(02).
000410     05  RPT-DL-COURIER-TX             PIC X(20).
000420     05  FILLER                        PIC X(02).
000430     05  RPT-DL-ASSIGN-TX              PIC X(12).
000440     05  FILLER                        PIC X(02).
000450     05  RPT-DL-AMOUNT                 PIC -(4)9.99.
000460     05  FILLER                        PIC X(89).
000470 01  RPT-REPUTATION-LINE REDEFINES RPT-LINE.
000480     05  RPT-RL-USER-ID                PIC ZZZZ9.
000490     05  FILLER                        PIC X(02).
000500     05  RPT-RL-TYPE                   PIC X(02).
000510     05  FILLER                        PIC X(02).
000520     05  RPT-RL-DELTA                  PIC -(3)9.
000530     05  FILLER                        PIC X(02).
000540     05  RPT-RL-NEW-SCORE              PIC -(4)9.
000550     05  FILLER                        PIC X(02).
000560     05  RPT-RL-ACTION-TX              PIC X(15).
000570     05  FILLER                        PIC X(95).
000580 01  RPT-RECOMMEND-LINE REDEFINES RPT-LINE.
000590     05  RPT-RM-RANK                   PIC Z9.
000600     05  FILLER                        PIC X(02).
000610     05  RPT-RM-DISH-NAME              PIC X(20).
000620     05  FILLER                        PIC X(02).
000630     05  RPT-RM-SCORE                  PIC -(5)9.99.
000640     05  FILLER                        PIC X(99).
000650 01  RPT-QA-LINE REDEFINES RPT-LINE.
000660     05  RPT-QL-QUESTION-TX            PIC X(40).
000670     05  FILLER                        PIC X(02).
000680     05  RPT-QL-MATCH-TX               PIC X(12).
000690     05  FILLER                        PIC X(02).
000700     05  RPT-QL-SCORE                  PIC 9.99.
000710     05  FILLER                        PIC X(73).
000720 01  RPT-TOTAL-LINE REDEFINES RPT-LINE.
000730     05  RPT-TL-LABEL-TX               PIC X(40).
000740     05  FILLER                        PIC X(02).
000750     05  RPT-TL-COUNT                  PIC ZZZZ9.
000760     05  FILLER                        PIC X(02).
000770     05  RPT-TL-AMOUNT                 PIC -(7)9.99.
000780     05  FILLER                        PIC X(78).
