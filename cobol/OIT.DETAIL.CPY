000010****************************************************************
000020*                    O I T . D E T A I L                       *
000030*  AI-SLICE ORDER-ITEM OUTPUT RECORD LAYOUT                    *
000040*  FEED CODE.....: OIT                                         *
000050*  RECORD LENGTH.: 40 BYTES, FIXED                              *
000060*  ONE PER AVAILABLE CART LINE                                  *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   07/12/85  RSHAH   ORIGINAL LAYOUT                           *
000100****************************************************************
000110 01  OIT-DETAIL-RECORD.
000120     05  OI-ORDER-ID                   PIC 9(05).
000130     05  OI-DISH-ID                    PIC 9(05).
000140     05  OI-QUANTITY                   PIC 9(03).
000150     05  OI-UNIT-PRICE                 PIC S9(05)V99.
000160     05  OI-TOTAL-PRICE                PIC S9(07)V99.
000170     05  FILLER                        PIC X(11).
