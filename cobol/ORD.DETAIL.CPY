000010****************************************************************
000020*                    O R D . D E T A I L                       *
000030*  AI-SLICE ORDER OUTPUT RECORD LAYOUT                         *
000040*  FEED CODE.....: ORD                                         *
000050*  RECORD LENGTH.: 90 BYTES, FIXED                              *
000060*  ONE PER CART GROUP (CART-ORDER-REF)                          *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   07/12/85  RSHAH   ORIGINAL LAYOUT                           *
000100*   02/03/91  RSHAH   ADDED VIP DISCOUNT FIELDS                 *
000110*   05/17/96  PNAIR   ADDED FOOD/DELIVERY RATING FIELDS          *
000120****************************************************************
000130 01  ORD-DETAIL-RECORD.
000140     05  ORD-ID                        PIC 9(05).
000150     05  ORD-NUMBER                    PIC X(21).
000160     05  ORD-NUMBER-R REDEFINES ORD-NUMBER.
000170         10  ORD-NUM-LITERAL           PIC X(04).
000180         10  ORD-NUM-DATE              PIC 9(08).
000190         10  ORD-NUM-DASH              PIC X(01).
000200         10  ORD-NUM-SEQUENCE          PIC X(08).
000210     05  ORD-CUST-ID                   PIC 9(05).
000220     05  ORD-STATUS                    PIC X(02).
000230         88  ORD-STATUS-PLACED             VALUE 'PL'.
000240         88  ORD-STATUS-REJECTED           VALUE 'RJ'.
000250         88  ORD-STATUS-COMPLETED          VALUE 'CO'.
000260         88  ORD-STATUS-DELIVERED          VALUE 'DL'.
000270         88  ORD-STATUS-ASSIGNED           VALUE 'AD'.
000280         88  ORD-STATUS-IN-TRANSIT         VALUE 'IT'.
000290         88  ORD-STATUS-READY              VALUE 'RD'.
000300     05  ORD-PAY-STATUS                PIC X(01).
000310         88  ORD-PAY-PENDING               VALUE 'P'.
000320         88  ORD-PAY-PAID                  VALUE 'D'.
000330         88  ORD-PAY-FAILED                VALUE 'F'.
000340         88  ORD-PAY-REFUNDED              VALUE 'R'.
000350     05  ORD-SUBTOTAL                  PIC S9(07)V99.
000360     05  ORD-DISCOUNT                  PIC S9(07)V99.
000370     05  ORD-TOTAL                     PIC S9(07)V99.
000380     05  ORD-IS-VIP                    PIC X(01).
000390         88  ORD-IS-VIP-YES                VALUE 'Y'.
000400         88  ORD-IS-VIP-NO                 VALUE 'N'.
000410     05  ORD-FOOD-RATING               PIC 9V99.
000420     05  ORD-DLVY-RATING               PIC 9V99.
000430     05  FILLER                        PIC X(22).
