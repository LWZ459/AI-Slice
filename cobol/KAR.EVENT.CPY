000010****************************************************************
000020*                    K A R . E V E N T                         *
000030*  AI-SLICE KB-ANSWER RATING RECORD LAYOUT                     *
000040*  FEED CODE.....: KAR                                         *
000050*  RECORD LENGTH.: 15 BYTES, FIXED                              *
000060*  RATES A KB-SOURCED ANSWER, ONCE PER EXCHANGE                  *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   02/19/93  PNAIR   ORIGINAL LAYOUT                           *
000100****************************************************************
000110 01  KAR-EVENT-RECORD.
000120     05  KAR-KB-ID                     PIC 9(05).
000130     05  KAR-RATING                    PIC 9(01).
000140     05  FILLER                        PIC X(09).
