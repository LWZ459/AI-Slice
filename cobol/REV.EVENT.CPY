000010****************************************************************
000020*                    R E V . E V E N T                         *
000030*  AI-SLICE REPUTATION EVENT RECORD LAYOUT                     *
000040*  FEED CODE.....: REV                                         *
000050*  RECORD LENGTH.: 70 BYTES, FIXED                              *
000060*  READ AS INPUT, REWRITTEN AS JOURNAL WITH APPLIED DELTA        *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   03/11/90  RSHAH   ORIGINAL LAYOUT                           *
000100*   01/14/97  PNAIR   ADDED BN/DM/PR EVENT TYPES                 *
000110****************************************************************
000120 01  REV-EVENT-RECORD.
000130     05  REV-USER-ID                   PIC 9(05).
000140     05  REV-TYPE                      PIC X(02).
000150         88  REV-TYPE-COMPLAINT            VALUE 'CP'.
000160         88  REV-TYPE-COMPLIMENT           VALUE 'CM'.
000170         88  REV-TYPE-WARNING              VALUE 'WN'.
000180         88  REV-TYPE-BONUS                VALUE 'BN'.
000190         88  REV-TYPE-DEMOTION             VALUE 'DM'.
000200         88  REV-TYPE-PROMOTION            VALUE 'PR'.
000210         88  REV-TYPE-ORDER-COMPLETED      VALUE 'OC'.
000220         88  REV-TYPE-ORDER-REJECTED       VALUE 'OR'.
000230         88  REV-TYPE-INSUFF-FUNDS         VALUE 'IF'.
000240         88  REV-TYPE-RATING-RECEIVED      VALUE 'RR'.
000250     05  REV-SCORE-CHANGE              PIC S9(03).
000260     05  REV-CREATED-BY                PIC 9(05).
000270     05  REV-DETAILS                   PIC X(40).
000280     05  FILLER                        PIC X(15).
