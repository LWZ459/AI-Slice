000010****************************************************************
000020*                    W R Q . E V E N T                         *
000030*  AI-SLICE WALLET REQUEST RECORD LAYOUT                       *
000040*  FEED CODE.....: WRQ                                         *
000050*  RECORD LENGTH.: 40 BYTES, FIXED                              *
000060*  DRIVES DEPOSIT AND REFUND OPERATIONS OF THE PAYMENT ENGINE    *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   04/22/93  PNAIR   ORIGINAL LAYOUT                           *
000100****************************************************************
000110 01  WRQ-EVENT-RECORD.
000120     05  WRQ-USER-ID                   PIC 9(05).
000130     05  WRQ-TYPE                      PIC X(01).
000140         88  WRQ-TYPE-DEPOSIT              VALUE 'D'.
000150         88  WRQ-TYPE-REFUND               VALUE 'R'.
000160     05  WRQ-AMOUNT                    PIC S9(07)V99.
000170     05  WRQ-ORDER-ID                  PIC 9(05).
000180     05  FILLER                        PIC X(14).
