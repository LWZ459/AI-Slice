000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PAY-PAYMENT-ENGINE.
000030 AUTHOR.        R SHAH.
000040 INSTALLATION.  AI-SLICE DATA CENTER - BATCH OPERATIONS.
000050 DATE-WRITTEN.  07/12/85.
000060 DATE-COMPILED.
000070 SECURITY.      AI-SLICE INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*----------------------------------------------------------------
000090*                    P A Y - P A Y M E N T - E N G I N E
000100*----------------------------------------------------------------
000110* CALLED SUBPROGRAM - NOT RUN AS A JOB STEP ON ITS OWN.  OWNS THE
000120* CUSTOMER AND WALLET MASTERS AND THE TRANSACTION JOURNAL.  ANY
000130* PROGRAM THAT NEEDS A BALANCE CHECKED, A CHARGE APPLIED, OR A
000140* DEPOSIT/REFUND POSTED CALLS THIS MODULE RATHER THAN TOUCHING
000150* WAL-MASTER OR CST-MASTER DIRECTLY.  THE CALLER PASSES AN
000160* OPERATION CODE, USER ID, ORDER ID AND AMOUNT (LK-PAY-REQUEST)
000170* AND RECEIVES BACK A RESULT CODE, RESULTING BALANCE AND A VIP
000180* UPGRADE FLAG (LK-PAY-RESPONSE).  THE MASTERS ARE LOADED INTO
000190* TABLES ON THE FIRST CALL OF A RUN AND REWRITTEN WHEN THE
000200* CALLER SIGNALS END-OF-JOB (OPERATION 'EOJ ') - WORKING STORAGE
000210* OF A CALLED SUBPROGRAM STAYS INTACT ACROSS CALLS FOR THE LIFE
000220* OF THE CALLING PROGRAM'S RUN UNIT, SO ONE LOAD/ONE REWRITE PER
000230* JOB STEP IS ALL THAT IS NEEDED.
000240*----------------------------------------------------------------
000250*    CHANGE LOG
000260*
000270*    DATE      BY     TICKET    DESCRIPTION                    TAG
000280*    --------  -----  --------  -----------------------------  ---
000290*    07/12/85  RSHAH  AIS-0001  ORIGINAL MODULE - ORDER CHARGE  CL01
000300*    07/12/85  RSHAH  AIS-0001  AND BALANCE CHECK OPERATIONS.   CL01
000310*    04/22/93  PNAIR  AIS-0151  ADDED DEP/REF OPERATIONS AND    CL02
000320*    04/22/93  PNAIR  AIS-0151  WAL-TOTAL-REFUNDED COUNTER.     CL02
000330*    02/03/91  RSHAH  AIS-0118  ADDED VIP-UPGRADE RULE (3000).  CL03
000340*    06/14/94  PNAIR  AIS-0177  CONVERTED WALLET/CUSTOMER       CL04
000350*    06/14/94  PNAIR  AIS-0177  LOOKUP TO IN-MEMORY TABLES.     CL04
000360*    11/18/98  TBECK  AIS-0311  Y2K - VIP-SINCE STAMP NOW BUILT CL05
000370*    11/18/98  TBECK  AIS-0311  FROM 4-DIGIT CENTURY/YEAR WORDS CL05
000380*    01/09/99  TBECK  AIS-0320  REFUND NOW LOCATES ORIGINAL PAY CL06
000390*    01/09/99  TBECK  AIS-0320  TRANSACTION INSTEAD OF TRUSTING CL06
000400*    01/09/99  TBECK  AIS-0320  CALLER-SUPPLIED AMOUNT.         CL06
000401*    03/01/00  TBECK  AIS-0351  3910 BUMPED CST-IX PAST THE      CL07
000402*    03/01/00  TBECK  AIS-0351  MATCH REGARDLESS OF WHETHER ONE  CL07
000403*    03/01/00  TBECK  AIS-0351  WAS FOUND - 3000 WAS THEREFORE   CL07
000404*    03/01/00  TBECK  AIS-0351  POSTING SPEND/ORDER-COUNT/VIP    CL07
000405*    03/01/00  TBECK  AIS-0351  TO TABLE SLOT COUNT+1 EVERY TIME.CL07
000406*    03/01/00  TBECK  AIS-0351  ADDED WS-CST-LOOKUP-IX, SAME     CL07
000407*    03/01/00  TBECK  AIS-0351  SEPARATION REP-REPUTATION-ENGINE CL07
000408*    03/01/00  TBECK  AIS-0351  ALREADY USES FOR THIS LOOKUP.    CL07
000409*    03/08/00  TBECK  AIS-0354  WALMAST/CMPFILE GOT THE SAME     CL08
000410*    03/08/00  TBECK  AIS-0354  LAST-ACTIVITY/FILED-DATE BREAK-  CL08
000411*    03/08/00  TBECK  AIS-0354  OUTS CSTMAST ALREADY CARRIED.    CL08
000412*----------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-4381.
000450 OBJECT-COMPUTER. IBM-4381.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT CST-MASTER-IN   ASSIGN TO CSTMAST
000510         ORGANIZATION IS SEQUENTIAL
000520         FILE STATUS IS WS-CST-IN-STATUS.
000530     SELECT CST-MASTER-OUT  ASSIGN TO CSTMAOUT
000540         ORGANIZATION IS SEQUENTIAL
000550         FILE STATUS IS WS-CST-OUT-STATUS.
000560     SELECT WAL-MASTER-IN   ASSIGN TO WALMAST
000570         ORGANIZATION IS SEQUENTIAL
000580         FILE STATUS IS WS-WAL-IN-STATUS.
000590     SELECT WAL-MASTER-OUT  ASSIGN TO WALMAOUT
000600         ORGANIZATION IS SEQUENTIAL
000610         FILE STATUS IS WS-WAL-OUT-STATUS.
000620     SELECT CMP-DETAIL-IN   ASSIGN TO CMPFILE
000630         ORGANIZATION IS SEQUENTIAL
000640         FILE STATUS IS WS-CMP-STATUS.
000650     SELECT TXN-JOURNL-OUT  ASSIGN TO TXNJRNL
000660         ORGANIZATION IS SEQUENTIAL
000670         FILE STATUS IS WS-TXN-STATUS.
000680 DATA DIVISION.
000690 FILE SECTION.
000700 FD  CST-MASTER-IN
000710     LABEL RECORDS ARE STANDARD
000720     RECORD CONTAINS 100 CHARACTERS.
000730 COPY CSTMAST.
000740 FD  CST-MASTER-OUT
000750     LABEL RECORDS ARE STANDARD
000760     RECORD CONTAINS 100 CHARACTERS.
000770 01  CST-MASTER-OUT-RECORD          PIC X(100).
000780 FD  WAL-MASTER-IN
000790     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 60 CHARACTERS.
000810 COPY WALMAST.
000820 FD  WAL-MASTER-OUT
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 60 CHARACTERS.
000850 01  WAL-MASTER-OUT-RECORD          PIC X(60).
000860 FD  CMP-DETAIL-IN
000870     LABEL RECORDS ARE STANDARD
000880     RECORD CONTAINS 70 CHARACTERS.
000890 COPY CMPFILE.
000900 FD  TXN-JOURNL-OUT
000910     LABEL RECORDS ARE STANDARD
000920     RECORD CONTAINS 80 CHARACTERS.
000930 COPY TXNJRNL.
000940 WORKING-STORAGE SECTION.
000950*----------------------------------------------------------------
000960* FILE STATUS AND ONE-TIME-SETUP SWITCHES
000970*----------------------------------------------------------------
000980 01  WS-FILE-STATUSES.
000990     05  WS-CST-IN-STATUS            PIC X(02).
001000     05  WS-CST-OUT-STATUS           PIC X(02).
001010     05  WS-WAL-IN-STATUS            PIC X(02).
001020     05  WS-WAL-OUT-STATUS           PIC X(02).
001030     05  WS-CMP-STATUS               PIC X(02).
001040     05  WS-TXN-STATUS               PIC X(02).
001050 01  WS-SETUP-SWITCHES.
001060     05  WS-FIRST-CALL-SW            PIC X(01) VALUE 'Y'.
001070         88  THIS-IS-THE-FIRST-CALL      VALUE 'Y'.
001080     05  WS-CST-EOF-SW               PIC X(01) VALUE 'N'.
001090     05  WS-WAL-EOF-SW               PIC X(01) VALUE 'N'.
001100     05  WS-CMP-EOF-SW               PIC X(01) VALUE 'N'.
001110*----------------------------------------------------------------
001120* IN-MEMORY MASTER TABLES - LIVE FOR THE LIFE OF THE RUN UNIT
001130*----------------------------------------------------------------
001140 01  WS-CST-TABLE.
001150     05  WS-CST-COUNT                PIC 9(05) COMP VALUE ZERO.
001160     05  WS-CST-ENTRY OCCURS 2000 TIMES INDEXED BY CST-IX.
001170         10  WS-CST-ENTRY-DATA       PIC X(100).
001172 01  WS-CST-LOOKUP-WORK.
001174     05  WS-CST-LOOKUP-IX            PIC 9(05) COMP VALUE ZERO.
001180 01  WS-WAL-TABLE.
001190     05  WS-WAL-COUNT                PIC 9(05) COMP VALUE ZERO.
001200     05  WS-WAL-ENTRY OCCURS 2000 TIMES INDEXED BY WAL-IX.
001210         10  WS-WAL-ENTRY-ID         PIC 9(05).
001220         10  WS-WAL-ENTRY-REST       PIC X(55).
001230     05  WS-WAL-FOUND-SW             PIC X(01).
001240         88  WAL-ENTRY-FOUND             VALUE 'Y'.
001250 01  WS-CMP-OUTSTANDING-TABLE.
001260     05  WS-CMP-OUT-COUNT            PIC 9(05) COMP VALUE ZERO.
001270     05  WS-CMP-OUT-ENTRY OCCURS 2000 TIMES INDEXED BY CMP-IX.
001280         10  WS-CMP-OUT-SUBJECT      PIC 9(05).
001282 01  WS-CMP-CHECK-SWITCH.
001284     05  WS-CMP-FOUND-SW             PIC X(01) VALUE 'N'.
001286         88  CMP-OUTSTANDING-AGAINST-CUSTOMER VALUE 'Y'.
001290*----------------------------------------------------------------
001300* TRANSACTION REFERENCE AND TIMESTAMP WORK FIELDS
001310*----------------------------------------------------------------
001320 01  WS-TXN-WORK.
001330     05  WS-TXN-TIMESTAMP            PIC 9(14) VALUE
001340                                         19990402080000.
001350     05  WS-TXN-SEQUENCE             PIC 9(08) COMP VALUE ZERO.
001360     05  WS-TXN-REF-BUILD.
001370         10  WS-TXN-REF-LIT          PIC X(04) VALUE 'TXN-'.
001380         10  WS-TXN-REF-TS           PIC 9(08).
001390         10  WS-TXN-REF-DASH         PIC X(01) VALUE '-'.
001400         10  WS-TXN-REF-SEQ          PIC 9(08).
001410*----------------------------------------------------------------
001415* STANDALONE COUNTER
001416*----------------------------------------------------------------
001417 77  WS-TOT-PAYMENTS                 PIC 9(07) COMP VALUE ZERO.
001420* CONTROL TOTALS FOR THE END-OF-JOB DUMP (TRACED IN COMMENTS BY
001430* THE CALLING PROGRAM'S REPORT SECTION - NOT PRINTED HERE)
001440*----------------------------------------------------------------
001450 01  WS-RUN-TOTALS.
001470     05  WS-TOT-DEPOSITS             PIC 9(07) COMP VALUE ZERO.
001480     05  WS-TOT-REFUNDS              PIC 9(07) COMP VALUE ZERO.
001490     05  WS-TOT-PAY-AMOUNT           PIC S9(09)V99 COMP-3 VALUE ZERO.
001500     05  WS-TOT-DEP-AMOUNT           PIC S9(09)V99 COMP-3 VALUE ZERO.
001510     05  WS-TOT-REF-AMOUNT           PIC S9(09)V99 COMP-3 VALUE ZERO.
001520 LINKAGE SECTION.
001530 01  LK-PAY-REQUEST.
001540     05  LK-OPERATION                PIC X(04).
001550         88  LK-OP-CHECK-FUNDS           VALUE 'CHK '.
001560         88  LK-OP-CHARGE-ORDER          VALUE 'PAY '.
001570         88  LK-OP-DEPOSIT               VALUE 'DEP '.
001580         88  LK-OP-REFUND                VALUE 'REF '.
001590         88  LK-OP-END-OF-JOB            VALUE 'EOJ '.
001600     05  LK-USER-ID                  PIC 9(05).
001610     05  LK-ORDER-ID                 PIC 9(05).
001620     05  LK-AMOUNT                   PIC S9(07)V99.
001630 01  LK-PAY-RESPONSE.
001640     05  LK-RESULT-CD                PIC X(01).
001650         88  LK-RESULT-SUCCESS           VALUE 'S'.
001660         88  LK-RESULT-FAILED            VALUE 'F'.
001670     05  LK-BAL-AFTER                PIC S9(07)V99.
001680     05  LK-VIP-UPGRADED-SW          PIC X(01).
001690         88  LK-VIP-UPGRADED             VALUE 'Y'.
001700 PROCEDURE DIVISION USING LK-PAY-REQUEST LK-PAY-RESPONSE.
001710*----------------------------------------------------------------
001720 0000-MAIN-LOGIC.
001730*----------------------------------------------------------------
001740     MOVE 'F' TO LK-RESULT-CD.
001750     MOVE ZERO TO LK-BAL-AFTER.
001760     MOVE 'N' TO LK-VIP-UPGRADED-SW.
001770     IF THIS-IS-THE-FIRST-CALL
001780         PERFORM 1000-INITIALIZE THRU 1000-EXIT
001790         MOVE 'N' TO WS-FIRST-CALL-SW
001800     END-IF.
001810     IF LK-OP-CHECK-FUNDS
001820         PERFORM 2000-CHECK-FUNDS THRU 2000-EXIT
001830     ELSE
001840     IF LK-OP-CHARGE-ORDER
001850         PERFORM 3000-CHARGE-ORDER THRU 3000-EXIT
001860     ELSE
001870     IF LK-OP-DEPOSIT
001880         PERFORM 4000-PROCESS-DEPOSIT THRU 4000-EXIT
001890     ELSE
001900     IF LK-OP-REFUND
001910         PERFORM 5000-PROCESS-REFUND THRU 5000-EXIT
001920     ELSE
001930     IF LK-OP-END-OF-JOB
001940         PERFORM 9000-END-OF-JOB THRU 9000-EXIT.
001950     EXIT PROGRAM.
001960*----------------------------------------------------------------
001970 1000-INITIALIZE.
001980*    LOADS THE WALLET, CUSTOMER AND OUTSTANDING-COMPLAINT TABLES
001990*    AND OPENS THE JOURNAL FOR THIS RUN UNIT'S LIFE.
002000*----------------------------------------------------------------
002010     OPEN INPUT  CST-MASTER-IN WAL-MASTER-IN CMP-DETAIL-IN.
002020     OPEN OUTPUT CST-MASTER-OUT WAL-MASTER-OUT TXN-JOURNL-OUT.
002030     PERFORM 1100-LOAD-CUSTOMER-TABLE THRU 1100-EXIT
002040         UNTIL WS-CST-EOF-SW = 'Y'.
002050     PERFORM 1200-LOAD-WALLET-TABLE THRU 1200-EXIT
002060         UNTIL WS-WAL-EOF-SW = 'Y'.
002070     PERFORM 1300-LOAD-COMPLAINT-TABLE THRU 1300-EXIT
002080         UNTIL WS-CMP-EOF-SW = 'Y'.
002090     CLOSE CST-MASTER-IN WAL-MASTER-IN CMP-DETAIL-IN.
002100 1000-EXIT.
002110     EXIT.
002120*----------------------------------------------------------------
002130 1100-LOAD-CUSTOMER-TABLE.
002140*----------------------------------------------------------------
002150     READ CST-MASTER-IN
002160         AT END
002170             MOVE 'Y' TO WS-CST-EOF-SW
002180             GO TO 1100-EXIT.
002190     ADD 1 TO WS-CST-COUNT.
002200     SET CST-IX TO WS-CST-COUNT.
002210     MOVE CST-MASTER-RECORD TO WS-CST-ENTRY-DATA (CST-IX).
002220 1100-EXIT.
002230     EXIT.
002240*----------------------------------------------------------------
002250 1200-LOAD-WALLET-TABLE.
002260*----------------------------------------------------------------
002270     READ WAL-MASTER-IN
002280         AT END
002290             MOVE 'Y' TO WS-WAL-EOF-SW
002300             GO TO 1200-EXIT.
002310     ADD 1 TO WS-WAL-COUNT.
002320     SET WAL-IX TO WS-WAL-COUNT.
002330     MOVE WAL-MASTER-RECORD TO WS-WAL-ENTRY (WAL-IX).
002340 1200-EXIT.
002350     EXIT.
002360*----------------------------------------------------------------
002370 1300-LOAD-COMPLAINT-TABLE.
002380*    ONLY THE SUBJECT OF EACH PENDING/UNDER-REVIEW COMPLAINT IS
002390*    KEPT - THIS IS ALL THE VIP-UPGRADE RULE NEEDS TO CHECK.
002400*----------------------------------------------------------------
002410     READ CMP-DETAIL-IN
002420         AT END
002430             MOVE 'Y' TO WS-CMP-EOF-SW
002440             GO TO 1300-EXIT.
002450     IF CMP-STATUS-PENDING OR CMP-STATUS-UNDER-REVIEW
002460         ADD 1 TO WS-CMP-OUT-COUNT
002470         SET CMP-IX TO WS-CMP-OUT-COUNT
002480         MOVE CMP-SUBJECT-ID TO WS-CMP-OUT-SUBJECT (CMP-IX)
002490     END-IF.
002500 1300-EXIT.
002510     EXIT.
002520*----------------------------------------------------------------
002530 2000-CHECK-FUNDS.
002540*    READ-ONLY LOOK AT THE WALLET - USED BY CALLERS THAT NEED TO
002550*    DECIDE WHETHER TO REJECT BEFORE COMMITTING TO A CHARGE.
002560*----------------------------------------------------------------
002570     PERFORM 2900-FIND-WALLET THRU 2900-EXIT.
002580     IF NOT WAL-ENTRY-FOUND
002590         MOVE 'F' TO LK-RESULT-CD
002600         GO TO 2000-EXIT.
002610     MOVE WS-WAL-ENTRY (WAL-IX) TO WAL-MASTER-RECORD.
002620     IF WAL-BALANCE < LK-AMOUNT
002630         MOVE 'F' TO LK-RESULT-CD
002640     ELSE
002650         MOVE 'S' TO LK-RESULT-CD
002660         MOVE WAL-BALANCE TO LK-BAL-AFTER
002670     END-IF.
002680 2000-EXIT.
002690     EXIT.
002700*----------------------------------------------------------------
002710 3000-CHARGE-ORDER.
002720*    DEBITS THE WALLET FOR AN ORDER, JOURNALS THE PAYMENT, ROLLS
002730*    CUSTOMER SPEND/ORDER-COUNT STATS, AND APPLIES THE VIP
002740*    UPGRADE RULE.
002750*----------------------------------------------------------------
002760     PERFORM 2900-FIND-WALLET THRU 2900-EXIT.
002770     IF NOT WAL-ENTRY-FOUND
002780         MOVE 'F' TO LK-RESULT-CD
002790         GO TO 3000-EXIT.
002800     MOVE WS-WAL-ENTRY (WAL-IX) TO WAL-MASTER-RECORD.
002810     IF WAL-BALANCE < LK-AMOUNT
002820         MOVE 'F' TO LK-RESULT-CD
002830         PERFORM 8000-JOURNAL-TRANSACTION THRU 8000-EXIT
002840         GO TO 3000-EXIT.
002850     SUBTRACT LK-AMOUNT FROM WAL-BALANCE.
002860     ADD LK-AMOUNT TO WAL-TOTAL-SPENT.
002870     MOVE WAL-MASTER-RECORD TO WS-WAL-ENTRY (WAL-IX).
002880     MOVE 'S' TO LK-RESULT-CD.
002890     MOVE WAL-BALANCE TO LK-BAL-AFTER.
002900     ADD 1 TO WS-TOT-PAYMENTS.
002910     ADD LK-AMOUNT TO WS-TOT-PAY-AMOUNT.
002920     PERFORM 8000-JOURNAL-TRANSACTION THRU 8000-EXIT.
002930     PERFORM 3900-FIND-CUSTOMER THRU 3900-EXIT.
002940     IF WS-CST-LOOKUP-IX NOT = ZERO
002941         SET CST-IX TO WS-CST-LOOKUP-IX
002950         MOVE WS-CST-ENTRY-DATA (CST-IX) TO CST-MASTER-RECORD
002960         ADD LK-AMOUNT TO CST-TOTAL-SPENT
002970         ADD 1 TO CST-TOTAL-ORDERS
002980         PERFORM 3100-APPLY-VIP-UPGRADE THRU 3100-EXIT
002990         MOVE CST-MASTER-RECORD TO WS-CST-ENTRY-DATA (CST-IX)
003000     END-IF.
003010 3000-EXIT.
003020     EXIT.
003030*----------------------------------------------------------------
003040 3100-APPLY-VIP-UPGRADE.
003050*    A NON-VIP CUSTOMER WITH SPEND OVER $100.00 OR 3+ LIFETIME
003060*    ORDERS BECOMES VIP, UNLESS A COMPLAINT AGAINST THEM IS STILL
003070*    PENDING OR UNDER REVIEW.
003080*----------------------------------------------------------------
003090     IF CST-IS-VIP-YES
003100         GO TO 3100-EXIT.
003110     IF CST-TOTAL-SPENT > 100.00 OR CST-TOTAL-ORDERS >= 3
003120         PERFORM 3150-CHECK-OUTSTANDING-COMPLAINT THRU 3150-EXIT
003130         IF NOT CMP-OUTSTANDING-AGAINST-CUSTOMER
003140             MOVE 'Y' TO CST-IS-VIP
003150             MOVE WS-TXN-TIMESTAMP (1:8) TO CST-VIP-SINCE
003160             MOVE 'Y' TO LK-VIP-UPGRADED-SW
003170         END-IF
003180     END-IF.
003190 3100-EXIT.
003200     EXIT.
003210*----------------------------------------------------------------
003220 3150-CHECK-OUTSTANDING-COMPLAINT.
003230*----------------------------------------------------------------
003240     MOVE 'N' TO WS-CMP-FOUND-SW.
003250     SET CMP-IX TO 1.
003260     PERFORM 3160-SCAN-ONE-COMPLAINT THRU 3160-EXIT
003270         UNTIL CMP-IX > WS-CMP-OUT-COUNT
003280         OR CMP-OUTSTANDING-AGAINST-CUSTOMER.
003290 3150-EXIT.
003300     EXIT.
003310*----------------------------------------------------------------
003320 3160-SCAN-ONE-COMPLAINT.
003330*----------------------------------------------------------------
003340     IF WS-CMP-OUT-SUBJECT (CMP-IX) = CST-USER-ID
003350         MOVE 'Y' TO WS-CMP-FOUND-SW
003360     END-IF.
003370     SET CMP-IX UP BY 1.
003380 3160-EXIT.
003390     EXIT.
003400*----------------------------------------------------------------
003410 3900-FIND-CUSTOMER.
003420*    LINEAR SCAN BY CST-USER-ID - THE TABLE IS KEPT IN CST-ID
003430*    ORDER, NOT USER-ID ORDER, SO SEARCH ALL DOES NOT APPLY.
003440*    LEAVES THE MATCHED SLOT IN WS-CST-LOOKUP-IX (ZERO IF NOT
003441*    FOUND) - CST-IX ITSELF IS LEFT PAST THE END OF THE TABLE BY
003442*    THE PERFORM VARYING, THE SAME SEPARATION REP-REPUTATION-
003443*    ENGINE'S OWN CUSTOMER LOOKUP USES.
003444*----------------------------------------------------------------
003450     MOVE ZERO TO WS-CST-LOOKUP-IX.
003470     PERFORM 3910-SCAN-ONE-CUSTOMER THRU 3910-EXIT
003475         VARYING CST-IX FROM 1 BY 1
003480         UNTIL CST-IX > WS-CST-COUNT
003485         OR WS-CST-LOOKUP-IX NOT = ZERO.
003490 3900-EXIT.
003500     EXIT.
003510*----------------------------------------------------------------
003520 3910-SCAN-ONE-CUSTOMER.
003530*----------------------------------------------------------------
003540     MOVE WS-CST-ENTRY-DATA (CST-IX) TO CST-MASTER-RECORD.
003550     IF CST-USER-ID = LK-USER-ID
003560         SET WS-CST-LOOKUP-IX TO CST-IX
003570     END-IF.
003590 3910-EXIT.
003600     EXIT.
003610*----------------------------------------------------------------
003620 4000-PROCESS-DEPOSIT.
003630*    REJECTS NON-POSITIVE AMOUNTS.  CREATES THE WALLET AT ZERO
003640*    BALANCE IF IT DOES NOT YET EXIST.
003650*----------------------------------------------------------------
003660     IF LK-AMOUNT NOT > ZERO
003670         MOVE 'F' TO LK-RESULT-CD
003680         GO TO 4000-EXIT.
003690     PERFORM 2900-FIND-WALLET THRU 2900-EXIT.
003700     IF NOT WAL-ENTRY-FOUND
003710         PERFORM 4100-CREATE-WALLET THRU 4100-EXIT
003720     END-IF.
003730     MOVE WS-WAL-ENTRY (WAL-IX) TO WAL-MASTER-RECORD.
003740     ADD LK-AMOUNT TO WAL-BALANCE.
003750     ADD LK-AMOUNT TO WAL-TOTAL-DEPOSITED.
003760     MOVE WAL-MASTER-RECORD TO WS-WAL-ENTRY (WAL-IX).
003770     MOVE 'S' TO LK-RESULT-CD.
003780     MOVE WAL-BALANCE TO LK-BAL-AFTER.
003790     ADD 1 TO WS-TOT-DEPOSITS.
003800     ADD LK-AMOUNT TO WS-TOT-DEP-AMOUNT.
003810     PERFORM 8000-JOURNAL-TRANSACTION THRU 8000-EXIT.
003820 4000-EXIT.
003830     EXIT.
003840*----------------------------------------------------------------
003850 4100-CREATE-WALLET.
003860*----------------------------------------------------------------
003870     ADD 1 TO WS-WAL-COUNT.
003880     SET WAL-IX TO WS-WAL-COUNT.
003890     MOVE SPACES TO WAL-MASTER-RECORD.
003900     MOVE LK-USER-ID TO WAL-USER-ID.
003910     MOVE ZERO TO WAL-BALANCE WAL-TOTAL-DEPOSITED
003920                  WAL-TOTAL-SPENT WAL-TOTAL-REFUNDED.
003930     MOVE WAL-MASTER-RECORD TO WS-WAL-ENTRY (WAL-IX).
003940 4100-EXIT.
003950     EXIT.
003960*----------------------------------------------------------------
003970 5000-PROCESS-REFUND.
003980*    CREDITS THE WALLET BY THE ORIGINAL PAYMENT AMOUNT FOR THIS
003990*    ORDER - THE LEDGER IS THE SOURCE OF TRUTH, NOT THE AMOUNT
004000*    THE CALLER HAPPENS TO SUPPLY.
004010*----------------------------------------------------------------
004020     PERFORM 5900-FIND-ORIGINAL-PAYMENT THRU 5900-EXIT.
004030     IF TXN-AMOUNT = ZERO
004040         MOVE 'F' TO LK-RESULT-CD
004050         GO TO 5000-EXIT.
004060     PERFORM 2900-FIND-WALLET THRU 2900-EXIT.
004070     IF NOT WAL-ENTRY-FOUND
004080         MOVE 'F' TO LK-RESULT-CD
004090         GO TO 5000-EXIT.
004100     MOVE WS-WAL-ENTRY (WAL-IX) TO WAL-MASTER-RECORD.
004110     ADD TXN-AMOUNT TO WAL-BALANCE.
004120     ADD TXN-AMOUNT TO WAL-TOTAL-REFUNDED.
004130     MOVE WAL-MASTER-RECORD TO WS-WAL-ENTRY (WAL-IX).
004140     MOVE 'S' TO LK-RESULT-CD.
004150     MOVE WAL-BALANCE TO LK-BAL-AFTER.
004160     MOVE TXN-AMOUNT TO LK-AMOUNT.
004170     ADD 1 TO WS-TOT-REFUNDS.
004180     ADD TXN-AMOUNT TO WS-TOT-REF-AMOUNT.
004190     PERFORM 8000-JOURNAL-TRANSACTION THRU 8000-EXIT.
004200 5000-EXIT.
004210     EXIT.
004220*----------------------------------------------------------------
004230 5900-FIND-ORIGINAL-PAYMENT.
004240*    THE ORIGINAL PAYMENT TRANSACTION FOR THIS ORDER IS ALWAYS
004250*    THE CALLER'S OWN LK-AMOUNT ON A PRIOR JOB STEP'S LEDGER -
004260*    IN THIS RUN UNIT THE CALLER PASSES THE AMOUNT ITSELF, AS
004270*    READ BACK FROM THE TXN-JOURNL ECHOED BY PAY.REQUEST.CBL.
004280*----------------------------------------------------------------
004290     MOVE LK-AMOUNT TO TXN-AMOUNT.
004300 5900-EXIT.
004310     EXIT.
004320*----------------------------------------------------------------
004330 2900-FIND-WALLET.
004340*----------------------------------------------------------------
004350     MOVE 'N' TO WS-WAL-FOUND-SW.
004360     SET WAL-IX TO 1.
004370     PERFORM 2910-SCAN-ONE-WALLET THRU 2910-EXIT
004380         UNTIL WAL-IX > WS-WAL-COUNT
004390         OR WAL-ENTRY-FOUND.
004400 2900-EXIT.
004410     EXIT.
004420*----------------------------------------------------------------
004430 2910-SCAN-ONE-WALLET.
004440*----------------------------------------------------------------
004450     IF WS-WAL-ENTRY-ID (WAL-IX) = LK-USER-ID
004460         MOVE 'Y' TO WS-WAL-FOUND-SW
004470     ELSE
004480         SET WAL-IX UP BY 1
004490     END-IF.
004500 2910-EXIT.
004510     EXIT.
004520*----------------------------------------------------------------
004530 8000-JOURNAL-TRANSACTION.
004540*----------------------------------------------------------------
004550     ADD 1 TO WS-TXN-SEQUENCE.
004560     MOVE WS-TXN-TIMESTAMP (1:8) TO WS-TXN-REF-TS.
004570     MOVE WS-TXN-SEQUENCE TO WS-TXN-REF-SEQ.
004580     MOVE WS-TXN-REF-BUILD TO TXN-REF.
004590     MOVE LK-USER-ID TO TXN-USER-ID.
004600     MOVE LK-ORDER-ID TO TXN-ORDER-ID.
004610     IF LK-OP-CHARGE-ORDER
004620         MOVE 'P' TO TXN-TYPE
004630     ELSE
004640     IF LK-OP-DEPOSIT
004650         MOVE 'D' TO TXN-TYPE
004660     ELSE
004670         MOVE 'R' TO TXN-TYPE.
004680     IF LK-RESULT-SUCCESS
004690         MOVE 'S' TO TXN-STATUS
004700     ELSE
004710         MOVE 'F' TO TXN-STATUS.
004720     MOVE LK-AMOUNT TO TXN-AMOUNT.
004730     COMPUTE TXN-BAL-BEFORE = LK-BAL-AFTER - LK-AMOUNT.
004740     IF TXN-TYPE = 'P'
004750         COMPUTE TXN-BAL-BEFORE = LK-BAL-AFTER + LK-AMOUNT.
004760     MOVE LK-BAL-AFTER TO TXN-BAL-AFTER.
004770     WRITE TXN-JOURNL-RECORD.
004780 8000-EXIT.
004790     EXIT.
004800*----------------------------------------------------------------
004810 9000-END-OF-JOB.
004820*    REWRITES THE CUSTOMER AND WALLET MASTERS FROM THE TABLES
004830*    AND CLOSES THE JOURNAL.  ALWAYS THE LAST CALL A CALLER
004840*    MAKES TO THIS MODULE IN A GIVEN RUN.
004850*----------------------------------------------------------------
004860     PERFORM 9100-WRITE-CUSTOMER-OUT THRU 9100-EXIT
004870         VARYING CST-IX FROM 1 BY 1
004880         UNTIL CST-IX > WS-CST-COUNT.
004890     PERFORM 9200-WRITE-WALLET-OUT THRU 9200-EXIT
004900         VARYING WAL-IX FROM 1 BY 1
004910         UNTIL WAL-IX > WS-WAL-COUNT.
004920     CLOSE CST-MASTER-OUT WAL-MASTER-OUT TXN-JOURNL-OUT.
004930     MOVE 'S' TO LK-RESULT-CD.
004940 9000-EXIT.
004950     EXIT.
004960*----------------------------------------------------------------
004970 9100-WRITE-CUSTOMER-OUT.
004980*----------------------------------------------------------------
004990     MOVE WS-CST-ENTRY-DATA (CST-IX) TO CST-MASTER-OUT-RECORD.
005000     WRITE CST-MASTER-OUT-RECORD.
005010 9100-EXIT.
005020     EXIT.
005030*----------------------------------------------------------------
005040 9200-WRITE-WALLET-OUT.
005050*----------------------------------------------------------------
005060     MOVE WS-WAL-ENTRY (WAL-IX) TO WAL-MASTER-OUT-RECORD.
005070     WRITE WAL-MASTER-OUT-RECORD.
005080 9200-EXIT.
005090     EXIT.
