000010****************************************************************
000020*                    O R E . E V E N T                         *
000030*  AI-SLICE ORDER-RATING EVENT RECORD LAYOUT                   *
000040*  FEED CODE.....: ORE                                         *
000050*  RECORD LENGTH.: 30 BYTES, FIXED                              *
000060*  POST-DELIVERY FOOD/DELIVERY RATING REQUESTS AGAINST AN       *
000070*  ALREADY-PLACED ORDER.                                        *
000080*----------------------------------------------------------------
000090* MAINTENANCE                                                   *
000100*   05/17/96  PNAIR   ORIGINAL LAYOUT                           *
000110****************************************************************
000120 01  ORE-EVENT-RECORD.
000130     05  ORE-ORDER-ID                  PIC 9(05).
000140     05  ORE-FOOD-RATING               PIC 9(01).
000150     05  ORE-DLVY-RATING               PIC 9(01).
000160     05  FILLER                        PIC X(18).
