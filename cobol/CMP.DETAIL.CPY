000010****************************************************************
000020*                    C M P . D E T A I L                       *
000030*  AI-SLICE COMPLAINT RECORD LAYOUT                            *
000040*  FEED CODE.....: CMP                                         *
000050*  RECORD LENGTH.: 70 BYTES, FIXED                              *
000060*  KEYED BY......: CMP-ID                                       *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   03/11/90  RSHAH   ORIGINAL LAYOUT                           *
000100*   06/02/95  PNAIR   ADDED CMP-WEIGHT FOR VIP FILER WEIGHTING   *
000105*   03/08/00  TBECK   BROKE OUT CMP-FILED-DATE FROM THE RESERVE  *
000106*                     AREA FOR THE AGING REPORT.                *
000110****************************************************************
000120 01  CMP-DETAIL-RECORD.
000130     05  CMP-ID                        PIC 9(05).
000140     05  CMP-COMPLAINANT-ID            PIC 9(05).
000150     05  CMP-SUBJECT-ID                PIC 9(05).
000160     05  CMP-ORDER-ID                  PIC 9(05).
000170     05  CMP-TITLE                     PIC X(30).
000180     05  CMP-STATUS                    PIC X(01).
000190         88  CMP-STATUS-PENDING            VALUE 'P'.
000200         88  CMP-STATUS-UNDER-REVIEW       VALUE 'U'.
000210         88  CMP-STATUS-RESOLVED           VALUE 'R'.
000220         88  CMP-STATUS-DISPUTED           VALUE 'D'.
000230         88  CMP-STATUS-REJECTED           VALUE 'J'.
000240     05  CMP-WEIGHT                    PIC 9(01).
000242     05  CMP-FILED-DATE                PIC 9(08).
000244     05  CMP-FILED-DATE-R REDEFINES CMP-FILED-DATE.
000246         10  CMP-FILED-CC              PIC 9(02).
000247         10  CMP-FILED-YY              PIC 9(02).
000248         10  CMP-FILED-MM              PIC 9(02).
000249         10  CMP-FILED-DD              PIC 9(02).
000250     05  FILLER                        PIC X(10).
