000010****************************************************************
000020*                    W A L . M A S T E R                       *
000030*  AI-SLICE WALLET MASTER RECORD LAYOUT                        *
000040*  FEED CODE.....: WAL                                         *
000050*  RECORD LENGTH.: 60 BYTES, FIXED                              *
000060*  KEYED BY......: WAL-USER-ID (ASCENDING)                      *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   07/12/85  RSHAH   ORIGINAL LAYOUT                           *
000100*   04/22/93  PNAIR   ADDED TOTAL-REFUNDED COUNTER               *
000105*   03/08/00  TBECK   BROKE OUT LAST-ACTIVITY-DATE FROM THE      *
000106*                     RESERVE AREA FOR THE DORMANT-WALLET PASS. *
000110****************************************************************
000120 01  WAL-MASTER-RECORD.
000130     05  WAL-USER-ID                   PIC 9(05).
000140     05  WAL-BALANCE                   PIC S9(07)V99.
000150     05  WAL-TOTAL-DEPOSITED           PIC S9(07)V99.
000160     05  WAL-TOTAL-SPENT               PIC S9(07)V99.
000170     05  WAL-TOTAL-REFUNDED            PIC S9(07)V99.
000175     05  WAL-LAST-ACTIVITY-DATE        PIC 9(08).
000176     05  WAL-LAST-ACTIVITY-DATE-R REDEFINES WAL-LAST-ACTIVITY-DATE.
000177         10  WAL-LAST-ACT-CC           PIC 9(02).
000178         10  WAL-LAST-ACT-YY           PIC 9(02).
000179         10  WAL-LAST-ACT-MM           PIC 9(02).
000180         10  WAL-LAST-ACT-DD           PIC 9(02).
000185     05  FILLER                        PIC X(11).
