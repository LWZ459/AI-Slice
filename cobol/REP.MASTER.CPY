000010****************************************************************
000020*                    R E P . M A S T E R                       *
000030*  AI-SLICE REPUTATION MASTER RECORD LAYOUT                    *
000040*  FEED CODE.....: REP                                         *
000050*  RECORD LENGTH.: 30 BYTES, FIXED                              *
000060*  KEYED BY......: REP-USER-ID (ASCENDING)                      *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   03/11/90  RSHAH   ORIGINAL LAYOUT                           *
000100****************************************************************
000110 01  REP-MASTER-RECORD.
000120     05  REP-USER-ID                   PIC 9(05).
000130     05  REP-SCORE                     PIC S9(05).
000140     05  REP-COMPLAINTS                PIC 9(03).
000150     05  REP-COMPLIMENTS               PIC 9(03).
000160     05  REP-WARNINGS                  PIC 9(03).
000170     05  FILLER                        PIC X(11).
