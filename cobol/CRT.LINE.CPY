000010****************************************************************
000020*                    C R T . L I N E                           *
000030*  AI-SLICE CART LINE INPUT RECORD LAYOUT                      *
000040*  FEED CODE.....: CRT                                         *
000050*  RECORD LENGTH.: 30 BYTES, FIXED                              *
000060*  SORTED BY.....: CART-ORDER-REF (ASCENDING)                   *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   07/12/85  RSHAH   ORIGINAL LAYOUT                           *
000100****************************************************************
000110 01  CRT-LINE-RECORD.
000120     05  CART-ORDER-REF                PIC 9(05).
000130     05  CART-CUST-ID                  PIC 9(05).
000140     05  CART-DISH-ID                  PIC 9(05).
000150     05  CART-QUANTITY                 PIC 9(03).
000160     05  FILLER                        PIC X(12).
