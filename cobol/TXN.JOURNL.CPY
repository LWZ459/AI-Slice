000010****************************************************************
000020*                    T X N . J O U R N L                       *
000030*  AI-SLICE TRANSACTION JOURNAL RECORD LAYOUT                  *
000040*  FEED CODE.....: TXN                                         *
000050*  RECORD LENGTH.: 80 BYTES, FIXED                              *
000060*  APPEND-ONLY LEDGER, NEVER REWRITTEN                          *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   07/12/85  RSHAH   ORIGINAL LAYOUT                           *
000100*   02/03/91  RSHAH   ADDED BALANCE BEFORE/AFTER FOR AUDIT       *
000110****************************************************************
000120 01  TXN-JOURNL-RECORD.
000130     05  TXN-REF                       PIC X(21).
000140     05  TXN-USER-ID                   PIC 9(05).
000150     05  TXN-ORDER-ID                  PIC 9(05).
000160     05  TXN-TYPE                      PIC X(01).
000170         88  TXN-TYPE-DEPOSIT              VALUE 'D'.
000180         88  TXN-TYPE-PAYMENT              VALUE 'P'.
000190         88  TXN-TYPE-REFUND               VALUE 'R'.
000200     05  TXN-STATUS                    PIC X(01).
000210         88  TXN-STATUS-SUCCESS            VALUE 'S'.
000220         88  TXN-STATUS-FAILED             VALUE 'F'.
000230     05  TXN-AMOUNT                    PIC S9(07)V99.
000240     05  TXN-BAL-BEFORE                PIC S9(07)V99.
000250     05  TXN-BAL-AFTER                 PIC S9(07)V99.
000260     05  FILLER                        PIC X(20).
