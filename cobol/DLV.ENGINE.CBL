000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    DLV-DELIVERY-ENGINE.
000030 AUTHOR.        R SHAH.
000040 INSTALLATION.  AI-SLICE DATA CENTER - BATCH OPERATIONS.
000050 DATE-WRITTEN.  08/08/89.
000060 DATE-COMPILED.
000070 SECURITY.      AI-SLICE INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*----------------------------------------------------------------
000090*                    D L V - D E L I V E R Y - E N G I N E
000100*----------------------------------------------------------------
000110* THIRD JOB STEP OF THE NIGHTLY BATCH - THE DELIVERY AUCTION.
000120* EACH PENDING DELIVERY ON DLV-DETAIL-IN IS MATCHED AGAINST THE
000130* COURIER BIDS GROUPED UNDER IT ON BID-DETAIL-IN (BOTH FILES
000140* SORTED ASCENDING BY DELIVERY ID), THE LOWEST BID WINS TIES
000150* BROKEN BY EARLIEST BID TIMESTAMP, AND A MANAGER OVERRIDE ON
000160* OVR-EVENT-IN MAY SUBSTITUTE A DIFFERENT COURIER WHO ALSO BID,
000170* PROVIDED A JUSTIFICATION IS ON FILE WHENEVER THE OVERRIDE
000180* COURIER BID HIGHER THAN THE AUTO WINNER.  DSE-EVENT-IN THEN
000190* DRIVES THE PICKED-UP/DELIVERED PROGRESSION AGAINST THE SAME
000200* DELIVERIES, RELEASING THE COURIER BACK TO AVAILABLE AND ROLLING
000210* THE COURIER'S LIFETIME DELIVERY COUNT ON DELIVERY.  THE ORDER
000220* MASTER ITSELF IS NOT REOPENED HERE - ORD-DETAIL-OUT IS A
000230* WRITE-ONCE FEED FROM THE FIRST JOB STEP, SO THE DELIVERY'S OWN
000240* STATUS FIELD IS THE SYSTEM OF RECORD FOR IN-TRANSIT/DELIVERED,
000250* THE SAME SIMPLIFICATION TAKEN FOR ORDER RATINGS IN ORD.ENGINE.
000260*----------------------------------------------------------------
000270*    CHANGE LOG
000280*
000290*    DATE      BY     TICKET    DESCRIPTION                    TAG
000300*    --------  -----  --------  -----------------------------  ---
000310*    08/08/89  RSHAH  AIS-0040  ORIGINAL PROGRAM - LOWEST-BID   CL01
000320*    08/08/89  RSHAH  AIS-0040  AUCTION AND COURIER ASSIGNMENT. CL01
000330*    01/14/97  PNAIR  AIS-0260  ADDED MANAGER OVERRIDE (2300)   CL02
000340*    01/14/97  PNAIR  AIS-0260  AND JUSTIFICATION REQUIREMENT.  CL02
000350*    01/14/97  PNAIR  AIS-0260  ADDED PICKED-UP/DELIVERED EVENT CL03
000360*    01/14/97  PNAIR  AIS-0260  PASS (5000) AND COURIER RELEASE.CL03
000370*    04/02/99  TBECK  AIS-0329  WIDENED DLV/CRR TABLES 500>2000 CL04
000380*    04/02/99  TBECK  AIS-0329  FOR SPRING MENU EXPANSION.      CL04
000381*    02/09/00  TBECK  AIS-0345  2300 WAS DOUBLE-COUNTING         CL05
000382*    02/09/00  TBECK  AIS-0345  OVERRIDES (2300 AND 2600 BOTH    CL05
000383*    02/09/00  TBECK  AIS-0345  BUMPED THE TOTAL) - DROPPED THE  CL05
000384*    02/09/00  TBECK  AIS-0345  2300 ADD.  ALSO ADDED SUM-OF-    CL05
000385*    02/09/00  TBECK  AIS-0345  WINNING-BIDS TOTAL PER AUDIT.    CL05
000386*    03/08/00  TBECK  AIS-0353  BID-DETAIL-OUT WAS NEVER WIRED   CL06
000387*    03/08/00  TBECK  AIS-0353  UP - WINNING/LOSING BIDS NEVER   CL06
000388*    03/08/00  TBECK  AIS-0353  GOT A/R STATUS.  ADDED THE FEED  CL06
000389*    03/08/00  TBECK  AIS-0353  AND THE 2400/2700 PASSES.        CL06
000390*----------------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-4381.
000430 OBJECT-COMPUTER. IBM-4381.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT DLV-DETAIL-IN   ASSIGN TO DLVFILE
000490         ORGANIZATION IS SEQUENTIAL
000500         FILE STATUS IS WS-DLV-IN-STATUS.
000510     SELECT DLV-DETAIL-OUT  ASSIGN TO DLVOUT
000520         ORGANIZATION IS SEQUENTIAL
000530         FILE STATUS IS WS-DLV-OUT-STATUS.
000540     SELECT BID-DETAIL-IN   ASSIGN TO BIDFILE
000550         ORGANIZATION IS SEQUENTIAL
000560         FILE STATUS IS WS-BID-STATUS.
000561     SELECT BID-DETAIL-OUT  ASSIGN TO BIDOUT
000562         ORGANIZATION IS SEQUENTIAL
000563         FILE STATUS IS WS-BID-OUT-STATUS.
000570     SELECT OVR-EVENT-IN    ASSIGN TO OVREVT
000580         ORGANIZATION IS SEQUENTIAL
000590         FILE STATUS IS WS-OVR-STATUS.
000600     SELECT DSE-EVENT-IN    ASSIGN TO DSEEVT
000610         ORGANIZATION IS SEQUENTIAL
000620         FILE STATUS IS WS-DSE-STATUS.
000630     SELECT CRR-MASTER-IN   ASSIGN TO CRRMAST
000640         ORGANIZATION IS SEQUENTIAL
000650         FILE STATUS IS WS-CRR-IN-STATUS.
000660     SELECT CRR-MASTER-OUT  ASSIGN TO CRRMAOUT
000670         ORGANIZATION IS SEQUENTIAL
000680         FILE STATUS IS WS-CRR-OUT-STATUS.
000690     SELECT RPT-REPORT-OUT  ASSIGN TO RPTFILE
000700         ORGANIZATION IS SEQUENTIAL
000710         FILE STATUS IS WS-RPT-STATUS.
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  DLV-DETAIL-IN
000750     LABEL RECORDS ARE STANDARD
000760     RECORD CONTAINS 100 CHARACTERS.
000770 COPY DLVDTL.
000780 FD  DLV-DETAIL-OUT
000790     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 100 CHARACTERS.
000810 01  DLV-DETAIL-OUT-RECORD          PIC X(100).
000820 FD  BID-DETAIL-IN
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 50 CHARACTERS.
000850 COPY BIDDTL.
000851 FD  BID-DETAIL-OUT
000852     LABEL RECORDS ARE STANDARD
000853     RECORD CONTAINS 50 CHARACTERS.
000854 01  BID-DETAIL-OUT-RECORD          PIC X(50).
000860 FD  OVR-EVENT-IN
000870     LABEL RECORDS ARE STANDARD
000880     RECORD CONTAINS 60 CHARACTERS.
000890 COPY OVREVT.
000900 FD  DSE-EVENT-IN
000910     LABEL RECORDS ARE STANDARD
000920     RECORD CONTAINS 20 CHARACTERS.
000930 COPY DSEEVT.
000940 FD  CRR-MASTER-IN
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 50 CHARACTERS.
000970 COPY CRRMAST.
000980 FD  CRR-MASTER-OUT
000990     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 50 CHARACTERS.
001010 01  CRR-MASTER-OUT-RECORD          PIC X(50).
001020 FD  RPT-REPORT-OUT
001030     LABEL RECORDS ARE STANDARD
001040     RECORD CONTAINS 132 CHARACTERS.
001050 COPY RPTLINE.
001060 WORKING-STORAGE SECTION.
001070*----------------------------------------------------------------
001080* FILE STATUS AND EOF SWITCHES
001090*----------------------------------------------------------------
001100 01  WS-FILE-STATUSES.
001110     05  WS-DLV-IN-STATUS            PIC X(02).
001120     05  WS-DLV-OUT-STATUS           PIC X(02).
001130     05  WS-BID-STATUS               PIC X(02).
001131     05  WS-BID-OUT-STATUS           PIC X(02).
001140     05  WS-OVR-STATUS               PIC X(02).
001150     05  WS-DSE-STATUS               PIC X(02).
001160     05  WS-CRR-IN-STATUS            PIC X(02).
001170     05  WS-CRR-OUT-STATUS           PIC X(02).
001180     05  WS-RPT-STATUS               PIC X(02).
001190 01  WS-EOF-SWITCHES.
001200     05  WS-DLV-EOF-SW               PIC X(01) VALUE 'N'.
001210         88  DLV-AT-EOF                  VALUE 'Y'.
001220     05  WS-BID-EOF-SW               PIC X(01) VALUE 'N'.
001230         88  BID-AT-EOF                  VALUE 'Y'.
001240     05  WS-OVR-EOF-SW               PIC X(01) VALUE 'N'.
001250         88  OVR-AT-EOF                  VALUE 'Y'.
001260     05  WS-DSE-EOF-SW               PIC X(01) VALUE 'N'.
001270         88  DSE-AT-EOF                  VALUE 'Y'.
001280     05  WS-CRR-EOF-SW               PIC X(01) VALUE 'N'.
001290*----------------------------------------------------------------
001300* IN-MEMORY COURIER TABLE - LOADED ASCENDING BY CRR-ID
001310*----------------------------------------------------------------
001320 01  WS-CRR-TABLE.
001330     05  WS-CRR-COUNT                PIC 9(05) COMP VALUE ZERO.
001340     05  WS-CRR-ENTRY OCCURS 2000 TIMES
001350                      ASCENDING KEY IS WS-CRR-ENTRY-ID
001360                      INDEXED BY CRR-IX.
001370         10  WS-CRR-ENTRY-ID         PIC 9(05).
001380         10  WS-CRR-ENTRY-REST       PIC X(45).
001390*----------------------------------------------------------------
001400* IN-MEMORY DELIVERY TABLE - LOADED ASCENDING BY DLV-ID AS EACH
001410* DELIVERY IS AWARDED; THE STATUS-EVENT PASS (5000) THEN UPDATES
001420* THESE SAME ENTRIES BEFORE THE FINAL WRITE.
001430*----------------------------------------------------------------
001440 01  WS-DLV-TABLE.
001450     05  WS-DLV-COUNT                PIC 9(05) COMP VALUE ZERO.
001460     05  WS-DLV-ENTRY OCCURS 2000 TIMES
001470                      ASCENDING KEY IS WS-DLV-ENTRY-ID
001480                      INDEXED BY DLV-IX.
001490         10  WS-DLV-ENTRY-ID         PIC 9(05).
001500         10  WS-DLV-ENTRY-REST       PIC X(95).
001510*----------------------------------------------------------------
001520* ONE BID GROUP (ALL BIDS FOR THE DELIVERY CURRENTLY BEING
001530* AWARDED) - CLEARED AND REBUILT FOR EACH DLV-DETAIL-IN RECORD.
001540*----------------------------------------------------------------
001550 01  WS-BID-GROUP-TABLE.
001560     05  WS-BID-COUNT                PIC 9(03) COMP VALUE ZERO.
001570     05  WS-BID-ENTRY OCCURS 30 TIMES INDEXED BY BID-IX.
001580         10  WS-BID-COURIER-ID       PIC 9(05).
001590         10  WS-BID-AMOUNT           PIC S9(05)V99.
001600         10  WS-BID-TIMESTAMP        PIC 9(14).
001601         10  WS-BID-EST-MINUTES      PIC 9(03).
001602         10  WS-BID-STATUS-CD        PIC X(01) VALUE 'P'.
001610 01  WS-AWARD-WORK.
001620     05  WS-WINNER-IX                PIC 9(03) COMP VALUE ZERO.
001630     05  WS-AUTO-WINNER-IX           PIC 9(03) COMP VALUE ZERO.
001640     05  WS-OVERRIDE-IX              PIC 9(03) COMP VALUE ZERO.
001650     05  WS-ASSIGN-TYPE-CD           PIC X(01) VALUE SPACE.
001660     05  WS-JUSTIFICATION-TX         PIC X(40) VALUE SPACES.
001670     05  WS-DELIVERY-ID              PIC 9(05).
001680*----------------------------------------------------------------
001685* STANDALONE COUNTER
001686*----------------------------------------------------------------
001687 77  WS-TOT-DELIVERIES               PIC 9(07) COMP VALUE ZERO.
001688*----------------------------------------------------------------
001690* CONTROL TOTALS
001700*----------------------------------------------------------------
001710 01  WS-CONTROL-TOTALS.
001730     05  WS-TOT-AUTO-AWARDED         PIC 9(07) COMP VALUE ZERO.
001740     05  WS-TOT-OVERRIDDEN           PIC 9(07) COMP VALUE ZERO.
001750     05  WS-TOT-NO-BIDDERS           PIC 9(07) COMP VALUE ZERO.
001760     05  WS-TOT-PICKED-UP            PIC 9(07) COMP VALUE ZERO.
001770     05  WS-TOT-DELIVERED            PIC 9(07) COMP VALUE ZERO.
001775     05  WS-TOT-WIN-AMOUNT           PIC S9(09)V99 COMP-3 VALUE ZERO.
001780 PROCEDURE DIVISION.
001790*----------------------------------------------------------------
001800 0000-MAIN-LOGIC.
001810*----------------------------------------------------------------
001820     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001830     PERFORM 2000-AWARD-ONE-DELIVERY THRU 2000-EXIT
001840         UNTIL DLV-AT-EOF.
001850     PERFORM 5000-APPLY-ONE-STATUS-EVENT THRU 5000-EXIT
001860         UNTIL DSE-AT-EOF.
001870     PERFORM 6000-FINALIZE THRU 6000-EXIT.
001880     STOP RUN.
001890*----------------------------------------------------------------
001900 1000-INITIALIZE.
001910*----------------------------------------------------------------
001920     OPEN INPUT  DLV-DETAIL-IN BID-DETAIL-IN OVR-EVENT-IN
001930                 DSE-EVENT-IN CRR-MASTER-IN.
001940     OPEN OUTPUT DLV-DETAIL-OUT CRR-MASTER-OUT BID-DETAIL-OUT.
001950     OPEN EXTEND RPT-REPORT-OUT.
001960     PERFORM 1100-LOAD-COURIER-TABLE THRU 1100-EXIT
001970         UNTIL WS-CRR-EOF-SW = 'Y'.
001980     CLOSE CRR-MASTER-IN.
001990     READ BID-DETAIL-IN
002000         AT END MOVE 'Y' TO WS-BID-EOF-SW.
002010     READ OVR-EVENT-IN
002020         AT END MOVE 'Y' TO WS-OVR-EOF-SW.
002030     READ DLV-DETAIL-IN
002040         AT END MOVE 'Y' TO WS-DLV-EOF-SW.
002050     READ DSE-EVENT-IN
002060         AT END MOVE 'Y' TO WS-DSE-EOF-SW.
002070 1000-EXIT.
002080     EXIT.
002090*----------------------------------------------------------------
002100 1100-LOAD-COURIER-TABLE.
002110*----------------------------------------------------------------
002120     READ CRR-MASTER-IN
002130         AT END
002140             MOVE 'Y' TO WS-CRR-EOF-SW
002150             GO TO 1100-EXIT.
002160     ADD 1 TO WS-CRR-COUNT.
002170     SET CRR-IX TO WS-CRR-COUNT.
002180     MOVE CRR-MASTER-RECORD TO WS-CRR-ENTRY (CRR-IX).
002190 1100-EXIT.
002200     EXIT.
002210*----------------------------------------------------------------
002220 2000-AWARD-ONE-DELIVERY.
002230*    GROUPS THE BIDS UNDER THE CURRENT DELIVERY, PICKS THE WINNER,
002240*    APPLIES ANY MANAGER OVERRIDE, AND STORES THE AWARDED RECORD.
002250*----------------------------------------------------------------
002260     MOVE DLV-ID TO WS-DELIVERY-ID.
002270     ADD 1 TO WS-TOT-DELIVERIES.
002280     MOVE ZERO TO WS-BID-COUNT.
002290     PERFORM 2100-ACCUMULATE-BID THRU 2100-EXIT
002300         UNTIL BID-AT-EOF
002310         OR BID-DELIVERY-ID NOT = WS-DELIVERY-ID.
002320     IF WS-BID-COUNT = ZERO
002330         MOVE 'NB' TO DLV-STATUS
002340         MOVE SPACE TO DLV-ASSIGN-TYPE
002350         MOVE ZERO TO DLV-COURIER-ID DLV-FEE DLV-WIN-AMOUNT
002360                      DLV-BID-END-TS
002370         MOVE SPACES TO DLV-JUSTIFICATION
002380         ADD 1 TO WS-TOT-NO-BIDDERS
002390     ELSE
002400         PERFORM 2200-FIND-LOWEST-BID THRU 2200-EXIT
002410         MOVE WS-AUTO-WINNER-IX TO WS-WINNER-IX
002420         MOVE 'A' TO WS-ASSIGN-TYPE-CD
002430         MOVE SPACES TO WS-JUSTIFICATION-TX
002440         PERFORM 2300-APPLY-OVERRIDE THRU 2300-EXIT
002450         MOVE 'AS' TO DLV-STATUS
002460         MOVE WS-ASSIGN-TYPE-CD TO DLV-ASSIGN-TYPE
002470         MOVE WS-BID-COURIER-ID (WS-WINNER-IX) TO DLV-COURIER-ID
002480         MOVE WS-BID-AMOUNT (WS-WINNER-IX) TO DLV-FEE
002490         MOVE WS-BID-AMOUNT (WS-WINNER-IX) TO DLV-WIN-AMOUNT
002500         MOVE WS-BID-TIMESTAMP (WS-WINNER-IX) TO DLV-BID-END-TS
002510         MOVE WS-JUSTIFICATION-TX TO DLV-JUSTIFICATION
002515         ADD DLV-WIN-AMOUNT TO WS-TOT-WIN-AMOUNT
002516         PERFORM 2400-SET-BID-STATUSES THRU 2400-EXIT
002520         PERFORM 2900-MARK-COURIER-BUSY THRU 2900-EXIT
002530     END-IF.
002540     ADD 1 TO WS-DLV-COUNT.
002550     SET DLV-IX TO WS-DLV-COUNT.
002560     MOVE DLV-DETAIL-RECORD TO WS-DLV-ENTRY (DLV-IX).
002570     PERFORM 2600-WRITE-DELIVERY-REPORT-LINE THRU 2600-EXIT.
002575     PERFORM 2700-WRITE-BID-GROUP-OUT THRU 2700-EXIT.
002580     READ DLV-DETAIL-IN
002590         AT END MOVE 'Y' TO WS-DLV-EOF-SW.
002600 2000-EXIT.
002610     EXIT.
002620*----------------------------------------------------------------
002630 2100-ACCUMULATE-BID.
002640*----------------------------------------------------------------
002650     ADD 1 TO WS-BID-COUNT.
002660     SET BID-IX TO WS-BID-COUNT.
002670     MOVE BID-COURIER-ID TO WS-BID-COURIER-ID (BID-IX).
002680     MOVE BID-AMOUNT TO WS-BID-AMOUNT (BID-IX).
002690     MOVE BID-TIMESTAMP TO WS-BID-TIMESTAMP (BID-IX).
002695     MOVE BID-EST-MINUTES TO WS-BID-EST-MINUTES (BID-IX).
002696     MOVE 'P' TO WS-BID-STATUS-CD (BID-IX).
002700     READ BID-DETAIL-IN
002710         AT END MOVE 'Y' TO WS-BID-EOF-SW.
002720 2100-EXIT.
002730     EXIT.
002740*----------------------------------------------------------------
002750 2200-FIND-LOWEST-BID.
002760*    LOWEST BID-AMOUNT WINS; TIES GO TO THE EARLIEST TIMESTAMP.
002770*----------------------------------------------------------------
002780     MOVE 1 TO WS-AUTO-WINNER-IX.
002790     PERFORM 2210-COMPARE-ONE-BID THRU 2210-EXIT
002800         VARYING BID-IX FROM 2 BY 1
002810         UNTIL BID-IX > WS-BID-COUNT.
002820 2200-EXIT.
002830     EXIT.
002840*----------------------------------------------------------------
002850 2210-COMPARE-ONE-BID.
002860*----------------------------------------------------------------
002870     IF WS-BID-AMOUNT (BID-IX) < WS-BID-AMOUNT (WS-AUTO-WINNER-IX)
002880         MOVE BID-IX TO WS-AUTO-WINNER-IX
002890     ELSE
002900         IF WS-BID-AMOUNT (BID-IX) = WS-BID-AMOUNT (WS-AUTO-WINNER-IX)
002910             AND WS-BID-TIMESTAMP (BID-IX) <
002920                 WS-BID-TIMESTAMP (WS-AUTO-WINNER-IX)
002930                 MOVE BID-IX TO WS-AUTO-WINNER-IX
002940             END-IF
002950     END-IF.
002960 2210-EXIT.
002970     EXIT.
002980*----------------------------------------------------------------
002990 2300-APPLY-OVERRIDE.
003000*    A PENDING OVERRIDE FOR THIS DELIVERY SUBSTITUTES ITS COURIER
003010*    ONLY IF THAT COURIER ALSO BID, AND ONLY IF A JUSTIFICATION IS
003020*    ON FILE WHENEVER THE OVERRIDE COURIER'S BID WAS HIGHER THAN
003030*    THE AUTO WINNER'S.
003040*----------------------------------------------------------------
003050     IF OVR-AT-EOF OR OVR-DELIVERY-ID NOT = WS-DELIVERY-ID
003060         GO TO 2300-EXIT.
003070     MOVE ZERO TO WS-OVERRIDE-IX.
003080     PERFORM 2310-FIND-OVERRIDE-BID THRU 2310-EXIT
003090         VARYING BID-IX FROM 1 BY 1
003100         UNTIL BID-IX > WS-BID-COUNT.
003110     IF WS-OVERRIDE-IX NOT = ZERO
003120         IF WS-BID-AMOUNT (WS-OVERRIDE-IX) >
003130            WS-BID-AMOUNT (WS-AUTO-WINNER-IX)
003140            AND OVR-JUSTIFICATION = SPACES
003150             CONTINUE
003160         ELSE
003170             MOVE WS-OVERRIDE-IX TO WS-WINNER-IX
003180             MOVE 'O' TO WS-ASSIGN-TYPE-CD
003190             MOVE OVR-JUSTIFICATION TO WS-JUSTIFICATION-TX
003210         END-IF
003220     END-IF.
003230     READ OVR-EVENT-IN
003240         AT END MOVE 'Y' TO WS-OVR-EOF-SW.
003250 2300-EXIT.
003260     EXIT.
003270*----------------------------------------------------------------
003280 2310-FIND-OVERRIDE-BID.
003290*----------------------------------------------------------------
003300     IF WS-BID-COURIER-ID (BID-IX) = OVR-COURIER-ID
003310         MOVE BID-IX TO WS-OVERRIDE-IX
003320     END-IF.
003330 2310-EXIT.
003340     EXIT.
003341*----------------------------------------------------------------
003342 2400-SET-BID-STATUSES.
003343*    PER TICKET AIS-0353 - ONCE WS-WINNER-IX IS FINAL, THE WINNING
003344*    BID IS MARKED ACCEPTED AND EVERY OTHER PENDING BID IN THE
003345*    GROUP IS MARKED REJECTED FOR THE BID-DETAIL-OUT FEED.
003346*----------------------------------------------------------------
003347     PERFORM 2410-SET-ONE-BID-STATUS THRU 2410-EXIT
003348         VARYING BID-IX FROM 1 BY 1
003349         UNTIL BID-IX > WS-BID-COUNT.
003350 2400-EXIT.
003351     EXIT.
003352*----------------------------------------------------------------
003353 2410-SET-ONE-BID-STATUS.
003354*----------------------------------------------------------------
003355     IF BID-IX = WS-WINNER-IX
003356         MOVE 'A' TO WS-BID-STATUS-CD (BID-IX)
003357     ELSE
003358         MOVE 'R' TO WS-BID-STATUS-CD (BID-IX)
003359     END-IF.
003360 2410-EXIT.
003361     EXIT.
003362*----------------------------------------------------------------
003363 2600-WRITE-DELIVERY-REPORT-LINE.
003370*----------------------------------------------------------------
003380     MOVE SPACES TO RPT-LINE.
003390     MOVE DLV-ID TO RPT-DL-DLV-ID.
003400     MOVE DLV-COURIER-ID TO RPT-DL-COURIER-TX.
003410     IF DLV-STATUS-NO-BIDDERS
003420         MOVE 'NO BIDDERS' TO RPT-DL-ASSIGN-TX
003430     ELSE
003440     IF DLV-ASSIGN-OVERRIDE
003450         MOVE 'OVERRIDE' TO RPT-DL-ASSIGN-TX
003460         ADD 1 TO WS-TOT-OVERRIDDEN
003470     ELSE
003480         MOVE 'AUTO-AWARD' TO RPT-DL-ASSIGN-TX
003490         ADD 1 TO WS-TOT-AUTO-AWARDED.
003500     MOVE DLV-WIN-AMOUNT TO RPT-DL-AMOUNT.
003510     WRITE RPT-LINE.
003520 2600-EXIT.
003530     EXIT.
003531*----------------------------------------------------------------
003532 2700-WRITE-BID-GROUP-OUT.
003533*    ONE BID-DETAIL-OUT RECORD PER BID IN THE GROUP, A/R STAMPED
003534*    BY 2400 ABOVE.  WRITTEN HERE, NOT AT 6000, BECAUSE THE GROUP
003535*    TABLE IS CLEARED BEFORE THE NEXT DELIVERY IS READ.
003536*----------------------------------------------------------------
003537     PERFORM 2710-WRITE-ONE-BID-OUT THRU 2710-EXIT
003538         VARYING BID-IX FROM 1 BY 1
003539         UNTIL BID-IX > WS-BID-COUNT.
003540 2700-EXIT.
003541     EXIT.
003542*----------------------------------------------------------------
003543 2710-WRITE-ONE-BID-OUT.
003544*----------------------------------------------------------------
003545     MOVE WS-DELIVERY-ID TO BID-DELIVERY-ID.
003546     MOVE WS-BID-COURIER-ID (BID-IX) TO BID-COURIER-ID.
003547     MOVE WS-BID-AMOUNT (BID-IX) TO BID-AMOUNT.
003548     MOVE WS-BID-EST-MINUTES (BID-IX) TO BID-EST-MINUTES.
003549     MOVE WS-BID-TIMESTAMP (BID-IX) TO BID-TIMESTAMP.
003550     MOVE WS-BID-STATUS-CD (BID-IX) TO BID-STATUS.
003552     MOVE BID-DETAIL-RECORD TO BID-DETAIL-OUT-RECORD.
003553     WRITE BID-DETAIL-OUT-RECORD.
003554 2710-EXIT.
003555     EXIT.
003556*----------------------------------------------------------------
003557 2900-MARK-COURIER-BUSY.
003558*----------------------------------------------------------------
003570     SEARCH ALL WS-CRR-ENTRY
003580         AT END
003590             CONTINUE
003600         WHEN WS-CRR-ENTRY-ID (CRR-IX) = DLV-COURIER-ID
003610             MOVE WS-CRR-ENTRY (CRR-IX) TO CRR-MASTER-RECORD
003620             MOVE 'N' TO CRR-AVAILABLE
003630             MOVE CRR-MASTER-RECORD TO WS-CRR-ENTRY (CRR-IX)
003640     END-SEARCH.
003650 2900-EXIT.
003660     EXIT.
003670*----------------------------------------------------------------
003680 5000-APPLY-ONE-STATUS-EVENT.
003690*----------------------------------------------------------------
003700     SEARCH ALL WS-DLV-ENTRY
003710         AT END
003720             CONTINUE
003730         WHEN WS-DLV-ENTRY-ID (DLV-IX) = DSE-DELIVERY-ID
003740             PERFORM 5100-UPDATE-ONE-DELIVERY THRU 5100-EXIT
003750     END-SEARCH.
003760     READ DSE-EVENT-IN
003770         AT END MOVE 'Y' TO WS-DSE-EOF-SW.
003780 5000-EXIT.
003790     EXIT.
003800*----------------------------------------------------------------
003810 5100-UPDATE-ONE-DELIVERY.
003820*----------------------------------------------------------------
003830     MOVE WS-DLV-ENTRY (DLV-IX) TO DLV-DETAIL-RECORD.
003840     IF DSE-NEW-STATUS-PICKED-UP AND DLV-STATUS-ASSIGNED
003850         MOVE 'PU' TO DLV-STATUS
003860         ADD 1 TO WS-TOT-PICKED-UP
003870     ELSE
003880     IF DSE-NEW-STATUS-DELIVERED AND
003890        (DLV-STATUS-ASSIGNED OR DLV-STATUS-PICKED-UP)
003900         MOVE 'DL' TO DLV-STATUS
003910         ADD 1 TO WS-TOT-DELIVERED
003920         PERFORM 5900-RELEASE-COURIER THRU 5900-EXIT.
003930     MOVE DLV-DETAIL-RECORD TO WS-DLV-ENTRY (DLV-IX).
003940 5100-EXIT.
003950     EXIT.
003960*----------------------------------------------------------------
003970 5900-RELEASE-COURIER.
003980*----------------------------------------------------------------
003990     SEARCH ALL WS-CRR-ENTRY
004000         AT END
004010             CONTINUE
004020         WHEN WS-CRR-ENTRY-ID (CRR-IX) = DLV-COURIER-ID
004030             MOVE WS-CRR-ENTRY (CRR-IX) TO CRR-MASTER-RECORD
004040             MOVE 'Y' TO CRR-AVAILABLE
004050             ADD 1 TO CRR-TOTAL-DELIVERIES
004060             MOVE CRR-MASTER-RECORD TO WS-CRR-ENTRY (CRR-IX)
004070     END-SEARCH.
004080 5900-EXIT.
004090     EXIT.
004100*----------------------------------------------------------------
004110 6000-FINALIZE.
004120*----------------------------------------------------------------
004130     PERFORM 6100-WRITE-ONE-DELIVERY-OUT THRU 6100-EXIT
004140         VARYING DLV-IX FROM 1 BY 1
004150         UNTIL DLV-IX > WS-DLV-COUNT.
004160     PERFORM 6200-WRITE-ONE-COURIER-OUT THRU 6200-EXIT
004170         VARYING CRR-IX FROM 1 BY 1
004180         UNTIL CRR-IX > WS-CRR-COUNT.
004190     PERFORM 6300-WRITE-GRAND-TOTALS THRU 6300-EXIT.
004200     CLOSE DLV-DETAIL-IN DLV-DETAIL-OUT BID-DETAIL-IN BID-DETAIL-OUT
004210           OVR-EVENT-IN DSE-EVENT-IN CRR-MASTER-OUT RPT-REPORT-OUT.
004220 6000-EXIT.
004230     EXIT.
004240*----------------------------------------------------------------
004250 6100-WRITE-ONE-DELIVERY-OUT.
004260*----------------------------------------------------------------
004270     MOVE WS-DLV-ENTRY (DLV-IX) TO DLV-DETAIL-OUT-RECORD.
004280     WRITE DLV-DETAIL-OUT-RECORD.
004290 6100-EXIT.
004300     EXIT.
004310*----------------------------------------------------------------
004320 6200-WRITE-ONE-COURIER-OUT.
004330*----------------------------------------------------------------
004340     MOVE WS-CRR-ENTRY (CRR-IX) TO CRR-MASTER-OUT-RECORD.
004350     WRITE CRR-MASTER-OUT-RECORD.
004360 6200-EXIT.
004370     EXIT.
004380*----------------------------------------------------------------
004390 6300-WRITE-GRAND-TOTALS.
004400*----------------------------------------------------------------
004410     MOVE SPACES TO RPT-TOTAL-LINE.
004420     MOVE 'DELIVERIES PROCESSED'     TO RPT-TL-LABEL-TX.
004430     MOVE WS-TOT-DELIVERIES          TO RPT-TL-COUNT.
004440     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
004450     MOVE SPACES TO RPT-TOTAL-LINE.
004460     MOVE 'AUTO-AWARDED'             TO RPT-TL-LABEL-TX.
004470     MOVE WS-TOT-AUTO-AWARDED        TO RPT-TL-COUNT.
004480     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
004490     MOVE SPACES TO RPT-TOTAL-LINE.
004500     MOVE 'MANAGER OVERRIDDEN'       TO RPT-TL-LABEL-TX.
004510     MOVE WS-TOT-OVERRIDDEN          TO RPT-TL-COUNT.
004520     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
004530     MOVE SPACES TO RPT-TOTAL-LINE.
004540     MOVE 'NO BIDDERS'               TO RPT-TL-LABEL-TX.
004550     MOVE WS-TOT-NO-BIDDERS          TO RPT-TL-COUNT.
004560     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
004570     MOVE SPACES TO RPT-TOTAL-LINE.
004580     MOVE 'PICKED UP'                TO RPT-TL-LABEL-TX.
004590     MOVE WS-TOT-PICKED-UP           TO RPT-TL-COUNT.
004600     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
004610     MOVE SPACES TO RPT-TOTAL-LINE.
004620     MOVE 'DELIVERED'                TO RPT-TL-LABEL-TX.
004630     MOVE WS-TOT-DELIVERED           TO RPT-TL-COUNT.
004640     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
004642     MOVE SPACES TO RPT-TOTAL-LINE.
004644     MOVE 'SUM OF WINNING BIDS'      TO RPT-TL-LABEL-TX.
004646     MOVE WS-TOT-WIN-AMOUNT          TO RPT-TL-AMOUNT.
004648     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
004650 6300-EXIT.
004660     EXIT.
