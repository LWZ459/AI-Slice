000010****************************************************************
000020*                    B I D . D E T A I L                       *
000030*  AI-SLICE DELIVERY BID INPUT RECORD LAYOUT                   *
000040*  FEED CODE.....: BID                                         *
000050*  RECORD LENGTH.: 50 BYTES, FIXED                              *
000060*  SORTED BY.....: BID-DELIVERY-ID (ASCENDING)                  *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   08/08/89  RSHAH   ORIGINAL LAYOUT                           *
000095*   03/08/00  TBECK   THIS RECORD IS NOW ALSO STAGED OUT TO THE *
000096*                     NEW BID-DETAIL-OUT FEED, BID-STATUS SET.  *
000100****************************************************************
000110 01  BID-DETAIL-RECORD.
000120     05  BID-DELIVERY-ID               PIC 9(05).
000130     05  BID-COURIER-ID                PIC 9(05).
000140     05  BID-AMOUNT                    PIC S9(05)V99.
000150     05  BID-EST-MINUTES               PIC 9(03).
000160     05  BID-TIMESTAMP                 PIC 9(14).
000170     05  BID-TIMESTAMP-R REDEFINES BID-TIMESTAMP.
000180         10  BID-TS-YYYY               PIC 9(04).
000190         10  BID-TS-MM                 PIC 9(02).
000200         10  BID-TS-DD                 PIC 9(02).
000210         10  BID-TS-HH                 PIC 9(02).
000220         10  BID-TS-MN                 PIC 9(02).
000230         10  BID-TS-SS                 PIC 9(02).
000240     05  BID-STATUS                    PIC X(01).
000250         88  BID-STATUS-PENDING            VALUE 'P'.
000260         88  BID-STATUS-ACCEPTED           VALUE 'A'.
000270         88  BID-STATUS-REJECTED           VALUE 'R'.
000280         88  BID-STATUS-EXPIRED            VALUE 'E'.
000290     05  FILLER                        PIC X(15).
