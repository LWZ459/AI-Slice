000010****************************************************************
000020*                    C S T . M A S T E R                       *
000030*  AI-SLICE CUSTOMER MASTER RECORD LAYOUT                      *
000040*  FEED CODE.....: CST                                         *
000050*  RECORD LENGTH.: 100 BYTES, FIXED                             *
000060*  KEYED BY......: CST-ID (ASCENDING)                           *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   07/12/85  RSHAH   ORIGINAL LAYOUT - CUTOVER FROM CARD FILE   *
000100*   02/03/91  RSHAH   ADDED CST-VIP-SINCE FOR VIP PROGRAM        *
000110*   11/18/98  TBECK   Y2K - VIP-SINCE REDEFINED CC/YY/MM/DD      *
000120****************************************************************
000130 01  CST-MASTER-RECORD.
000140     05  CST-ID                        PIC 9(05).
000150     05  CST-USER-ID                   PIC 9(05).
000160     05  CST-NAME                      PIC X(20).
000170     05  CST-STATUS                    PIC X(01).
000180         88  CST-STATUS-ACTIVE             VALUE 'A'.
000190         88  CST-STATUS-BLACKLISTED        VALUE 'B'.
000200         88  CST-STATUS-DEACTIVATED        VALUE 'D'.
000210         88  CST-STATUS-SUSPENDED          VALUE 'S'.
000220     05  CST-IS-VIP                    PIC X(01).
000230         88  CST-IS-VIP-YES                VALUE 'Y'.
000240         88  CST-IS-VIP-NO                 VALUE 'N'.
000250     05  CST-TOTAL-ORDERS              PIC 9(05).
000260     05  CST-TOTAL-SPENT               PIC S9(07)V99.
000270     05  CST-VIP-SINCE                 PIC 9(08).
000280     05  CST-VIP-SINCE-R REDEFINES CST-VIP-SINCE.
000290         10  CST-VIP-SINCE-CC          PIC 9(02).
000300         10  CST-VIP-SINCE-YY          PIC 9(02).
000310         10  CST-VIP-SINCE-MM          PIC 9(02).
000320         10  CST-VIP-SINCE-DD          PIC 9(02).
000330     05  FILLER                        PIC X(46).
