000010****************************************************************
000020*                    D L V . D E T A I L                       *
000030*  AI-SLICE DELIVERY AUCTION RECORD LAYOUT                     *
000040*  FEED CODE.....: DLV                                         *
000050*  RECORD LENGTH.: 100 BYTES, FIXED                             *
000060*  KEYED BY......: DLV-ID (ASCENDING)                           *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   08/08/89  RSHAH   ORIGINAL LAYOUT                           *
000100*   01/14/97  PNAIR   ADDED JUSTIFICATION MEMO FOR OVERRIDES     *
000110****************************************************************
000120 01  DLV-DETAIL-RECORD.
000130     05  DLV-ID                        PIC 9(05).
000140     05  DLV-ORDER-ID                  PIC 9(05).
000150     05  DLV-COURIER-ID                PIC 9(05).
000160     05  DLV-STATUS                    PIC X(02).
000170         88  DLV-STATUS-PENDING-BID        VALUE 'PB'.
000180         88  DLV-STATUS-NO-BIDDERS         VALUE 'NB'.
000190         88  DLV-STATUS-ASSIGNED           VALUE 'AS'.
000200         88  DLV-STATUS-PICKED-UP          VALUE 'PU'.
000210         88  DLV-STATUS-DELIVERED          VALUE 'DL'.
000220     05  DLV-ASSIGN-TYPE               PIC X(01).
000230         88  DLV-ASSIGN-AUTO               VALUE 'A'.
000240         88  DLV-ASSIGN-OVERRIDE           VALUE 'O'.
000250         88  DLV-ASSIGN-MANUAL             VALUE 'M'.
000260     05  DLV-FEE                       PIC S9(05)V99.
000270     05  DLV-WIN-AMOUNT                PIC S9(05)V99.
000280     05  DLV-BID-END-TS                PIC 9(14).
000290     05  DLV-JUSTIFICATION             PIC X(40).
000300     05  FILLER                        PIC X(14).
