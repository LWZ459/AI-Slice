000010****************************************************************
000020*                    C R R . M A S T E R                       *
000030*  AI-SLICE COURIER MASTER RECORD LAYOUT                       *
000040*  FEED CODE.....: CRR                                         *
000050*  RECORD LENGTH.: 50 BYTES, FIXED                              *
000060*  KEYED BY......: CRR-ID (ASCENDING)                           *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   08/08/89  RSHAH   ORIGINAL LAYOUT                           *
000100*   01/14/97  PNAIR   ADDED CRR-AVG-RATING (STAFF RATING)        *
000110****************************************************************
000120 01  CRR-MASTER-RECORD.
000130     05  CRR-ID                        PIC 9(05).
000140     05  CRR-NAME                      PIC X(20).
000150     05  CRR-AVAILABLE                 PIC X(01).
000160         88  CRR-AVAILABLE-YES             VALUE 'Y'.
000170         88  CRR-AVAILABLE-NO              VALUE 'N'.
000180     05  CRR-TOTAL-DELIVERIES          PIC 9(05).
000190     05  CRR-AVG-RATING                PIC 9V99.
000200     05  FILLER                        PIC X(16).
