000010****************************************************************
000020*                    R C Q . E V E N T                         *
000030*  AI-SLICE RECOMMEND REQUEST RECORD LAYOUT                    *
000040*  FEED CODE.....: RCQ                                         *
000050*  RECORD LENGTH.: 20 BYTES, FIXED                              *
000060*  ONE REQUEST PER CUSTOMER RUN OF THE RECOMMENDATION ENGINE     *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   06/14/94  PNAIR   ORIGINAL LAYOUT                           *
000100****************************************************************
000110 01  RCQ-EVENT-RECORD.
000120     05  RCQ-CUST-ID                   PIC 9(05).
000130     05  RCQ-TIME-CODE                 PIC X(07).
000140         88  RCQ-TIME-MORNING              VALUE 'MORNING'.
000150         88  RCQ-TIME-LUNCH                VALUE 'LUNCH  '.
000160         88  RCQ-TIME-DINNER               VALUE 'DINNER '.
000170         88  RCQ-TIME-NIGHT                VALUE 'NIGHT  '.
000180     05  FILLER                        PIC X(08).
