000010****************************************************************
000020*                    M G D . E V E N T                         *
000030*  AI-SLICE MANAGER DECISION RECORD LAYOUT                     *
000040*  FEED CODE.....: MGD                                         *
000050*  RECORD LENGTH.: 20 BYTES, FIXED                              *
000060*  MANAGER DISPOSITION OF A PENDING/UNDER-REVIEW COMPLAINT       *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   06/02/95  PNAIR   ORIGINAL LAYOUT                           *
000100****************************************************************
000110 01  MGD-EVENT-RECORD.
000120     05  MGD-COMPLAINT-ID              PIC 9(05).
000130     05  MGD-DECISION-CD               PIC X(01).
000140         88  MGD-DECISION-RESOLVE          VALUE 'R'.
000150         88  MGD-DECISION-REJECT           VALUE 'J'.
000160         88  MGD-DECISION-WARN-FILER       VALUE 'C'.
000170         88  MGD-DECISION-WARN-SUBJECT     VALUE 'S'.
000180     05  FILLER                        PIC X(14).
