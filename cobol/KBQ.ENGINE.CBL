000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    KBQ-KNOWLEDGE-ENGINE.
000030 AUTHOR.        P NAIR.
000040 INSTALLATION.  AI-SLICE DATA CENTER - BATCH OPERATIONS.
000050 DATE-WRITTEN.  02/19/93.
000060 DATE-COMPILED.
000070 SECURITY.      AI-SLICE INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*----------------------------------------------------------------
000090*              K B Q - K N O W L E D G E - E N G I N E
000100*----------------------------------------------------------------
000110* SIXTH AND LAST JOB STEP OF THE NIGHTLY BATCH.  QST-DETAIL-IN
000120* CARRIES ONE CUSTOMER QUESTION PER RECORD.  EACH QUESTION IS
000130* NORMALIZED AND COMPARED AGAINST EVERY UNFLAGGED ENTRY ON THE
000140* KB MASTER - AN EXACT TEXT MATCH WINS OUTRIGHT, OTHERWISE THE
000150* BEST WORD-OVERLAP SCORE IS KEPT AND MUST CLEAR 0.30 TO COUNT AS
000160* A MATCH.  A MATCH BUMPS THE ENTRY'S TIMES-USED AND IS LOGGED
000170* "LOCAL KB"; NO MATCH FALLS BACK TO THE LLM AND IS LOGGED
000180* "LLM" - A FALLBACK ANSWER IS NEVER RATED.  KAR-EVENT-IN THEN
000190* CARRIES ONE RATING PER KB-SOURCED EXCHANGE; THE RATING FOLDS
000200* INTO THE ENTRY'S RUNNING AVERAGE AND A RATING OF 0 OR 1 FLAGS
000210* THE ENTRY OUT OF FUTURE MATCHING.  THIS IS THE FINAL STEP OF
000220* THE RUN, SO ITS REPORT TOTALS CLOSE THE WHOLE NIGHT'S REPORT.
000230*----------------------------------------------------------------
000240*    CHANGE LOG
000250*
000260*    DATE      BY     TICKET    DESCRIPTION                    TAG
000270*    --------  -----  --------  -----------------------------  ---
000280*    02/19/93  PNAIR  AIS-0091  ORIGINAL PROGRAM.               CL01
000290*    02/19/93  PNAIR  AIS-0091  EXACT-MATCH SHORT CIRCUIT AND   CL01
000300*    02/19/93  PNAIR  AIS-0091  WORD-OVERLAP SCORING.           CL01
000310*    11/18/98  TBECK  AIS-0305  ADDED KB-FLAGGED / RATING FOLD  CL02
000320*    11/18/98  TBECK  AIS-0305  AND ENTRY-FLAGGING ON 0/1.      CL02
000330*    04/02/99  TBECK  AIS-0329  WIDENED KB TABLE 500>2000.      CL03
000331*    03/08/00  TBECK  AIS-0352  5000 WAS FOLDING RATINGS 6-9    CL04
000332*    03/08/00  TBECK  AIS-0352  (FIELD IS PIC 9(01)) - SPEC CAPS CL04
000333*    03/08/00  TBECK  AIS-0352  KB RATINGS AT 0-5.  ADDED GUARD. CL04
000340*----------------------------------------------------------------
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER. IBM-4381.
000380 OBJECT-COMPUTER. IBM-4381.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT QST-DETAIL-IN   ASSIGN TO QSTFILE
000440         ORGANIZATION IS SEQUENTIAL
000450         FILE STATUS IS WS-QST-STATUS.
000460     SELECT KAR-EVENT-IN    ASSIGN TO KAREVT
000470         ORGANIZATION IS SEQUENTIAL
000480         FILE STATUS IS WS-KAR-STATUS.
000490     SELECT KBE-MASTER-IN   ASSIGN TO KBEMAST
000500         ORGANIZATION IS SEQUENTIAL
000510         FILE STATUS IS WS-KBE-IN-STATUS.
000520     SELECT KBE-MASTER-OUT  ASSIGN TO KBEMAOUT
000530         ORGANIZATION IS SEQUENTIAL
000540         FILE STATUS IS WS-KBE-OUT-STATUS.
000550     SELECT RPT-REPORT-OUT  ASSIGN TO RPTFILE
000560         ORGANIZATION IS SEQUENTIAL
000570         FILE STATUS IS WS-RPT-STATUS.
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  QST-DETAIL-IN
000610     LABEL RECORDS ARE STANDARD
000620     RECORD CONTAINS 80 CHARACTERS.
000630 COPY QSTDTL.
000640 FD  KAR-EVENT-IN
000650     LABEL RECORDS ARE STANDARD
000660     RECORD CONTAINS 15 CHARACTERS.
000670 COPY KAREVT.
000680 FD  KBE-MASTER-IN
000690     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 180 CHARACTERS.
000710 COPY KBEMAST.
000720 FD  KBE-MASTER-OUT
000730     LABEL RECORDS ARE STANDARD
000740     RECORD CONTAINS 180 CHARACTERS.
000750 01  KBE-MASTER-OUT-RECORD          PIC X(180).
000760 FD  RPT-REPORT-OUT
000770     LABEL RECORDS ARE STANDARD
000780     RECORD CONTAINS 132 CHARACTERS.
000790 COPY RPTLINE.
000800 WORKING-STORAGE SECTION.
000810*----------------------------------------------------------------
000820* FILE STATUS AND EOF SWITCHES
000830*----------------------------------------------------------------
000840 01  WS-FILE-STATUSES.
000850     05  WS-QST-STATUS               PIC X(02).
000860     05  WS-KAR-STATUS               PIC X(02).
000870     05  WS-KBE-IN-STATUS            PIC X(02).
000880     05  WS-KBE-OUT-STATUS           PIC X(02).
000890     05  WS-RPT-STATUS               PIC X(02).
000900 01  WS-EOF-SWITCHES.
000910     05  WS-QST-EOF-SW               PIC X(01) VALUE 'N'.
000920         88  QST-AT-EOF                  VALUE 'Y'.
000930     05  WS-KAR-EOF-SW               PIC X(01) VALUE 'N'.
000940         88  KAR-AT-EOF                  VALUE 'Y'.
000950     05  WS-KBE-EOF-SW               PIC X(01) VALUE 'N'.
000960*----------------------------------------------------------------
000970* IN-MEMORY KB TABLE - LOADED AND SEARCHED ASCENDING BY KB-ID,
000980* ITS OWN SORT KEY - USED BOTH FOR THE FULL LINEAR SCAN A MATCH
000990* REQUIRES AND FOR THE SEARCH ALL A RATING LOOKUP REQUIRES.
001000*----------------------------------------------------------------
001010 01  WS-KBE-TABLE.
001020     05  WS-KBE-COUNT                PIC 9(05) COMP VALUE ZERO.
001030     05  WS-KBE-ENTRY OCCURS 2000 TIMES
001040                      ASCENDING KEY IS WS-KBE-ENTRY-ID
001050                      INDEXED BY KBE-IX.
001060         10  WS-KBE-ENTRY-ID         PIC 9(05).
001070         10  WS-KBE-ENTRY-REST       PIC X(175).
001080*----------------------------------------------------------------
001090* TEXT-NORMALIZATION AND WORD-TOKENIZING WORK AREAS
001100*----------------------------------------------------------------
001110 01  WS-TEXT-WORK.
001120     05  WS-QST-NORM                 PIC X(60).
001130     05  WS-ENT-NORM                 PIC X(60).
001140     05  WS-QST-LEN                  PIC 9(02) COMP VALUE ZERO.
001150     05  WS-ENT-LEN                  PIC 9(02) COMP VALUE ZERO.
001160     05  WS-SCAN-POS                 PIC 9(02) COMP VALUE ZERO.
001170     05  WS-CONTAINS-SW              PIC X(01) VALUE 'N'.
001180         88  WS-ONE-CONTAINS-OTHER       VALUE 'Y'.
001190 01  WS-QST-WORD-TABLE.
001200     05  WS-QST-WORD-COUNT           PIC 9(02) COMP VALUE ZERO.
001210     05  WS-QST-WORD-ENTRY PIC X(12) OCCURS 12 TIMES
001220                      INDEXED BY QWD-IX.
001230 01  WS-ENT-WORD-TABLE.
001240     05  WS-ENT-WORD-COUNT           PIC 9(02) COMP VALUE ZERO.
001250     05  WS-ENT-WORD-ENTRY PIC X(12) OCCURS 12 TIMES
001260                      INDEXED BY EWD-IX.
001270*----------------------------------------------------------------
001280* MATCH-SCORING WORK AREAS
001290*----------------------------------------------------------------
001300 01  WS-MATCH-WORK.
001310     05  WS-COMMON-WORD-CNT          PIC 9(02) COMP VALUE ZERO.
001320     05  WS-LONGER-WORD-CNT          PIC 9(02) COMP VALUE ZERO.
001330     05  WS-ENTRY-SCORE              PIC 9V99 VALUE ZERO.
001340     05  WS-BEST-SCORE               PIC 9V99 VALUE ZERO.
001350     05  WS-BEST-IX                  PIC 9(05) COMP VALUE ZERO.
001360     05  WS-EXACT-FOUND-SW           PIC X(01) VALUE 'N'.
001370         88  WS-EXACT-WAS-FOUND          VALUE 'Y'.
001380     05  WS-WORD-FOUND-SW            PIC X(01) VALUE 'N'.
001390         88  WS-WORD-WAS-FOUND           VALUE 'Y'.
001400     05  WS-RATE-FOUND-SW            PIC X(01) VALUE 'N'.
001410         88  WS-RATE-ENTRY-FOUND         VALUE 'Y'.
001420*----------------------------------------------------------------
001430* RUNNING-AVERAGE WORK AREAS AND CONTROL TOTALS
001440*----------------------------------------------------------------
001450 01  WS-AVG-WORK.
001460     05  WS-AVG-NUMERATOR            PIC 9(07)V99 VALUE ZERO.
001470     05  WS-NEW-AVG                  PIC 9V99 VALUE ZERO.
001475* STANDALONE COUNTER
001476*----------------------------------------------------------------
001477 77  WS-TOT-QUESTIONS                PIC 9(05) COMP VALUE ZERO.
001478*----------------------------------------------------------------
001480 01  WS-CONTROL-TOTALS.
001500     05  WS-TOT-KB-HITS              PIC 9(05) COMP VALUE ZERO.
001510     05  WS-TOT-FALLBACKS            PIC 9(05) COMP VALUE ZERO.
001520     05  WS-TOT-FLAGGED              PIC 9(05) COMP VALUE ZERO.
001530 PROCEDURE DIVISION.
001540*----------------------------------------------------------------
001550 0000-MAIN-LOGIC.
001560*----------------------------------------------------------------
001570     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001580     PERFORM 2000-PROCESS-ONE-QUESTION THRU 2000-EXIT
001590         UNTIL QST-AT-EOF.
001600     PERFORM 5000-PROCESS-ONE-RATING THRU 5000-EXIT
001610         UNTIL KAR-AT-EOF.
001620     PERFORM 6000-FINALIZE THRU 6000-EXIT.
001630     STOP RUN.
001640*----------------------------------------------------------------
001650 1000-INITIALIZE.
001660*----------------------------------------------------------------
001670     OPEN INPUT  QST-DETAIL-IN KAR-EVENT-IN KBE-MASTER-IN.
001680     OPEN OUTPUT KBE-MASTER-OUT.
001690     OPEN EXTEND RPT-REPORT-OUT.
001700     PERFORM 1100-LOAD-KB-TABLE THRU 1100-EXIT
001710         UNTIL WS-KBE-EOF-SW = 'Y'.
001720     READ QST-DETAIL-IN
001730         AT END MOVE 'Y' TO WS-QST-EOF-SW.
001740     READ KAR-EVENT-IN
001750         AT END MOVE 'Y' TO WS-KAR-EOF-SW.
001760 1000-EXIT.
001770     EXIT.
001780*----------------------------------------------------------------
001790 1100-LOAD-KB-TABLE.
001800*----------------------------------------------------------------
001810     READ KBE-MASTER-IN
001820         AT END
001830             MOVE 'Y' TO WS-KBE-EOF-SW
001840             GO TO 1100-EXIT.
001850     ADD 1 TO WS-KBE-COUNT.
001860     SET KBE-IX TO WS-KBE-COUNT.
001870     MOVE KBE-MASTER-RECORD TO WS-KBE-ENTRY (KBE-IX).
001880 1100-EXIT.
001890     EXIT.
001900*----------------------------------------------------------------
001910 2000-PROCESS-ONE-QUESTION.
001920*----------------------------------------------------------------
001930     ADD 1 TO WS-TOT-QUESTIONS.
001940     MOVE QST-TEXT TO WS-QST-NORM.
001950     INSPECT WS-QST-NORM CONVERTING
001960         "abcdefghijklmnopqrstuvwxyz" TO
001970         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001980     MOVE ZERO TO WS-BEST-SCORE.
001990     MOVE ZERO TO WS-BEST-IX.
002000     MOVE 'N' TO WS-EXACT-FOUND-SW.
002010     PERFORM 2100-SCORE-ONE-KB-ENTRY THRU 2100-EXIT
002020         VARYING KBE-IX FROM 1 BY 1
002030         UNTIL KBE-IX > WS-KBE-COUNT
002040         OR WS-EXACT-WAS-FOUND.
002050     PERFORM 2300-WRITE-MATCH-OR-FALLBACK THRU 2300-EXIT.
002060     READ QST-DETAIL-IN
002070         AT END MOVE 'Y' TO WS-QST-EOF-SW.
002080 2000-EXIT.
002090     EXIT.
002100*----------------------------------------------------------------
002110 2100-SCORE-ONE-KB-ENTRY.
002120*    AN EXACT TEXT MATCH WINS OUTRIGHT AND STOPS THE SCAN (THE
002130*    VARYING CLAUSE'S OR WS-EXACT-WAS-FOUND TEST IN 2000);
002140*    OTHERWISE THE BEST WORD-OVERLAP SCORE SEEN SO FAR IS KEPT.
002150*    A FLAGGED ENTRY NEVER PARTICIPATES IN MATCHING.
002160*----------------------------------------------------------------
002170     MOVE WS-KBE-ENTRY (KBE-IX) TO KBE-MASTER-RECORD.
002180     IF KB-FLAGGED-YES
002190         GO TO 2100-EXIT.
002200     MOVE KB-QUESTION TO WS-ENT-NORM.
002210     INSPECT WS-ENT-NORM CONVERTING
002220         "abcdefghijklmnopqrstuvwxyz" TO
002230         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002240     IF WS-QST-NORM = WS-ENT-NORM
002250         MOVE 'Y' TO WS-EXACT-FOUND-SW
002260         SET WS-BEST-IX TO KBE-IX
002270         MOVE 1.00 TO WS-BEST-SCORE
002280         GO TO 2100-EXIT.
002290     PERFORM 2110-TOKENIZE-BOTH-TEXTS THRU 2110-EXIT.
002300     PERFORM 2120-COUNT-WORD-OVERLAP THRU 2120-EXIT.
002310     PERFORM 2200-CHECK-CONTAINS-EITHER-WAY THRU 2200-EXIT.
002320     IF WS-QST-WORD-COUNT > WS-ENT-WORD-COUNT
002330         SET WS-LONGER-WORD-CNT TO WS-QST-WORD-COUNT
002340     ELSE
002350         SET WS-LONGER-WORD-CNT TO WS-ENT-WORD-COUNT.
002360     IF WS-LONGER-WORD-CNT = ZERO
002370         GO TO 2100-EXIT.
002380     COMPUTE WS-ENTRY-SCORE ROUNDED =
002390         WS-COMMON-WORD-CNT / WS-LONGER-WORD-CNT.
002400     IF WS-ONE-CONTAINS-OTHER
002410         ADD 0.5 TO WS-ENTRY-SCORE.
002420     IF WS-ENTRY-SCORE > WS-BEST-SCORE
002430         MOVE WS-ENTRY-SCORE TO WS-BEST-SCORE
002440         SET WS-BEST-IX TO KBE-IX.
002450 2100-EXIT.
002460     EXIT.
002470*----------------------------------------------------------------
002480 2110-TOKENIZE-BOTH-TEXTS.
002490*----------------------------------------------------------------
002500     MOVE ZERO TO WS-QST-WORD-COUNT.
002510     MOVE SPACES TO WS-QST-WORD-ENTRY (1) WS-QST-WORD-ENTRY (2)
002520         WS-QST-WORD-ENTRY (3) WS-QST-WORD-ENTRY (4)
002530         WS-QST-WORD-ENTRY (5) WS-QST-WORD-ENTRY (6)
002540         WS-QST-WORD-ENTRY (7) WS-QST-WORD-ENTRY (8)
002550         WS-QST-WORD-ENTRY (9) WS-QST-WORD-ENTRY (10)
002560         WS-QST-WORD-ENTRY (11) WS-QST-WORD-ENTRY (12).
002570     UNSTRING WS-QST-NORM DELIMITED BY ALL SPACE
002580         INTO WS-QST-WORD-ENTRY (1) WS-QST-WORD-ENTRY (2)
002590              WS-QST-WORD-ENTRY (3) WS-QST-WORD-ENTRY (4)
002600              WS-QST-WORD-ENTRY (5) WS-QST-WORD-ENTRY (6)
002610              WS-QST-WORD-ENTRY (7) WS-QST-WORD-ENTRY (8)
002620              WS-QST-WORD-ENTRY (9) WS-QST-WORD-ENTRY (10)
002630              WS-QST-WORD-ENTRY (11) WS-QST-WORD-ENTRY (12)
002640         TALLYING WS-QST-WORD-COUNT
002650     END-UNSTRING.
002660     MOVE ZERO TO WS-ENT-WORD-COUNT.
002670     MOVE SPACES TO WS-ENT-WORD-ENTRY (1) WS-ENT-WORD-ENTRY (2)
002680         WS-ENT-WORD-ENTRY (3) WS-ENT-WORD-ENTRY (4)
002690         WS-ENT-WORD-ENTRY (5) WS-ENT-WORD-ENTRY (6)
002700         WS-ENT-WORD-ENTRY (7) WS-ENT-WORD-ENTRY (8)
002710         WS-ENT-WORD-ENTRY (9) WS-ENT-WORD-ENTRY (10)
002720         WS-ENT-WORD-ENTRY (11) WS-ENT-WORD-ENTRY (12).
002730     UNSTRING WS-ENT-NORM DELIMITED BY ALL SPACE
002740         INTO WS-ENT-WORD-ENTRY (1) WS-ENT-WORD-ENTRY (2)
002750              WS-ENT-WORD-ENTRY (3) WS-ENT-WORD-ENTRY (4)
002760              WS-ENT-WORD-ENTRY (5) WS-ENT-WORD-ENTRY (6)
002770              WS-ENT-WORD-ENTRY (7) WS-ENT-WORD-ENTRY (8)
002780              WS-ENT-WORD-ENTRY (9) WS-ENT-WORD-ENTRY (10)
002790              WS-ENT-WORD-ENTRY (11) WS-ENT-WORD-ENTRY (12)
002800         TALLYING WS-ENT-WORD-COUNT
002810     END-UNSTRING.
002820 2110-EXIT.
002830     EXIT.
002840*----------------------------------------------------------------
002850 2120-COUNT-WORD-OVERLAP.
002860*----------------------------------------------------------------
002870     MOVE ZERO TO WS-COMMON-WORD-CNT.
002880     PERFORM 2130-CHECK-ONE-QUESTION-WORD THRU 2130-EXIT
002890         VARYING QWD-IX FROM 1 BY 1
002900         UNTIL QWD-IX > WS-QST-WORD-COUNT.
002910 2120-EXIT.
002920     EXIT.
002930*----------------------------------------------------------------
002940 2130-CHECK-ONE-QUESTION-WORD.
002950*----------------------------------------------------------------
002960     MOVE 'N' TO WS-WORD-FOUND-SW.
002970     PERFORM 2140-COMPARE-ONE-ENTRY-WORD THRU 2140-EXIT
002980         VARYING EWD-IX FROM 1 BY 1
002990         UNTIL EWD-IX > WS-ENT-WORD-COUNT
003000         OR WS-WORD-WAS-FOUND.
003010     IF WS-WORD-WAS-FOUND
003020         ADD 1 TO WS-COMMON-WORD-CNT.
003030 2130-EXIT.
003040     EXIT.
003050*----------------------------------------------------------------
003060 2140-COMPARE-ONE-ENTRY-WORD.
003070*----------------------------------------------------------------
003080     IF WS-QST-WORD-ENTRY (QWD-IX) = WS-ENT-WORD-ENTRY (EWD-IX)
003090         MOVE 'Y' TO WS-WORD-FOUND-SW.
003100 2140-EXIT.
003110     EXIT.
003120*----------------------------------------------------------------
003130 2200-CHECK-CONTAINS-EITHER-WAY.
003140*    +0.5 TO THE SCORE IF ONE NORMALIZED TEXT IS FOUND WHOLLY
003150*    INSIDE THE OTHER.  LENGTH IS THE LAST NON-SPACE POSITION OF
003160*    EACH 60-BYTE NORMALIZED FIELD.
003170*----------------------------------------------------------------
003180     MOVE 'N' TO WS-CONTAINS-SW.
003190     PERFORM 2210-TRIM-QUESTION-LENGTH THRU 2210-EXIT.
003200     PERFORM 2220-TRIM-ENTRY-LENGTH THRU 2220-EXIT.
003210     IF WS-QST-LEN = ZERO OR WS-ENT-LEN = ZERO
003220         GO TO 2200-EXIT.
003230     IF WS-QST-LEN <= WS-ENT-LEN
003240         PERFORM 2230-SCAN-QST-INSIDE-ENT THRU 2230-EXIT
003250     ELSE
003260         PERFORM 2240-SCAN-ENT-INSIDE-QST THRU 2240-EXIT.
003270 2200-EXIT.
003280     EXIT.
003290*----------------------------------------------------------------
003300 2210-TRIM-QUESTION-LENGTH.
003310*----------------------------------------------------------------
003320     MOVE 60 TO WS-QST-LEN.
003325     PERFORM 2215-BACK-UP-QUESTION-POS THRU 2215-EXIT
003327         UNTIL WS-QST-LEN = ZERO
003328         OR WS-QST-NORM (WS-QST-LEN:1) NOT = SPACE.
003370 2210-EXIT.
003380     EXIT.
003385*----------------------------------------------------------------
003386 2215-BACK-UP-QUESTION-POS.
003387*----------------------------------------------------------------
003388     SUBTRACT 1 FROM WS-QST-LEN.
003389 2215-EXIT.
003391     EXIT.
003392*----------------------------------------------------------------
003400 2220-TRIM-ENTRY-LENGTH.
003410*----------------------------------------------------------------
003420     MOVE 60 TO WS-ENT-LEN.
003425     PERFORM 2225-BACK-UP-ENTRY-POS THRU 2225-EXIT
003427         UNTIL WS-ENT-LEN = ZERO
003428         OR WS-ENT-NORM (WS-ENT-LEN:1) NOT = SPACE.
003470 2220-EXIT.
003480     EXIT.
003485*----------------------------------------------------------------
003486 2225-BACK-UP-ENTRY-POS.
003487*----------------------------------------------------------------
003488     SUBTRACT 1 FROM WS-ENT-LEN.
003489 2225-EXIT.
003490     EXIT.
003491*----------------------------------------------------------------
003500 2230-SCAN-QST-INSIDE-ENT.
003510*----------------------------------------------------------------
003520     MOVE 1 TO WS-SCAN-POS.
003530     PERFORM 2250-COMPARE-ONE-POSITION THRU 2250-EXIT
003540         VARYING WS-SCAN-POS FROM 1 BY 1
003550         UNTIL WS-SCAN-POS > (WS-ENT-LEN - WS-QST-LEN + 1)
003560         OR WS-ONE-CONTAINS-OTHER.
003570 2230-EXIT.
003580     EXIT.
003590*----------------------------------------------------------------
003600 2240-SCAN-ENT-INSIDE-QST.
003610*----------------------------------------------------------------
003620     MOVE 1 TO WS-SCAN-POS.
003630     PERFORM 2260-COMPARE-OTHER-POSITION THRU 2260-EXIT
003640         VARYING WS-SCAN-POS FROM 1 BY 1
003650         UNTIL WS-SCAN-POS > (WS-QST-LEN - WS-ENT-LEN + 1)
003660         OR WS-ONE-CONTAINS-OTHER.
003670 2240-EXIT.
003680     EXIT.
003690*----------------------------------------------------------------
003700 2250-COMPARE-ONE-POSITION.
003710*----------------------------------------------------------------
003720     IF WS-ENT-NORM (WS-SCAN-POS:WS-QST-LEN) =
003730                                WS-QST-NORM (1:WS-QST-LEN)
003740         MOVE 'Y' TO WS-CONTAINS-SW.
003750 2250-EXIT.
003760     EXIT.
003770*----------------------------------------------------------------
003780 2260-COMPARE-OTHER-POSITION.
003790*----------------------------------------------------------------
003800     IF WS-QST-NORM (WS-SCAN-POS:WS-ENT-LEN) =
003810                                WS-ENT-NORM (1:WS-ENT-LEN)
003820         MOVE 'Y' TO WS-CONTAINS-SW.
003830 2260-EXIT.
003840     EXIT.
003850*----------------------------------------------------------------
003860 2300-WRITE-MATCH-OR-FALLBACK.
003870*----------------------------------------------------------------
003880     MOVE SPACES TO RPT-QA-LINE.
003890     MOVE QST-TEXT TO RPT-QL-QUESTION-TX.
003900     IF WS-EXACT-WAS-FOUND OR WS-BEST-SCORE > 0.30
003910         SET KBE-IX TO WS-BEST-IX
003920         MOVE WS-KBE-ENTRY (KBE-IX) TO KBE-MASTER-RECORD
003930         ADD 1 TO KB-TIMES-USED
003940         MOVE KBE-MASTER-RECORD TO WS-KBE-ENTRY (KBE-IX)
003950         ADD 1 TO WS-TOT-KB-HITS
003960         MOVE KB-ID TO RPT-QL-MATCH-TX
003970         MOVE WS-BEST-SCORE TO RPT-QL-SCORE
003980     ELSE
003990         ADD 1 TO WS-TOT-FALLBACKS
004000         MOVE 'FALLBACK' TO RPT-QL-MATCH-TX
004010         MOVE ZERO TO RPT-QL-SCORE.
004020     WRITE RPT-LINE FROM RPT-QA-LINE.
004030 2300-EXIT.
004040     EXIT.
004050*----------------------------------------------------------------
004060 5000-PROCESS-ONE-RATING.
004070*    FOLDS ONE RATING INTO ITS KB ENTRY'S RUNNING AVERAGE; A
004080*    RATING OF 0 OR 1 FLAGS THE ENTRY OUT OF FUTURE MATCHING.
004085*    03/08/00 TBECK AIS-0352 KAR-RATING IS PIC 9(01) SO 6-9 WERE
004086*    SLIPPING THROUGH UNCHECKED - SPEC CAPS KB RATINGS AT 0-5.
004090*----------------------------------------------------------------
004091     IF KAR-RATING > 5
004092         GO TO 5000-READ-NEXT.
004100     MOVE 'N' TO WS-RATE-FOUND-SW.
004110     SEARCH ALL WS-KBE-ENTRY
004120         AT END
004130             CONTINUE
004140         WHEN WS-KBE-ENTRY-ID (KBE-IX) = KAR-KB-ID
004150             MOVE 'Y' TO WS-RATE-FOUND-SW
004160     END-SEARCH.
004170     IF NOT WS-RATE-ENTRY-FOUND
004180         GO TO 5000-READ-NEXT.
004190     MOVE WS-KBE-ENTRY (KBE-IX) TO KBE-MASTER-RECORD.
004200     COMPUTE WS-AVG-NUMERATOR =
004210         (KB-AVG-RATING * KB-TOTAL-RATINGS) + KAR-RATING.
004220     COMPUTE WS-NEW-AVG ROUNDED =
004230         WS-AVG-NUMERATOR / (KB-TOTAL-RATINGS + 1).
004240     MOVE WS-NEW-AVG TO KB-AVG-RATING.
004250     ADD 1 TO KB-TOTAL-RATINGS.
004260     IF KAR-RATING <= 1
004270         SET KB-FLAGGED-YES TO TRUE
004280         ADD 1 TO KB-FLAG-COUNT
004290         ADD 1 TO WS-TOT-FLAGGED.
004300     MOVE KBE-MASTER-RECORD TO WS-KBE-ENTRY (KBE-IX).
004305 5000-READ-NEXT.
004310     READ KAR-EVENT-IN
004320         AT END MOVE 'Y' TO WS-KAR-EOF-SW.
004330 5000-EXIT.
004340     EXIT.
004350*----------------------------------------------------------------
004360 6000-FINALIZE.
004370*----------------------------------------------------------------
004380     PERFORM 6100-WRITE-ONE-KB-OUT THRU 6100-EXIT
004390         VARYING KBE-IX FROM 1 BY 1
004400         UNTIL KBE-IX > WS-KBE-COUNT.
004410     PERFORM 6500-WRITE-GRAND-TOTALS THRU 6500-EXIT.
004420     CLOSE QST-DETAIL-IN KAR-EVENT-IN KBE-MASTER-IN
004430           KBE-MASTER-OUT RPT-REPORT-OUT.
004440 6000-EXIT.
004450     EXIT.
004460*----------------------------------------------------------------
004470 6100-WRITE-ONE-KB-OUT.
004480*----------------------------------------------------------------
004490     MOVE WS-KBE-ENTRY (KBE-IX) TO KBE-MASTER-OUT-RECORD.
004500     WRITE KBE-MASTER-OUT-RECORD.
004510 6100-EXIT.
004520     EXIT.
004530*----------------------------------------------------------------
004540 6500-WRITE-GRAND-TOTALS.
004550*    LAST JOB STEP OF THE NIGHT - THESE THREE LINES CLOSE THE
004560*    WHOLE RUN'S REPORT.
004570*----------------------------------------------------------------
004580     MOVE SPACES TO RPT-TOTAL-LINE.
004590     MOVE 'QUESTIONS RECEIVED' TO RPT-TL-LABEL-TX.
004600     MOVE WS-TOT-QUESTIONS TO RPT-TL-COUNT.
004610     MOVE ZERO TO RPT-TL-AMOUNT.
004620     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
004630     MOVE SPACES TO RPT-TOTAL-LINE.
004635     MOVE 'ANSWERED FROM LOCAL KB' TO RPT-TL-LABEL-TX.
004640     MOVE WS-TOT-KB-HITS TO RPT-TL-COUNT.
004650     MOVE ZERO TO RPT-TL-AMOUNT.
004660     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
004670     MOVE SPACES TO RPT-TOTAL-LINE.
004680     MOVE 'ANSWERED BY LLM FALLBACK' TO RPT-TL-LABEL-TX.
004690     MOVE WS-TOT-FALLBACKS TO RPT-TL-COUNT.
004700     MOVE ZERO TO RPT-TL-AMOUNT.
004710     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
004720     MOVE SPACES TO RPT-TOTAL-LINE.
004730     MOVE 'KB ENTRIES FLAGGED' TO RPT-TL-LABEL-TX.
004740     MOVE WS-TOT-FLAGGED TO RPT-TL-COUNT.
004750     MOVE ZERO TO RPT-TL-AMOUNT.
004760     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
004770 6500-EXIT.
004780     EXIT.
