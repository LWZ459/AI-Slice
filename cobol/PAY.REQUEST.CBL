000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PAY-WALLET-REQUESTS.
000030 AUTHOR.        P NAIR.
000040 INSTALLATION.  AI-SLICE DATA CENTER - BATCH OPERATIONS.
000050 DATE-WRITTEN.  04/22/93.
000060 DATE-COMPILED.
000070 SECURITY.      AI-SLICE INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*----------------------------------------------------------------
000090*                    P A Y - W A L L E T - R E Q U E S T S
000100*----------------------------------------------------------------
000110* SECOND JOB STEP OF THE PAYMENT STREAM.  DRIVES WALLET DEPOSIT
000120* AND REFUND REQUESTS THROUGH PAY-PAYMENT-ENGINE (SAME CALLED
000130* MODULE ORD-ORDER-ENGINE USES FOR ORDER CHARGES IN THE FIRST
000140* JOB STEP).  THE CUSTOMER/WALLET MASTER DDNAMES THE ENGINE OPENS
000150* (CSTMAST/CSTMAOUT/WALMAST/WALMAOUT) ARE CATALOGUED THROUGH JCL
000160* TO THIS STEP'S OWN GENERATION DATASETS - THIS PROGRAM NEVER
000170* OPENS THOSE FILES ITSELF.  A REFUND REQUEST DOES NOT CARRY ITS
000180* OWN AMOUNT; THIS STEP LOOKS THE ORIGINAL ORDER-PAYMENT AMOUNT
000190* UP OUT OF THE JOURNAL THE FIRST JOB STEP PRODUCED AND PASSES
000200* THAT PROVEN AMOUNT TO THE ENGINE'S REFUND OPERATION.  BOTH THE
000210* ECHOED FIRST-STEP PAYMENT LINES AND THIS STEP'S OWN DEPOSIT AND
000220* REFUND LINES ARE APPENDED TO THE SHARED REPORT'S PAYMENT
000230* SECTION.
000240*----------------------------------------------------------------
000250*    CHANGE LOG
000260*
000270*    DATE      BY     TICKET    DESCRIPTION                    TAG
000280*    --------  -----  --------  -----------------------------  ---
000290*    04/22/93  PNAIR  AIS-0151  ORIGINAL PROGRAM - DEPOSIT AND  CL01
000300*    04/22/93  PNAIR  AIS-0151  REFUND DRIVER AND REPORT LINES. CL01
000310*    06/14/94  PNAIR  AIS-0177  BUILT IN-MEMORY LEDGER LOOKUP   CL02
000320*    06/14/94  PNAIR  AIS-0177  TABLE FOR REFUND AMOUNT PROOF.  CL02
000330*    01/09/99  TBECK  AIS-0320  REFUND NOW PASSES PROVEN AMOUNT CL03
000340*    01/09/99  TBECK  AIS-0320  TO ENGINE INSTEAD OF REQUESTED. CL03
000350*    04/02/99  TBECK  AIS-0329  WIDENED LEDGER TABLE 500>2000   CL04
000360*    04/02/99  TBECK  AIS-0329  FOR SPRING MENU EXPANSION.      CL04
000370*----------------------------------------------------------------
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER. IBM-4381.
000410 OBJECT-COMPUTER. IBM-4381.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT TXN-JOURNL-IN   ASSIGN TO TXNJRN1
000470         ORGANIZATION IS SEQUENTIAL
000480         FILE STATUS IS WS-TXN-STATUS.
000490     SELECT WRQ-EVENT-IN    ASSIGN TO WRQEVT
000500         ORGANIZATION IS SEQUENTIAL
000510         FILE STATUS IS WS-WRQ-STATUS.
000520     SELECT RPT-REPORT-OUT  ASSIGN TO RPTFILE
000530         ORGANIZATION IS SEQUENTIAL
000540         FILE STATUS IS WS-RPT-STATUS.
000550 DATA DIVISION.
000560 FILE SECTION.
000570 FD  TXN-JOURNL-IN
000580     LABEL RECORDS ARE STANDARD
000590     RECORD CONTAINS 80 CHARACTERS.
000600 COPY TXNJRNL.
000610 FD  WRQ-EVENT-IN
000620     LABEL RECORDS ARE STANDARD
000630     RECORD CONTAINS 40 CHARACTERS.
000640 COPY WRQEVT.
000650 FD  RPT-REPORT-OUT
000660     LABEL RECORDS ARE STANDARD
000670     RECORD CONTAINS 132 CHARACTERS.
000680 COPY RPTLINE.
000690 WORKING-STORAGE SECTION.
000700*----------------------------------------------------------------
000710* FILE STATUS AND EOF SWITCHES
000720*----------------------------------------------------------------
000730 01  WS-FILE-STATUSES.
000740     05  WS-TXN-STATUS               PIC X(02).
000750     05  WS-WRQ-STATUS               PIC X(02).
000760     05  WS-RPT-STATUS               PIC X(02).
000770 01  WS-EOF-SWITCHES.
000780     05  WS-TXN-EOF-SW               PIC X(01) VALUE 'N'.
000790         88  TXN-AT-EOF                  VALUE 'Y'.
000800     05  WS-WRQ-EOF-SW               PIC X(01) VALUE 'N'.
000810         88  WRQ-AT-EOF                  VALUE 'Y'.
000820*----------------------------------------------------------------
000830* IN-MEMORY LEDGER LOOKUP - SUCCESSFUL ORDER PAYMENTS ONLY, KEYED
000840* BY ORDER ID, SO A REFUND REQUEST CAN BE PROVEN AGAINST WHAT WAS
000850* ACTUALLY CHARGED RATHER THAN TRUSTED ON THE REQUEST RECORD.
000860*----------------------------------------------------------------
000870 01  WS-LEDGER-TABLE.
000880     05  WS-LEDGER-COUNT             PIC 9(05) COMP VALUE ZERO.
000890     05  WS-LEDGER-ENTRY OCCURS 2000 TIMES INDEXED BY LDG-IX.
000900         10  WS-LEDGER-ORDER-ID      PIC 9(05).
000910         10  WS-LEDGER-USER-ID       PIC 9(05).
000920         10  WS-LEDGER-AMOUNT        PIC S9(07)V99.
000930*----------------------------------------------------------------
000940* PAYMENT ENGINE CALL INTERFACE (SEE PAY.ENGINE.CBL)
000950*----------------------------------------------------------------
000960 01  WS-PAY-REQUEST.
000970     05  WS-PAY-OPERATION            PIC X(04).
000980     05  WS-PAY-USER-ID              PIC 9(05).
000990     05  WS-PAY-ORDER-ID             PIC 9(05).
001000     05  WS-PAY-AMOUNT               PIC S9(07)V99.
001010 01  WS-PAY-RESPONSE.
001020     05  WS-PAY-RESULT-CD            PIC X(01).
001030         88  PAY-RESULT-SUCCESS          VALUE 'S'.
001040     05  WS-PAY-BAL-AFTER            PIC S9(07)V99.
001050     05  WS-PAY-VIP-UPGRADED-SW      PIC X(01).
001060*----------------------------------------------------------------
001070* REFUND LOOKUP WORK
001080*----------------------------------------------------------------
001090 01  WS-REFUND-WORK.
001100     05  WS-REFUND-FOUND-SW          PIC X(01) VALUE 'N'.
001110         88  WS-REFUND-AMOUNT-PROVEN     VALUE 'Y'.
001120     05  WS-REFUND-AMOUNT            PIC S9(07)V99 VALUE ZERO.
001130*----------------------------------------------------------------
001135* STANDALONE COUNTER
001136*----------------------------------------------------------------
001137 77  WS-TOT-ECHOED                   PIC 9(07) COMP VALUE ZERO.
001140* CONTROL TOTALS
001150*----------------------------------------------------------------
001160 01  WS-CONTROL-TOTALS.
001180     05  WS-TOT-DEPOSITS             PIC 9(07) COMP VALUE ZERO.
001190     05  WS-TOT-REFUNDS              PIC 9(07) COMP VALUE ZERO.
001200     05  WS-TOT-REFUNDS-UNPROVEN     PIC 9(07) COMP VALUE ZERO.
001210     05  WS-TOT-DEP-AMOUNT           PIC S9(09)V99 COMP-3 VALUE ZERO.
001220     05  WS-TOT-REF-AMOUNT           PIC S9(09)V99 COMP-3 VALUE ZERO.
001230 PROCEDURE DIVISION.
001240*----------------------------------------------------------------
001250 0000-MAIN-LOGIC.
001260*----------------------------------------------------------------
001270     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001280     PERFORM 2000-ECHO-ONE-LEDGER-LINE THRU 2000-EXIT
001290         UNTIL TXN-AT-EOF.
001300     PERFORM 3000-DRIVE-ONE-REQUEST THRU 3000-EXIT
001310         UNTIL WRQ-AT-EOF.
001320     PERFORM 6000-FINALIZE THRU 6000-EXIT.
001330     STOP RUN.
001340*----------------------------------------------------------------
001350 1000-INITIALIZE.
001360*----------------------------------------------------------------
001370     OPEN INPUT  TXN-JOURNL-IN WRQ-EVENT-IN.
001380     OPEN EXTEND RPT-REPORT-OUT.
001390     READ TXN-JOURNL-IN
001400         AT END MOVE 'Y' TO WS-TXN-EOF-SW.
001410     READ WRQ-EVENT-IN
001420         AT END MOVE 'Y' TO WS-WRQ-EOF-SW.
001430 1000-EXIT.
001440     EXIT.
001450*----------------------------------------------------------------
001460 2000-ECHO-ONE-LEDGER-LINE.
001470*    ECHOES STEP ONE'S ORDER-PAYMENT LEDGER INTO THE PAYMENT
001480*    SECTION OF THE REPORT, AND KEEPS SUCCESSFUL PAYMENTS IN A
001490*    LOOKUP TABLE FOR REFUND PROOF BELOW.
001500*----------------------------------------------------------------
001510     ADD 1 TO WS-TOT-ECHOED.
001520     MOVE SPACES TO RPT-LINE.
001530     MOVE TXN-REF TO RPT-PL-TXN-REF.
001540     IF TXN-TYPE-PAYMENT
001550         MOVE 'ORDER PAY' TO RPT-PL-TYPE-TX
001560     ELSE
001570     IF TXN-TYPE-DEPOSIT
001580         MOVE 'DEPOSIT' TO RPT-PL-TYPE-TX
001590     ELSE
001600         MOVE 'REFUND' TO RPT-PL-TYPE-TX.
001610     MOVE TXN-AMOUNT TO RPT-PL-AMOUNT.
001620     MOVE TXN-BAL-AFTER TO RPT-PL-BAL-AFTER.
001630     WRITE RPT-LINE.
001640     IF TXN-TYPE-PAYMENT AND TXN-STATUS-SUCCESS
001650         ADD 1 TO WS-LEDGER-COUNT
001660         SET LDG-IX TO WS-LEDGER-COUNT
001670         MOVE TXN-ORDER-ID TO WS-LEDGER-ORDER-ID (LDG-IX)
001680         MOVE TXN-USER-ID TO WS-LEDGER-USER-ID (LDG-IX)
001690         MOVE TXN-AMOUNT TO WS-LEDGER-AMOUNT (LDG-IX)
001700     END-IF.
001710     READ TXN-JOURNL-IN
001720         AT END MOVE 'Y' TO WS-TXN-EOF-SW.
001730 2000-EXIT.
001740     EXIT.
001750*----------------------------------------------------------------
001760 3000-DRIVE-ONE-REQUEST.
001770*----------------------------------------------------------------
001780     IF WRQ-TYPE-DEPOSIT
001790         PERFORM 3100-DRIVE-DEPOSIT THRU 3100-EXIT
001800     ELSE
001810         PERFORM 3200-DRIVE-REFUND THRU 3200-EXIT.
001820     READ WRQ-EVENT-IN
001830         AT END MOVE 'Y' TO WS-WRQ-EOF-SW.
001840 3000-EXIT.
001850     EXIT.
001860*----------------------------------------------------------------
001870 3100-DRIVE-DEPOSIT.
001880*----------------------------------------------------------------
001890     MOVE 'DEP ' TO WS-PAY-OPERATION.
001900     MOVE WRQ-USER-ID TO WS-PAY-USER-ID.
001910     MOVE ZERO TO WS-PAY-ORDER-ID.
001920     MOVE WRQ-AMOUNT TO WS-PAY-AMOUNT.
001930     CALL 'PAY-PAYMENT-ENGINE' USING WS-PAY-REQUEST WS-PAY-RESPONSE.
001940     IF PAY-RESULT-SUCCESS
001950         ADD 1 TO WS-TOT-DEPOSITS
001960         ADD WRQ-AMOUNT TO WS-TOT-DEP-AMOUNT
001970         PERFORM 3900-WRITE-REQUEST-LINE THRU 3900-EXIT
001980     END-IF.
001990 3100-EXIT.
002000     EXIT.
002010*----------------------------------------------------------------
002020 3200-DRIVE-REFUND.
002030*    PROVES THE REFUND AMOUNT AGAINST THE LEDGER TABLE BEFORE
002040*    CALLING THE ENGINE - A REQUEST FOR AN ORDER WITH NO MATCHING
002050*    SUCCESSFUL PAYMENT IS REJECTED WITHOUT EVER REACHING THE
002060*    WALLET.
002070*----------------------------------------------------------------
002080     PERFORM 3210-FIND-LEDGER-ENTRY THRU 3210-EXIT.
002090     IF NOT WS-REFUND-AMOUNT-PROVEN
002100         ADD 1 TO WS-TOT-REFUNDS-UNPROVEN
002110         GO TO 3200-EXIT.
002120     MOVE 'REF ' TO WS-PAY-OPERATION.
002130     MOVE WRQ-USER-ID TO WS-PAY-USER-ID.
002140     MOVE WRQ-ORDER-ID TO WS-PAY-ORDER-ID.
002150     MOVE WS-REFUND-AMOUNT TO WS-PAY-AMOUNT.
002160     CALL 'PAY-PAYMENT-ENGINE' USING WS-PAY-REQUEST WS-PAY-RESPONSE.
002170     IF PAY-RESULT-SUCCESS
002180         ADD 1 TO WS-TOT-REFUNDS
002190         ADD WS-REFUND-AMOUNT TO WS-TOT-REF-AMOUNT
002200         PERFORM 3900-WRITE-REQUEST-LINE THRU 3900-EXIT
002210     END-IF.
002220 3200-EXIT.
002230     EXIT.
002240*----------------------------------------------------------------
002250 3210-FIND-LEDGER-ENTRY.
002260*----------------------------------------------------------------
002270     MOVE 'N' TO WS-REFUND-FOUND-SW.
002280     MOVE ZERO TO WS-REFUND-AMOUNT.
002290     SET LDG-IX TO 1.
002300     PERFORM 3220-SCAN-ONE-ENTRY THRU 3220-EXIT
002310         UNTIL LDG-IX > WS-LEDGER-COUNT
002320         OR WS-REFUND-AMOUNT-PROVEN.
002330 3210-EXIT.
002340     EXIT.
002350*----------------------------------------------------------------
002360 3220-SCAN-ONE-ENTRY.
002370*----------------------------------------------------------------
002380     IF WS-LEDGER-ORDER-ID (LDG-IX) = WRQ-ORDER-ID
002390         AND WS-LEDGER-USER-ID (LDG-IX) = WRQ-USER-ID
002400         MOVE 'Y' TO WS-REFUND-FOUND-SW
002410         MOVE WS-LEDGER-AMOUNT (LDG-IX) TO WS-REFUND-AMOUNT
002420     ELSE
002430         SET LDG-IX UP BY 1
002440     END-IF.
002450 3220-EXIT.
002460     EXIT.
002470*----------------------------------------------------------------
002480 3900-WRITE-REQUEST-LINE.
002490*----------------------------------------------------------------
002500     MOVE SPACES TO RPT-LINE.
002510     MOVE SPACES TO RPT-PL-TXN-REF.
002520     IF WRQ-TYPE-DEPOSIT
002530         MOVE 'DEPOSIT' TO RPT-PL-TYPE-TX
002540         MOVE WRQ-AMOUNT TO RPT-PL-AMOUNT
002550     ELSE
002560         MOVE 'REFUND' TO RPT-PL-TYPE-TX
002570         MOVE WS-REFUND-AMOUNT TO RPT-PL-AMOUNT.
002580     MOVE WS-PAY-BAL-AFTER TO RPT-PL-BAL-AFTER.
002590     WRITE RPT-LINE.
002600 3900-EXIT.
002610     EXIT.
002620*----------------------------------------------------------------
002630 6000-FINALIZE.
002640*----------------------------------------------------------------
002650     MOVE 'EOJ ' TO WS-PAY-OPERATION.
002660     CALL 'PAY-PAYMENT-ENGINE' USING WS-PAY-REQUEST WS-PAY-RESPONSE.
002670     PERFORM 6100-WRITE-GRAND-TOTALS THRU 6100-EXIT.
002680     CLOSE TXN-JOURNL-IN WRQ-EVENT-IN RPT-REPORT-OUT.
002690 6000-EXIT.
002700     EXIT.
002710*----------------------------------------------------------------
002720 6100-WRITE-GRAND-TOTALS.
002730*----------------------------------------------------------------
002740     MOVE SPACES TO RPT-TOTAL-LINE.
002750     MOVE 'LEDGER LINES ECHOED'       TO RPT-TL-LABEL-TX.
002760     MOVE WS-TOT-ECHOED               TO RPT-TL-COUNT.
002770     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
002780     MOVE SPACES TO RPT-TOTAL-LINE.
002790     MOVE 'DEPOSITS POSTED'           TO RPT-TL-LABEL-TX.
002800     MOVE WS-TOT-DEPOSITS             TO RPT-TL-COUNT.
002810     MOVE WS-TOT-DEP-AMOUNT           TO RPT-TL-AMOUNT.
002820     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
002830     MOVE SPACES TO RPT-TOTAL-LINE.
002840     MOVE 'REFUNDS POSTED'            TO RPT-TL-LABEL-TX.
002850     MOVE WS-TOT-REFUNDS              TO RPT-TL-COUNT.
002860     MOVE WS-TOT-REF-AMOUNT           TO RPT-TL-AMOUNT.
002870     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
002880     MOVE SPACES TO RPT-TOTAL-LINE.
002890     MOVE 'REFUNDS REJ - UNPROVEN'    TO RPT-TL-LABEL-TX.
002900     MOVE WS-TOT-REFUNDS-UNPROVEN     TO RPT-TL-COUNT.
002910     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
002920 6100-EXIT.
002930     EXIT.
