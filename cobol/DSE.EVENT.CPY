000010****************************************************************
000020*                    D S E . E V E N T                         *
000030*  AI-SLICE DELIVERY STATUS EVENT RECORD LAYOUT                *
000040*  FEED CODE.....: DSE                                         *
000050*  RECORD LENGTH.: 20 BYTES, FIXED                              *
000060*  DRIVES PICKED-UP / DELIVERED PROGRESSION                     *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   01/14/97  PNAIR   ORIGINAL LAYOUT                           *
000100****************************************************************
000110 01  DSE-EVENT-RECORD.
000120     05  DSE-DELIVERY-ID               PIC 9(05).
000130     05  DSE-NEW-STATUS                PIC X(02).
000140         88  DSE-NEW-STATUS-PICKED-UP      VALUE 'PU'.
000150         88  DSE-NEW-STATUS-DELIVERED      VALUE 'DL'.
000160     05  FILLER                        PIC X(13).
