000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RCM-RECOMMEND-ENGINE.
000030 AUTHOR.        P NAIR.
000040 INSTALLATION.  AI-SLICE DATA CENTER - BATCH OPERATIONS.
000050 DATE-WRITTEN.  06/14/94.
000060 DATE-COMPILED.
000070 SECURITY.      AI-SLICE INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*----------------------------------------------------------------
000090*             R C M - R E C O M M E N D - E N G I N E
000100*----------------------------------------------------------------
000110* FIFTH JOB STEP OF THE NIGHTLY BATCH.  RCQ-EVENT-IN CARRIES ONE
000120* RECOMMENDATION REQUEST PER RECORD - A CUSTOMER ID AND A TIME-
000130* OF-DAY CODE.  FOR EACH REQUEST, ORD-DETAIL-IN/OIT-DETAIL-IN (THE
000140* ORDER AND ORDER-ITEM FEEDS ORD-ORDER-ENGINE'S STEP PRODUCED) ARE
000150* SCANNED TO FIND THE CUSTOMER'S PAST ORDERS AND THE DISHES ON
000160* THEM, AND THE FIVE MOST FREQUENT TAGS ACROSS THOSE DISHES BECOME
000170* THE CUSTOMER'S "FAVOURITE TAGS" FOR THIS REQUEST.  EVERY
000180* AVAILABLE DISH ON THE DISH MASTER IS THEN SCORED AGAINST THOSE
000190* TAGS AND THE REQUEST'S TIME-OF-DAY CODE, AND THE TOP TEN ARE
000200* WRITTEN TO THE REPORT'S RECOMMENDATION SECTION, HIGHEST SCORE
000210* FIRST (TIES KEEP THE DISH MASTER'S OWN DISH-ID ORDER).  THE DISH
000220* MASTER ITSELF IS NOT ALTERED BY THIS STEP - IT IS PASSED THROUGH
000230* TO CSTMAOUT'S NEXT GENERATION UNCHANGED, THE SAME AS A COURIER
000240* OR CUSTOMER MASTER PASSES THROUGH A STEP THAT DOES NOT TOUCH IT.
000250*----------------------------------------------------------------
000260*    CHANGE LOG
000270*
000280*    DATE      BY     TICKET    DESCRIPTION                    TAG
000290*    --------  -----  --------  -----------------------------  ---
000300*    06/14/94  PNAIR  AIS-0162  ORIGINAL PROGRAM.               CL01
000310*    06/14/94  PNAIR  AIS-0162  FAVOURITE-TAG DERIVATION AND    CL01
000320*    06/14/94  PNAIR  AIS-0162  TOP-10 SCORING/RANKING.         CL01
000330*    11/02/96  PNAIR  AIS-0231  ADDED TIME-OF-DAY BONUS RULE.   CL02
000340*    04/02/99  TBECK  AIS-0329  WIDENED ALL TABLES 500>2000,    CL03
000350*    04/02/99  TBECK  AIS-0329  ORDER-ITEM TABLE 500>4000.      CL03
000351*    02/09/00  TBECK  AIS-0346  ADDED REQUEST COUNTER FOR THE   CL04
000352*    02/09/00  TBECK  AIS-0346  OPERATOR RUN LOG (2000).        CL04
000360*----------------------------------------------------------------
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER. IBM-4381.
000400 OBJECT-COMPUTER. IBM-4381.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT RCQ-EVENT-IN    ASSIGN TO RCQEVT
000460         ORGANIZATION IS SEQUENTIAL
000470         FILE STATUS IS WS-RCQ-STATUS.
000480     SELECT ORD-DETAIL-IN   ASSIGN TO ORDOUT1
000490         ORGANIZATION IS SEQUENTIAL
000500         FILE STATUS IS WS-ORD-STATUS.
000510     SELECT OIT-DETAIL-IN   ASSIGN TO OITOUT1
000520         ORGANIZATION IS SEQUENTIAL
000530         FILE STATUS IS WS-OIT-STATUS.
000540     SELECT DSH-MASTER-IN   ASSIGN TO DSHMAST
000550         ORGANIZATION IS SEQUENTIAL
000560         FILE STATUS IS WS-DSH-IN-STATUS.
000570     SELECT DSH-MASTER-OUT  ASSIGN TO DSHMAOUT
000580         ORGANIZATION IS SEQUENTIAL
000590         FILE STATUS IS WS-DSH-OUT-STATUS.
000600     SELECT RPT-REPORT-OUT  ASSIGN TO RPTFILE
000610         ORGANIZATION IS SEQUENTIAL
000620         FILE STATUS IS WS-RPT-STATUS.
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  RCQ-EVENT-IN
000660     LABEL RECORDS ARE STANDARD
000670     RECORD CONTAINS 20 CHARACTERS.
000680 COPY RCQEVT.
000690 FD  ORD-DETAIL-IN
000700     LABEL RECORDS ARE STANDARD
000710     RECORD CONTAINS 90 CHARACTERS.
000720 COPY ORDDTL.
000730 FD  OIT-DETAIL-IN
000740     LABEL RECORDS ARE STANDARD
000750     RECORD CONTAINS 40 CHARACTERS.
000760 COPY OITDTL.
000770 FD  DSH-MASTER-IN
000780     LABEL RECORDS ARE STANDARD
000790     RECORD CONTAINS 100 CHARACTERS.
000800 COPY DSHMAST.
000810 FD  DSH-MASTER-OUT
000820     LABEL RECORDS ARE STANDARD
000830     RECORD CONTAINS 100 CHARACTERS.
000840 01  DSH-MASTER-OUT-RECORD          PIC X(100).
000850 FD  RPT-REPORT-OUT
000860     LABEL RECORDS ARE STANDARD
000870     RECORD CONTAINS 132 CHARACTERS.
000880 COPY RPTLINE.
000890 WORKING-STORAGE SECTION.
000900*----------------------------------------------------------------
000910* FILE STATUS AND EOF SWITCHES
000920*----------------------------------------------------------------
000930 01  WS-FILE-STATUSES.
000940     05  WS-RCQ-STATUS               PIC X(02).
000950     05  WS-ORD-STATUS               PIC X(02).
000960     05  WS-OIT-STATUS               PIC X(02).
000970     05  WS-DSH-IN-STATUS            PIC X(02).
000980     05  WS-DSH-OUT-STATUS           PIC X(02).
000990     05  WS-RPT-STATUS               PIC X(02).
001000 01  WS-EOF-SWITCHES.
001010     05  WS-RCQ-EOF-SW               PIC X(01) VALUE 'N'.
001020         88  RCQ-AT-EOF                  VALUE 'Y'.
001030     05  WS-ORD-EOF-SW               PIC X(01) VALUE 'N'.
001040     05  WS-OIT-EOF-SW               PIC X(01) VALUE 'N'.
001050     05  WS-DSH-EOF-SW               PIC X(01) VALUE 'N'.
001060*----------------------------------------------------------------
001070* IN-MEMORY DISH TABLE - LOADED AND SEARCHED ASCENDING BY
001080* DISH-ID, ITS OWN SORT KEY - A TRUE SEARCH ALL CANDIDATE.
001090*----------------------------------------------------------------
001100 01  WS-DSH-TABLE.
001110     05  WS-DSH-COUNT                PIC 9(05) COMP VALUE ZERO.
001120     05  WS-DSH-ENTRY OCCURS 2000 TIMES
001130                      ASCENDING KEY IS WS-DSH-ENTRY-ID
001140                      INDEXED BY DSH-IX.
001150         10  WS-DSH-ENTRY-ID         PIC 9(05).
001160         10  WS-DSH-ENTRY-REST       PIC X(95).
001170*----------------------------------------------------------------
001180* IN-MEMORY ORDER TABLE - LOADED AND SEARCHED ASCENDING BY
001190* ORD-ID, ITS OWN SORT KEY (THE ORDER ENGINE ASSIGNS ORD-ID IN
001200* ASCENDING SEQUENCE AS CART GROUPS ARE PROCESSED).
001210*----------------------------------------------------------------
001220 01  WS-ORD-TABLE.
001230     05  WS-ORD-COUNT                PIC 9(05) COMP VALUE ZERO.
001240     05  WS-ORD-ENTRY OCCURS 2000 TIMES
001250                      ASCENDING KEY IS WS-ORD-ENTRY-ID
001260                      INDEXED BY ORD-IX.
001270         10  WS-ORD-ENTRY-ID         PIC 9(05).
001280         10  WS-ORD-ENTRY-REST       PIC X(85).
001290*----------------------------------------------------------------
001300* IN-MEMORY ORDER-ITEM TABLE - HELD IN INPUT (FILE) ORDER; EVERY
001310* REQUEST RESCANS IT LOOKING FOR ITEMS BELONGING TO ITS CUSTOMER'S
001320* PAST ORDERS, SO NO PARTICULAR SORT ORDER HELPS HERE.
001330*----------------------------------------------------------------
001340 01  WS-OIT-TABLE.
001350     05  WS-OIT-COUNT                PIC 9(05) COMP VALUE ZERO.
001360     05  WS-OIT-ENTRY PIC X(40)
001370                      OCCURS 4000 TIMES INDEXED BY OIT-IX.
001380*----------------------------------------------------------------
001390* PER-REQUEST TAG-FREQUENCY AND FAVOURITE-TAG WORK TABLES
001400*----------------------------------------------------------------
001410 01  WS-TAG-FREQ-TABLE.
001420     05  WS-TAG-FREQ-COUNT           PIC 9(03) COMP VALUE ZERO.
001430     05  WS-TAG-FREQ-ENTRY OCCURS 50 TIMES INDEXED BY TAG-IX.
001440         10  WS-TAG-FREQ-TEXT        PIC X(09).
001450         10  WS-TAG-FREQ-CNT         PIC 9(05) COMP.
001460 01  WS-FAV-TAG-TABLE.
001470     05  WS-FAV-TAG-ENTRY PIC X(09)
001480                      OCCURS 5 TIMES INDEXED BY FAV-IX.
001490*----------------------------------------------------------------
001500* PER-REQUEST DISH-SCORE TABLE
001510*----------------------------------------------------------------
001520 01  WS-DISH-SCORE-TABLE.
001530     05  WS-SCR-COUNT                PIC 9(05) COMP VALUE ZERO.
001540     05  WS-SCR-ENTRY OCCURS 2000 TIMES INDEXED BY SCR-IX.
001550         10  WS-SCR-DISH-ID          PIC 9(05).
001560         10  WS-SCR-DISH-NAME        PIC X(20).
001570         10  WS-SCR-VALUE            PIC S9(05)V99.
001580         10  WS-SCR-PICKED-SW        PIC X(01).
001590             88  WS-SCR-ALREADY-PICKED   VALUE 'Y'.
001600*----------------------------------------------------------------
001610* GENERAL EVENT-PROCESSING WORK AREAS
001620*----------------------------------------------------------------
001630 01  WS-LOOKUP-WORK.
001640     05  WS-ORD-FOUND-SW             PIC X(01) VALUE 'N'.
001650         88  WS-ORD-WAS-FOUND            VALUE 'Y'.
001660     05  WS-DSH-FOUND-SW             PIC X(01) VALUE 'N'.
001670         88  WS-DSH-WAS-FOUND            VALUE 'Y'.
001680     05  WS-TAG-LOOKUP-SW            PIC X(01) VALUE 'N'.
001690         88  WS-TAG-WAS-FOUND            VALUE 'Y'.
001700     05  WS-TAG-SOUGHT-TX            PIC X(09) VALUE SPACES.
001710     05  WS-OVERLAP-COUNT            PIC 9(01) COMP VALUE ZERO.
001720     05  WS-TIME-BONUS               PIC S9(03) VALUE ZERO.
001730     05  WS-RANK                     PIC 9(02) COMP VALUE ZERO.
001740     05  WS-BEST-IX                  PIC 9(05) COMP VALUE ZERO.
001750     05  WS-BEST-VALUE               PIC S9(05)V99 VALUE ZERO.
001755*----------------------------------------------------------------
001756* STANDALONE COUNTER - REQUESTS PROCESSED THIS RUN
001757*----------------------------------------------------------------
001758 77  WS-REQUESTS-PROCESSED           PIC 9(05) COMP VALUE ZERO.
001760 PROCEDURE DIVISION.
001770*----------------------------------------------------------------
001780 0000-MAIN-LOGIC.
001790*----------------------------------------------------------------
001800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001810     PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT
001820         UNTIL RCQ-AT-EOF.
001830     PERFORM 6000-FINALIZE THRU 6000-EXIT.
001840     STOP RUN.
001850*----------------------------------------------------------------
001860 1000-INITIALIZE.
001870*----------------------------------------------------------------
001880     OPEN INPUT  RCQ-EVENT-IN ORD-DETAIL-IN OIT-DETAIL-IN
001890                 DSH-MASTER-IN.
001900     OPEN OUTPUT DSH-MASTER-OUT.
001910     OPEN EXTEND RPT-REPORT-OUT.
001920     PERFORM 1100-LOAD-DISH-TABLE THRU 1100-EXIT
001930         UNTIL WS-DSH-EOF-SW = 'Y'.
001940     PERFORM 1200-LOAD-ORDER-TABLE THRU 1200-EXIT
001950         UNTIL WS-ORD-EOF-SW = 'Y'.
001960     PERFORM 1300-LOAD-ORDER-ITEM-TABLE THRU 1300-EXIT
001970         UNTIL WS-OIT-EOF-SW = 'Y'.
001980     CLOSE ORD-DETAIL-IN OIT-DETAIL-IN.
001990     READ RCQ-EVENT-IN
002000         AT END MOVE 'Y' TO WS-RCQ-EOF-SW.
002010 1000-EXIT.
002020     EXIT.
002030*----------------------------------------------------------------
002040 1100-LOAD-DISH-TABLE.
002050*----------------------------------------------------------------
002060     READ DSH-MASTER-IN
002070         AT END
002080             MOVE 'Y' TO WS-DSH-EOF-SW
002090             GO TO 1100-EXIT.
002100     ADD 1 TO WS-DSH-COUNT.
002110     SET DSH-IX TO WS-DSH-COUNT.
002120     MOVE DSH-MASTER-RECORD TO WS-DSH-ENTRY (DSH-IX).
002130     MOVE DSH-MASTER-RECORD TO DSH-MASTER-OUT-RECORD.
002140     WRITE DSH-MASTER-OUT-RECORD.
002150 1100-EXIT.
002160     EXIT.
002170*----------------------------------------------------------------
002180 1200-LOAD-ORDER-TABLE.
002190*----------------------------------------------------------------
002200     READ ORD-DETAIL-IN
002210         AT END
002220             MOVE 'Y' TO WS-ORD-EOF-SW
002230             GO TO 1200-EXIT.
002240     ADD 1 TO WS-ORD-COUNT.
002250     SET ORD-IX TO WS-ORD-COUNT.
002260     MOVE ORD-DETAIL-RECORD TO WS-ORD-ENTRY (ORD-IX).
002270 1200-EXIT.
002280     EXIT.
002290*----------------------------------------------------------------
002300 1300-LOAD-ORDER-ITEM-TABLE.
002310*----------------------------------------------------------------
002320     READ OIT-DETAIL-IN
002330         AT END
002340             MOVE 'Y' TO WS-OIT-EOF-SW
002350             GO TO 1300-EXIT.
002360     ADD 1 TO WS-OIT-COUNT.
002370     SET OIT-IX TO WS-OIT-COUNT.
002380     MOVE OIT-DETAIL-RECORD TO WS-OIT-ENTRY (OIT-IX).
002390 1300-EXIT.
002400     EXIT.
002410*----------------------------------------------------------------
002420 2000-PROCESS-ONE-REQUEST.
002430*    BUILDS ONE CUSTOMER'S FAVOURITE-TAG SET, SCORES EVERY
002440*    AVAILABLE DISH AGAINST IT, AND WRITES THE TOP-10 RANKING.
002450*----------------------------------------------------------------
002460     MOVE ZERO TO WS-TAG-FREQ-COUNT.
002465     ADD 1 TO WS-REQUESTS-PROCESSED.
002470     PERFORM 2100-ACCUMULATE-TAGS-FOR-ONE-ITEM THRU 2100-EXIT
002480         VARYING OIT-IX FROM 1 BY 1
002490         UNTIL OIT-IX > WS-OIT-COUNT.
002500     PERFORM 2200-PICK-TOP-FAVORITE-TAGS THRU 2200-EXIT.
002510     PERFORM 2300-SCORE-ALL-DISHES THRU 2300-EXIT.
002520     PERFORM 2400-WRITE-TOP-TEN THRU 2400-EXIT.
002530     READ RCQ-EVENT-IN
002540         AT END MOVE 'Y' TO WS-RCQ-EOF-SW.
002550 2000-EXIT.
002560     EXIT.
002570*----------------------------------------------------------------
002580 2100-ACCUMULATE-TAGS-FOR-ONE-ITEM.
002590*    IF THE ITEM'S ORDER BELONGS TO THE REQUESTING CUSTOMER, TALLY
002600*    THAT ITEM'S DISH'S OWN TAGS INTO THE FREQUENCY TABLE.
002610*----------------------------------------------------------------
002620     MOVE WS-OIT-ENTRY (OIT-IX) TO OIT-DETAIL-RECORD.
002630     MOVE 'N' TO WS-ORD-FOUND-SW.
002640     SEARCH ALL WS-ORD-ENTRY
002650         AT END
002660             CONTINUE
002670         WHEN WS-ORD-ENTRY-ID (ORD-IX) = OI-ORDER-ID
002680             MOVE 'Y' TO WS-ORD-FOUND-SW
002690     END-SEARCH.
002700     IF NOT WS-ORD-WAS-FOUND
002710         GO TO 2100-EXIT.
002720     MOVE WS-ORD-ENTRY (ORD-IX) TO ORD-DETAIL-RECORD.
002730     IF ORD-CUST-ID NOT = RCQ-CUST-ID
002740         GO TO 2100-EXIT.
002750     MOVE 'N' TO WS-DSH-FOUND-SW.
002760     SEARCH ALL WS-DSH-ENTRY
002770         AT END
002780             CONTINUE
002790         WHEN WS-DSH-ENTRY-ID (DSH-IX) = OI-DISH-ID
002800             MOVE 'Y' TO WS-DSH-FOUND-SW
002810     END-SEARCH.
002820     IF NOT WS-DSH-WAS-FOUND
002830         GO TO 2100-EXIT.
002840     MOVE WS-DSH-ENTRY (DSH-IX) TO DSH-MASTER-RECORD.
002850     PERFORM 2150-TALLY-ONE-TAG-SLOT THRU 2150-EXIT
002860         VARYING DISH-TAG-IX FROM 1 BY 1
002870         UNTIL DISH-TAG-IX > 5.
002880 2100-EXIT.
002890     EXIT.
002900*----------------------------------------------------------------
002910 2150-TALLY-ONE-TAG-SLOT.
002920*----------------------------------------------------------------
002930     IF DISH-TAG-ENTRY (DISH-TAG-IX) = SPACES
002940         GO TO 2150-EXIT.
002950     MOVE DISH-TAG-ENTRY (DISH-TAG-IX) TO WS-TAG-SOUGHT-TX.
002960     PERFORM 2160-FIND-OR-CREATE-TAG THRU 2160-EXIT.
002970 2150-EXIT.
002980     EXIT.
002990*----------------------------------------------------------------
003000 2160-FIND-OR-CREATE-TAG.
003010*----------------------------------------------------------------
003020     MOVE 'N' TO WS-TAG-LOOKUP-SW.
003030     PERFORM 2165-SCAN-ONE-TAG-ENTRY THRU 2165-EXIT
003040         VARYING TAG-IX FROM 1 BY 1
003050         UNTIL TAG-IX > WS-TAG-FREQ-COUNT
003060         OR WS-TAG-WAS-FOUND.
003070     IF WS-TAG-WAS-FOUND
003080         ADD 1 TO WS-TAG-FREQ-CNT (TAG-IX)
003090     ELSE
003100         ADD 1 TO WS-TAG-FREQ-COUNT
003110         SET TAG-IX TO WS-TAG-FREQ-COUNT
003120         MOVE WS-TAG-SOUGHT-TX TO WS-TAG-FREQ-TEXT (TAG-IX)
003130         MOVE 1 TO WS-TAG-FREQ-CNT (TAG-IX).
003140 2160-EXIT.
003150     EXIT.
003160*----------------------------------------------------------------
003170 2165-SCAN-ONE-TAG-ENTRY.
003180*----------------------------------------------------------------
003190     IF WS-TAG-FREQ-TEXT (TAG-IX) = WS-TAG-SOUGHT-TX
003200         MOVE 'Y' TO WS-TAG-LOOKUP-SW.
003210 2165-EXIT.
003220     EXIT.
003230*----------------------------------------------------------------
003240 2200-PICK-TOP-FAVORITE-TAGS.
003250*    SELECTION-PICKS THE FIVE MOST FREQUENT TAGS INTO THE
003260*    FAVOURITE-TAG TABLE, BLANK-FILLING ANY UNUSED SLOTS.
003270*----------------------------------------------------------------
003280     MOVE SPACES TO WS-FAV-TAG-ENTRY (1) WS-FAV-TAG-ENTRY (2)
003290                     WS-FAV-TAG-ENTRY (3) WS-FAV-TAG-ENTRY (4)
003300                     WS-FAV-TAG-ENTRY (5).
003310     PERFORM 2210-PICK-ONE-FAVORITE-TAG THRU 2210-EXIT
003320         VARYING FAV-IX FROM 1 BY 1
003330         UNTIL FAV-IX > 5.
003340 2200-EXIT.
003350     EXIT.
003360*----------------------------------------------------------------
003370 2210-PICK-ONE-FAVORITE-TAG.
003380*----------------------------------------------------------------
003390     MOVE ZERO TO WS-BEST-IX.
003400     PERFORM 2220-COMPARE-ONE-TAG-ENTRY THRU 2220-EXIT
003410         VARYING TAG-IX FROM 1 BY 1
003420         UNTIL TAG-IX > WS-TAG-FREQ-COUNT.
003430     IF WS-BEST-IX NOT = ZERO
003440         MOVE WS-TAG-FREQ-TEXT (WS-BEST-IX) TO
003450                                   WS-FAV-TAG-ENTRY (FAV-IX)
003460         MOVE ZERO TO WS-TAG-FREQ-CNT (WS-BEST-IX)
003470         MOVE SPACES TO WS-TAG-FREQ-TEXT (WS-BEST-IX).
003480 2210-EXIT.
003490     EXIT.
003500*----------------------------------------------------------------
003510 2220-COMPARE-ONE-TAG-ENTRY.
003520*    FIRST (LOWEST-INDEX) MAXIMUM WINS, SAME AS THE BID-AWARD
003530*    COMPARE IN DLV-DELIVERY-ENGINE, SO TIES RESOLVE STABLY.
003540*----------------------------------------------------------------
003550     IF WS-TAG-FREQ-TEXT (TAG-IX) = SPACES
003560         GO TO 2220-EXIT.
003570     IF WS-BEST-IX = ZERO
003580         SET WS-BEST-IX TO TAG-IX
003590     ELSE
003600     IF WS-TAG-FREQ-CNT (TAG-IX) > WS-TAG-FREQ-CNT (WS-BEST-IX)
003610         SET WS-BEST-IX TO TAG-IX.
003620 2220-EXIT.
003630     EXIT.
003640*----------------------------------------------------------------
003650 2300-SCORE-ALL-DISHES.
003660*----------------------------------------------------------------
003670     MOVE ZERO TO WS-SCR-COUNT.
003680     PERFORM 2310-SCORE-ONE-DISH THRU 2310-EXIT
003690         VARYING DSH-IX FROM 1 BY 1
003700         UNTIL DSH-IX > WS-DSH-COUNT.
003710 2300-EXIT.
003720     EXIT.
003730*----------------------------------------------------------------
003740 2310-SCORE-ONE-DISH.
003750*    SCORE = TIMES-ORDERED + AVG-RATING*10 + 10*TAG-OVERLAP
003760*          + TIME-OF-DAY BONUS.
003770*----------------------------------------------------------------
003780     MOVE WS-DSH-ENTRY (DSH-IX) TO DSH-MASTER-RECORD.
003790     IF DISH-AVAILABLE-NO
003800         GO TO 2310-EXIT.
003810     MOVE ZERO TO WS-OVERLAP-COUNT.
003820     PERFORM 2320-COUNT-ONE-TAG-SLOT THRU 2320-EXIT
003830         VARYING DISH-TAG-IX FROM 1 BY 1
003840         UNTIL DISH-TAG-IX > 5.
003850     PERFORM 2340-APPLY-TIME-BONUS THRU 2340-EXIT.
003860     ADD 1 TO WS-SCR-COUNT.
003870     SET SCR-IX TO WS-SCR-COUNT.
003880     MOVE DISH-ID TO WS-SCR-DISH-ID (SCR-IX).
003890     MOVE DISH-NAME TO WS-SCR-DISH-NAME (SCR-IX).
003900     MOVE 'N' TO WS-SCR-PICKED-SW (SCR-IX).
003910     COMPUTE WS-SCR-VALUE (SCR-IX) =
003920         DISH-TIMES-ORDERED + (DISH-AVG-RATING * 10)
003930         + (WS-OVERLAP-COUNT * 10) + WS-TIME-BONUS.
003940 2310-EXIT.
003950     EXIT.
003960*----------------------------------------------------------------
003970 2320-COUNT-ONE-TAG-SLOT.
003980*----------------------------------------------------------------
003990     IF DISH-TAG-ENTRY (DISH-TAG-IX) = SPACES
004000         GO TO 2320-EXIT.
004010     MOVE 'N' TO WS-TAG-LOOKUP-SW.
004020     PERFORM 2330-CHECK-ONE-FAVORITE-TAG THRU 2330-EXIT
004030         VARYING FAV-IX FROM 1 BY 1
004040         UNTIL FAV-IX > 5
004050         OR WS-TAG-WAS-FOUND.
004060     IF WS-TAG-WAS-FOUND
004070         ADD 1 TO WS-OVERLAP-COUNT.
004080 2320-EXIT.
004090     EXIT.
004100*----------------------------------------------------------------
004110 2330-CHECK-ONE-FAVORITE-TAG.
004120*----------------------------------------------------------------
004130     IF DISH-TAG-ENTRY (DISH-TAG-IX) = WS-FAV-TAG-ENTRY (FAV-IX)
004140         MOVE 'Y' TO WS-TAG-LOOKUP-SW.
004150 2330-EXIT.
004160     EXIT.
004170*----------------------------------------------------------------
004180 2340-APPLY-TIME-BONUS.
004190*    +15 MORNING/BREAKFAST, +15 LUNCH/LUNCH, +15 DINNER/DINNER,
004200*    +10 NIGHT/DESSERT.  EACH CHECKS THE DISH'S OWN TAG SLOTS.
004210*----------------------------------------------------------------
004220     MOVE ZERO TO WS-TIME-BONUS.
004230     IF RCQ-TIME-MORNING
004240         PERFORM 2350-DISH-HAS-TAG THRU 2350-EXIT
004250         MOVE 'BREAKFAST' TO WS-TAG-SOUGHT-TX
004260         PERFORM 2350-DISH-HAS-TAG THRU 2350-EXIT
004270         IF WS-TAG-WAS-FOUND
004280             MOVE 15 TO WS-TIME-BONUS
004290         END-IF
004300     ELSE
004310     IF RCQ-TIME-LUNCH
004320         MOVE 'LUNCH    ' TO WS-TAG-SOUGHT-TX
004330         PERFORM 2350-DISH-HAS-TAG THRU 2350-EXIT
004340         IF WS-TAG-WAS-FOUND
004350             MOVE 15 TO WS-TIME-BONUS
004360         END-IF
004370     ELSE
004380     IF RCQ-TIME-DINNER
004390         MOVE 'DINNER   ' TO WS-TAG-SOUGHT-TX
004400         PERFORM 2350-DISH-HAS-TAG THRU 2350-EXIT
004410         IF WS-TAG-WAS-FOUND
004420             MOVE 15 TO WS-TIME-BONUS
004430         END-IF
004440     ELSE
004450     IF RCQ-TIME-NIGHT
004460         MOVE 'DESSERT  ' TO WS-TAG-SOUGHT-TX
004470         PERFORM 2350-DISH-HAS-TAG THRU 2350-EXIT
004480         IF WS-TAG-WAS-FOUND
004490             MOVE 10 TO WS-TIME-BONUS
004500         END-IF.
004510 2340-EXIT.
004520     EXIT.
004530*----------------------------------------------------------------
004540 2350-DISH-HAS-TAG.
004550*    SETS WS-TAG-LOOKUP-SW TO 'Y' IF WS-TAG-SOUGHT-TX IS ONE OF
004560*    THE CURRENT DISH'S OWN TAG SLOTS.
004570*----------------------------------------------------------------
004580     MOVE 'N' TO WS-TAG-LOOKUP-SW.
004590     PERFORM 2360-CHECK-ONE-DISH-TAG-SLOT THRU 2360-EXIT
004600         VARYING DISH-TAG-IX FROM 1 BY 1
004610         UNTIL DISH-TAG-IX > 5
004620         OR WS-TAG-WAS-FOUND.
004630 2350-EXIT.
004640     EXIT.
004650*----------------------------------------------------------------
004660 2360-CHECK-ONE-DISH-TAG-SLOT.
004670*----------------------------------------------------------------
004680     IF DISH-TAG-ENTRY (DISH-TAG-IX) = WS-TAG-SOUGHT-TX
004690         MOVE 'Y' TO WS-TAG-LOOKUP-SW.
004700 2360-EXIT.
004710     EXIT.
004720*----------------------------------------------------------------
004730 2400-WRITE-TOP-TEN.
004740*----------------------------------------------------------------
004750     PERFORM 2410-WRITE-ONE-RANK-LINE THRU 2410-EXIT
004760         VARYING WS-RANK FROM 1 BY 1
004770         UNTIL WS-RANK > 10.
004780 2400-EXIT.
004790     EXIT.
004800*----------------------------------------------------------------
004810 2410-WRITE-ONE-RANK-LINE.
004820*----------------------------------------------------------------
004830     MOVE ZERO TO WS-BEST-IX.
004840     PERFORM 2420-COMPARE-ONE-DISH-SCORE THRU 2420-EXIT
004850         VARYING SCR-IX FROM 1 BY 1
004860         UNTIL SCR-IX > WS-SCR-COUNT.
004870     IF WS-BEST-IX = ZERO
004880         GO TO 2410-EXIT.
004890     SET WS-SCR-ALREADY-PICKED (WS-BEST-IX) TO TRUE.
004900     MOVE SPACES TO RPT-RECOMMEND-LINE.
004910     MOVE WS-RANK TO RPT-RM-RANK.
004920     MOVE WS-SCR-DISH-NAME (WS-BEST-IX) TO RPT-RM-DISH-NAME.
004930     MOVE WS-SCR-VALUE (WS-BEST-IX) TO RPT-RM-SCORE.
004940     WRITE RPT-LINE FROM RPT-RECOMMEND-LINE.
004950 2410-EXIT.
004960     EXIT.
004970*----------------------------------------------------------------
004980 2420-COMPARE-ONE-DISH-SCORE.
004990*----------------------------------------------------------------
005000     IF WS-SCR-ALREADY-PICKED (SCR-IX)
005010         GO TO 2420-EXIT.
005020     IF WS-BEST-IX = ZERO
005030         SET WS-BEST-IX TO SCR-IX
005040     ELSE
005050     IF WS-SCR-VALUE (SCR-IX) > WS-SCR-VALUE (WS-BEST-IX)
005060         SET WS-BEST-IX TO SCR-IX.
005070 2420-EXIT.
005080     EXIT.
005090*----------------------------------------------------------------
005100 6000-FINALIZE.
005110*----------------------------------------------------------------
005120     CLOSE RCQ-EVENT-IN DSH-MASTER-IN DSH-MASTER-OUT RPT-REPORT-OUT.
005130 6000-EXIT.
005140     EXIT.
