000010****************************************************************
000020*                    D S H . M A S T E R                       *
000030*  AI-SLICE DISH MASTER RECORD LAYOUT                          *
000040*  FEED CODE.....: DSH                                         *
000050*  RECORD LENGTH.: 100 BYTES, FIXED                             *
000060*  KEYED BY......: DISH-ID (ASCENDING)                          *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   09/30/86  RSHAH   ORIGINAL LAYOUT                           *
000100*   06/14/94  PNAIR   ADDED DISH-TAGS FOR MENU RECOMMENDATION    *
000110*   03/09/99  TBECK   TAG AREA REDEFINED AS 5-OCCURS TABLE       *
000115*   06/14/94  PNAIR   WIDENED TAG SLOTS 08>09 - "BREAKFAST" TAG   *
000120****************************************************************
000130 01  DSH-MASTER-RECORD.
000140     05  DISH-ID                       PIC 9(05).
000150     05  DISH-NAME                     PIC X(20).
000160     05  DISH-PRICE                    PIC S9(05)V99.
000170     05  DISH-AVAILABLE                PIC X(01).
000180         88  DISH-AVAILABLE-YES            VALUE 'Y'.
000190         88  DISH-AVAILABLE-NO             VALUE 'N'.
000200     05  DISH-TAGS                     PIC X(45).
000210     05  DISH-TAGS-R REDEFINES DISH-TAGS.
000220         10  DISH-TAG-ENTRY  OCCURS 5 TIMES
000230                             INDEXED BY DISH-TAG-IX
000240                             PIC X(09).
000250     05  DISH-TIMES-ORDERED            PIC 9(05).
000260     05  DISH-AVG-RATING               PIC 9V99.
000270     05  DISH-RATING-COUNT             PIC 9(05).
000280     05  FILLER                        PIC X(09).
