000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    REP-REPUTATION-ENGINE.
000030 AUTHOR.        R SHAH.
000040 INSTALLATION.  AI-SLICE DATA CENTER - BATCH OPERATIONS.
000050 DATE-WRITTEN.  03/11/90.
000060 DATE-COMPILED.
000070 SECURITY.      AI-SLICE INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000080*----------------------------------------------------------------
000090*              R E P - R E P U T A T I O N - E N G I N E
000100*----------------------------------------------------------------
000110* FOURTH JOB STEP OF THE NIGHTLY BATCH.  REV-EVENT-IN IS THE
000120* CONCATENATION (AT THE JCL LEVEL) OF THE ORDER-COMPLETED/ORDER-
000130* REJECTED/INSUFFICIENT-FUNDS EVENTS WRITTEN BY ORD-ORDER-ENGINE'S
000140* STEP WITH THE SEPARATELY FED COMPLAINT/COMPLIMENT/WARNING/BONUS/
000150* DEMOTION/PROMOTION EVENTS RAISED BY THE FORUM AND MANAGER
000160* SCREENS.  EACH EVENT IS SCORED AGAINST THE REPUTATION MASTER,
000170* MAY PROMOTE/BLACKLIST/DEACTIVATE THE CUSTOMER ON CST-MASTER, AND
000180* MAY FILE OR RESOLVE A COMPLAINT.  MGD-EVENT-IN THEN DRIVES THE
000190* MANAGER'S COMPLAINT DECISIONS, WHICH MAY ADJUST A COURIER'S
000200* STAFF RATING ON CRR-MASTER AND ROUTE INTO THE SAME WARNING RULE.
000210* THE APPLIED DELTA IS JOURNALLED ONTO THE REPORT'S REPUTATION
000220* SECTION LINE - THERE IS NO SEPARATE REPUTATION-EVENT OUTPUT FEED.
000230*----------------------------------------------------------------
000240*    CHANGE LOG
000250*
000260*    DATE      BY     TICKET    DESCRIPTION                    TAG
000270*    --------  -----  --------  -----------------------------  ---
000280*    03/11/90  RSHAH  AIS-0051  ORIGINAL PROGRAM - SCORE TABLE, CL01
000290*    03/11/90  RSHAH  AIS-0051  PROMOTION AND BLACKLIST RULES.  CL01
000300*    06/02/95  PNAIR  AIS-0188  ADDED COMPLAINT/COMPLIMENT      CL02
000310*    06/02/95  PNAIR  AIS-0188  FILING WITH VIP WEIGHTING.      CL02
000320*    01/14/97  PNAIR  AIS-0260  ADDED BN/DM/PR EVENT TYPES AND  CL03
000330*    01/14/97  PNAIR  AIS-0260  VIP-DEMOTION/DEACTIVATE RULES.  CL03
000340*    06/02/95  PNAIR  AIS-0188  ADDED MANAGER DECISION PASS     CL04
000350*    06/02/95  PNAIR  AIS-0188  (5000) AND STAFF RATING ADJUST. CL04
000360*    09/22/97  PNAIR  AIS-0275  COMPLIMENT ACK NOW BUMPS STAFF  CL05
000370*    09/22/97  PNAIR  AIS-0275  RATING +0.20 WHEN RECEIVER IS   CL05
000380*    09/22/97  PNAIR  AIS-0275  A COURIER (2750).               CL05
000390*    04/02/99  TBECK  AIS-0329  WIDENED ALL TABLES 500>2000     CL06
000400*    04/02/99  TBECK  AIS-0329  FOR SPRING MENU EXPANSION.      CL06
000401*    01/18/00  TBECK  AIS-0341  2500 WAS RE-FIRING BLACKLIST/    CL07
000402*    01/18/00  TBECK  AIS-0341  DEACTIVATE ON EVERY EVENT AFTER  CL07
000403*    01/18/00  TBECK  AIS-0341  THE STATUS WAS ALREADY SET -     CL07
000404*    01/18/00  TBECK  AIS-0341  GUARDED BOTH ON CURRENT STATUS.  CL07
000410*----------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-4381.
000450 OBJECT-COMPUTER. IBM-4381.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT REV-EVENT-IN    ASSIGN TO REVEVT1
000510         ORGANIZATION IS SEQUENTIAL
000520         FILE STATUS IS WS-REV-STATUS.
000530     SELECT MGD-EVENT-IN    ASSIGN TO MGDEVT
000540         ORGANIZATION IS SEQUENTIAL
000550         FILE STATUS IS WS-MGD-STATUS.
000560     SELECT CST-MASTER-IN   ASSIGN TO CSTMAST
000570         ORGANIZATION IS SEQUENTIAL
000580         FILE STATUS IS WS-CST-IN-STATUS.
000590     SELECT CST-MASTER-OUT  ASSIGN TO CSTMAOUT
000600         ORGANIZATION IS SEQUENTIAL
000610         FILE STATUS IS WS-CST-OUT-STATUS.
000620     SELECT CRR-MASTER-IN   ASSIGN TO CRRMAST
000630         ORGANIZATION IS SEQUENTIAL
000640         FILE STATUS IS WS-CRR-IN-STATUS.
000650     SELECT CRR-MASTER-OUT  ASSIGN TO CRRMAOUT
000660         ORGANIZATION IS SEQUENTIAL
000670         FILE STATUS IS WS-CRR-OUT-STATUS.
000680     SELECT REP-MASTER-IN   ASSIGN TO REPMAST
000690         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS WS-REP-IN-STATUS.
000710     SELECT REP-MASTER-OUT  ASSIGN TO REPMAOUT
000720         ORGANIZATION IS SEQUENTIAL
000730         FILE STATUS IS WS-REP-OUT-STATUS.
000740     SELECT CMP-DETAIL-IN   ASSIGN TO CMPFILE
000750         ORGANIZATION IS SEQUENTIAL
000760         FILE STATUS IS WS-CMP-IN-STATUS.
000770     SELECT CMP-DETAIL-OUT  ASSIGN TO CMPFLOUT
000780         ORGANIZATION IS SEQUENTIAL
000790         FILE STATUS IS WS-CMP-OUT-STATUS.
000800     SELECT RPT-REPORT-OUT  ASSIGN TO RPTFILE
000810         ORGANIZATION IS SEQUENTIAL
000820         FILE STATUS IS WS-RPT-STATUS.
000830 DATA DIVISION.
000840 FILE SECTION.
000850 FD  REV-EVENT-IN
000860     LABEL RECORDS ARE STANDARD
000870     RECORD CONTAINS 70 CHARACTERS.
000880 COPY REVEVT.
000890 FD  MGD-EVENT-IN
000900     LABEL RECORDS ARE STANDARD
000910     RECORD CONTAINS 20 CHARACTERS.
000920 COPY MGDEVT.
000930 FD  CST-MASTER-IN
000940     LABEL RECORDS ARE STANDARD
000950     RECORD CONTAINS 100 CHARACTERS.
000960 COPY CSTMAST.
000970 FD  CST-MASTER-OUT
000980     LABEL RECORDS ARE STANDARD
000990     RECORD CONTAINS 100 CHARACTERS.
001000 01  CST-MASTER-OUT-RECORD          PIC X(100).
001010 FD  CRR-MASTER-IN
001020     LABEL RECORDS ARE STANDARD
001030     RECORD CONTAINS 50 CHARACTERS.
001040 COPY CRRMAST.
001050 FD  CRR-MASTER-OUT
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 50 CHARACTERS.
001080 01  CRR-MASTER-OUT-RECORD          PIC X(50).
001090 FD  REP-MASTER-IN
001100     LABEL RECORDS ARE STANDARD
001110     RECORD CONTAINS 30 CHARACTERS.
001120 COPY REPMAST.
001130 FD  REP-MASTER-OUT
001140     LABEL RECORDS ARE STANDARD
001150     RECORD CONTAINS 30 CHARACTERS.
001160 01  REP-MASTER-OUT-RECORD          PIC X(30).
001170 FD  CMP-DETAIL-IN
001180     LABEL RECORDS ARE STANDARD
001190     RECORD CONTAINS 70 CHARACTERS.
001200 COPY CMPDTL.
001210 FD  CMP-DETAIL-OUT
001220     LABEL RECORDS ARE STANDARD
001230     RECORD CONTAINS 70 CHARACTERS.
001240 01  CMP-DETAIL-OUT-RECORD          PIC X(70).
001250 FD  RPT-REPORT-OUT
001260     LABEL RECORDS ARE STANDARD
001270     RECORD CONTAINS 132 CHARACTERS.
001280 COPY RPTLINE.
001290 WORKING-STORAGE SECTION.
001300*----------------------------------------------------------------
001310* FILE STATUS AND EOF SWITCHES
001320*----------------------------------------------------------------
001330 01  WS-FILE-STATUSES.
001340     05  WS-REV-STATUS               PIC X(02).
001350     05  WS-MGD-STATUS               PIC X(02).
001360     05  WS-CST-IN-STATUS            PIC X(02).
001370     05  WS-CST-OUT-STATUS           PIC X(02).
001380     05  WS-CRR-IN-STATUS            PIC X(02).
001390     05  WS-CRR-OUT-STATUS           PIC X(02).
001400     05  WS-REP-IN-STATUS            PIC X(02).
001410     05  WS-REP-OUT-STATUS           PIC X(02).
001420     05  WS-CMP-IN-STATUS            PIC X(02).
001430     05  WS-CMP-OUT-STATUS           PIC X(02).
001440     05  WS-RPT-STATUS               PIC X(02).
001450 01  WS-EOF-SWITCHES.
001460     05  WS-REV-EOF-SW               PIC X(01) VALUE 'N'.
001470         88  REV-AT-EOF                  VALUE 'Y'.
001480     05  WS-MGD-EOF-SW               PIC X(01) VALUE 'N'.
001490         88  MGD-AT-EOF                  VALUE 'Y'.
001500     05  WS-CST-EOF-SW               PIC X(01) VALUE 'N'.
001510     05  WS-CRR-EOF-SW               PIC X(01) VALUE 'N'.
001520     05  WS-REP-ENTRY-EOF-SW         PIC X(01) VALUE 'N'.
001530     05  WS-CMP-ENTRY-EOF-SW         PIC X(01) VALUE 'N'.
001540*----------------------------------------------------------------
001550* IN-MEMORY CUSTOMER TABLE - LOADED ASCENDING BY CST-ID BUT
001560* SEARCHED BY CST-USER-ID (A DIFFERENT KEY), SO A LINEAR SCAN IS
001570* USED, SAME AS THE CUSTOMER LOOKUP IN PAY-PAYMENT-ENGINE.
001580*----------------------------------------------------------------
001590 01  WS-CST-TABLE.
001600     05  WS-CST-COUNT                PIC 9(05) COMP VALUE ZERO.
001610     05  WS-CST-ENTRY PIC X(100)
001620                      OCCURS 2000 TIMES INDEXED BY CST-IX.
001630*----------------------------------------------------------------
001640* IN-MEMORY COURIER TABLE - LOADED AND SEARCHED ASCENDING BY
001650* CRR-ID (ITS OWN SORT KEY, A TRUE SEARCH ALL CANDIDATE).
001660*----------------------------------------------------------------
001670 01  WS-CRR-TABLE.
001680     05  WS-CRR-COUNT                PIC 9(05) COMP VALUE ZERO.
001690     05  WS-CRR-ENTRY OCCURS 2000 TIMES
001700                      ASCENDING KEY IS WS-CRR-ENTRY-ID
001710                      INDEXED BY CRR-IX.
001720         10  WS-CRR-ENTRY-ID         PIC 9(05).
001730         10  WS-CRR-ENTRY-REST       PIC X(45).
001740*----------------------------------------------------------------
001750* IN-MEMORY REPUTATION TABLE.  NEW USERS ARE APPENDED AT SCORE
001760* ZERO AS THEY FIRST APPEAR ON THE EVENT STREAM, SO THE TABLE IS
001770* NOT HELD IN KEY ORDER - A PLAIN LINEAR SCAN FINDS THE ENTRY.
001780*----------------------------------------------------------------
001790 01  WS-REP-TABLE.
001800     05  WS-REP-COUNT                PIC 9(05) COMP VALUE ZERO.
001810     05  WS-REP-ENTRY PIC X(30)
001820                      OCCURS 2000 TIMES INDEXED BY REP-IX.
001830*----------------------------------------------------------------
001840* IN-MEMORY COMPLAINT TABLE.  NEWLY FILED COMPLAINTS ARE APPENDED
001850* TO THE END, SAME REASONING AS THE REPUTATION TABLE ABOVE.
001860*----------------------------------------------------------------
001870 01  WS-CMP-TABLE.
001880     05  WS-CMP-COUNT                PIC 9(05) COMP VALUE ZERO.
001890     05  WS-NEXT-CMP-ID              PIC 9(05) COMP VALUE ZERO.
001900     05  WS-CMP-ENTRY PIC X(70)
001910                      OCCURS 2000 TIMES INDEXED BY CMP-IX.
001920*----------------------------------------------------------------
001930* EVENT-PROCESSING WORK AREAS
001940*----------------------------------------------------------------
001950 01  WS-RUN-DATE-WORK.
001960     05  WS-RUN-DATE                 PIC 9(08) VALUE 19990402.
001970 01  WS-EVENT-WORK.
001980     05  WS-DELTA                    PIC S9(03) VALUE ZERO.
001990     05  WS-NEW-SCORE                PIC S9(05) VALUE ZERO.
002000     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
002010         88  WS-ENTRY-WAS-FOUND          VALUE 'Y'.
002020     05  WS-ACTION-TX                PIC X(12) VALUE SPACES.
002030 01  WS-LOOKUP-WORK.
002040     05  WS-LOOKUP-USER-ID           PIC 9(05) VALUE ZERO.
002050     05  WS-CST-LOOKUP-IX            PIC 9(05) COMP VALUE ZERO.
002060     05  WS-CST-IX-SAVE              PIC 9(05) COMP VALUE ZERO.
002070     05  WS-CST-FILER-VIP-SW         PIC X(01) VALUE 'N'.
002080         88  WS-CST-FILER-IS-VIP         VALUE 'Y'.
002090     05  WS-CMP-LOOKUP-IX            PIC 9(05) COMP VALUE ZERO.
002100*----------------------------------------------------------------
002105* STANDALONE COUNTER
002106*----------------------------------------------------------------
002107 77  WS-TOT-EVENTS                   PIC 9(07) COMP VALUE ZERO.
002110*----------------------------------------------------------------
002120* CONTROL TOTALS
002125*----------------------------------------------------------------
002130 01  WS-CONTROL-TOTALS.
002150     05  WS-TOT-PROMOTIONS           PIC 9(07) COMP VALUE ZERO.
002160     05  WS-TOT-DEMOTIONS            PIC 9(07) COMP VALUE ZERO.
002170     05  WS-TOT-BLACKLISTINGS        PIC 9(07) COMP VALUE ZERO.
002180     05  WS-TOT-DEACTIVATIONS        PIC 9(07) COMP VALUE ZERO.
002190 PROCEDURE DIVISION.
002200*----------------------------------------------------------------
002210 0000-MAIN-LOGIC.
002220*----------------------------------------------------------------
002230     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002240     PERFORM 2000-PROCESS-ONE-EVENT THRU 2000-EXIT
002250         UNTIL REV-AT-EOF.
002260     PERFORM 5000-PROCESS-ONE-DECISION THRU 5000-EXIT
002270         UNTIL MGD-AT-EOF.
002280     PERFORM 6000-FINALIZE THRU 6000-EXIT.
002290     STOP RUN.
002300*----------------------------------------------------------------
002310 1000-INITIALIZE.
002320*----------------------------------------------------------------
002330     OPEN INPUT  REV-EVENT-IN MGD-EVENT-IN CST-MASTER-IN
002340                 CRR-MASTER-IN REP-MASTER-IN CMP-DETAIL-IN.
002350     OPEN OUTPUT CST-MASTER-OUT CRR-MASTER-OUT REP-MASTER-OUT
002360                 CMP-DETAIL-OUT.
002370     OPEN EXTEND RPT-REPORT-OUT.
002380     PERFORM 1100-LOAD-CUSTOMER-TABLE THRU 1100-EXIT
002390         UNTIL WS-CST-EOF-SW = 'Y'.
002400     PERFORM 1200-LOAD-COURIER-TABLE THRU 1200-EXIT
002410         UNTIL WS-CRR-EOF-SW = 'Y'.
002420     PERFORM 1300-LOAD-REPUTATION-TABLE THRU 1300-EXIT
002430         UNTIL WS-REP-ENTRY-EOF-SW = 'Y'.
002440     PERFORM 1400-LOAD-COMPLAINT-TABLE THRU 1400-EXIT
002450         UNTIL WS-CMP-ENTRY-EOF-SW = 'Y'.
002460     CLOSE CST-MASTER-IN CRR-MASTER-IN REP-MASTER-IN CMP-DETAIL-IN.
002470     READ REV-EVENT-IN
002480         AT END MOVE 'Y' TO WS-REV-EOF-SW.
002490     READ MGD-EVENT-IN
002500         AT END MOVE 'Y' TO WS-MGD-EOF-SW.
002510 1000-EXIT.
002520     EXIT.
002530*----------------------------------------------------------------
002540 1100-LOAD-CUSTOMER-TABLE.
002550*----------------------------------------------------------------
002560     READ CST-MASTER-IN
002570         AT END
002580             MOVE 'Y' TO WS-CST-EOF-SW
002590             GO TO 1100-EXIT.
002600     ADD 1 TO WS-CST-COUNT.
002610     SET CST-IX TO WS-CST-COUNT.
002620     MOVE CST-MASTER-RECORD TO WS-CST-ENTRY (CST-IX).
002630 1100-EXIT.
002640     EXIT.
002650*----------------------------------------------------------------
002660 1200-LOAD-COURIER-TABLE.
002670*----------------------------------------------------------------
002680     READ CRR-MASTER-IN
002690         AT END
002700             MOVE 'Y' TO WS-CRR-EOF-SW
002710             GO TO 1200-EXIT.
002720     ADD 1 TO WS-CRR-COUNT.
002730     SET CRR-IX TO WS-CRR-COUNT.
002740     MOVE CRR-MASTER-RECORD TO WS-CRR-ENTRY (CRR-IX).
002750 1200-EXIT.
002760     EXIT.
002770*----------------------------------------------------------------
002780 1300-LOAD-REPUTATION-TABLE.
002790*----------------------------------------------------------------
002800     READ REP-MASTER-IN
002810         AT END
002820             MOVE 'Y' TO WS-REP-ENTRY-EOF-SW
002830             GO TO 1300-EXIT.
002840     ADD 1 TO WS-REP-COUNT.
002850     SET REP-IX TO WS-REP-COUNT.
002860     MOVE REP-MASTER-RECORD TO WS-REP-ENTRY (REP-IX).
002870 1300-EXIT.
002880     EXIT.
002890*----------------------------------------------------------------
002900 1400-LOAD-COMPLAINT-TABLE.
002910*----------------------------------------------------------------
002920     READ CMP-DETAIL-IN
002930         AT END
002940             MOVE 'Y' TO WS-CMP-ENTRY-EOF-SW
002950             GO TO 1400-EXIT.
002960     ADD 1 TO WS-CMP-COUNT.
002970     SET CMP-IX TO WS-CMP-COUNT.
002980     MOVE CMP-DETAIL-RECORD TO WS-CMP-ENTRY (CMP-IX).
002990     IF CMP-ID > WS-NEXT-CMP-ID
003000         MOVE CMP-ID TO WS-NEXT-CMP-ID.
003010 1400-EXIT.
003020     EXIT.
003030*----------------------------------------------------------------
003040 2000-PROCESS-ONE-EVENT.
003050*    SCORES ONE REPUTATION-EVENT RECORD AND APPLIES ANY PROMOTION,
003060*    BLACKLIST, DEACTIVATION, DEMOTION, OR COMPLAINT/COMPLIMENT
003070*    FILING THAT FOLLOWS FROM IT.
003080*----------------------------------------------------------------
003090     ADD 1 TO WS-TOT-EVENTS.
003100     MOVE SPACES TO WS-ACTION-TX.
003110     PERFORM 2100-SCORE-THE-EVENT THRU 2100-EXIT.
003120     MOVE REV-USER-ID TO WS-LOOKUP-USER-ID.
003130     PERFORM 2200-FIND-REPUTATION-ENTRY THRU 2200-EXIT.
003140     IF NOT WS-ENTRY-WAS-FOUND
003150         PERFORM 2250-CREATE-REPUTATION-ENTRY THRU 2250-EXIT.
003160     PERFORM 2300-APPLY-DELTA-AND-COUNTERS THRU 2300-EXIT.
003170     PERFORM 2400-FIND-CUSTOMER-BY-USER-ID THRU 2400-EXIT.
003180     MOVE WS-CST-LOOKUP-IX TO WS-CST-IX-SAVE.
003190     IF WS-CST-IX-SAVE NOT = ZERO
003200         PERFORM 2500-APPLY-THRESHOLDS THRU 2500-EXIT.
003210     IF REV-TYPE-COMPLAINT
003220         PERFORM 2600-FILE-COMPLAINT THRU 2600-EXIT
003230     ELSE
003240     IF REV-TYPE-COMPLIMENT
003250         PERFORM 2700-FILE-COMPLIMENT THRU 2700-EXIT.
003260     PERFORM 2900-WRITE-REPUTATION-LINE THRU 2900-EXIT.
003270     READ REV-EVENT-IN
003280         AT END MOVE 'Y' TO WS-REV-EOF-SW.
003290 2000-EXIT.
003300     EXIT.
003310*----------------------------------------------------------------
003320 2100-SCORE-THE-EVENT.
003330*    MAPS THE EVENT TYPE TO ITS FIXED SCORE DELTA; AN UNRECOGNIZED
003340*    TYPE SCORES AS ORDER-COMPLETED (+2) PER THE HOUSE DEFAULT.
003350*----------------------------------------------------------------
003360     EVALUATE TRUE
003370         WHEN REV-TYPE-COMPLAINT          MOVE -10 TO WS-DELTA
003380         WHEN REV-TYPE-COMPLIMENT         MOVE +10 TO WS-DELTA
003390         WHEN REV-TYPE-WARNING            MOVE -20 TO WS-DELTA
003400         WHEN REV-TYPE-BONUS              MOVE +15 TO WS-DELTA
003410         WHEN REV-TYPE-DEMOTION           MOVE -25 TO WS-DELTA
003420         WHEN REV-TYPE-PROMOTION          MOVE +30 TO WS-DELTA
003430         WHEN REV-TYPE-ORDER-COMPLETED    MOVE +2  TO WS-DELTA
003440         WHEN REV-TYPE-ORDER-REJECTED     MOVE -5  TO WS-DELTA
003450         WHEN REV-TYPE-INSUFF-FUNDS       MOVE -3  TO WS-DELTA
003460         WHEN REV-TYPE-RATING-RECEIVED    MOVE ZERO TO WS-DELTA
003470         WHEN OTHER                       MOVE +2  TO WS-DELTA
003480     END-EVALUATE.
003490 2100-EXIT.
003500     EXIT.
003510*----------------------------------------------------------------
003520 2200-FIND-REPUTATION-ENTRY.
003530*    SCANS FOR THE ENTRY MATCHING WS-LOOKUP-USER-ID.
003540*----------------------------------------------------------------
003550     MOVE 'N' TO WS-FOUND-SW.
003560     PERFORM 2210-SCAN-ONE-REP-ENTRY THRU 2210-EXIT
003570         VARYING REP-IX FROM 1 BY 1
003580         UNTIL REP-IX > WS-REP-COUNT
003590         OR WS-ENTRY-WAS-FOUND.
003600 2200-EXIT.
003610     EXIT.
003620*----------------------------------------------------------------
003630 2210-SCAN-ONE-REP-ENTRY.
003640*----------------------------------------------------------------
003650     MOVE WS-REP-ENTRY (REP-IX) TO REP-MASTER-RECORD.
003660     IF REP-USER-ID = WS-LOOKUP-USER-ID
003670         MOVE 'Y' TO WS-FOUND-SW.
003680 2210-EXIT.
003690     EXIT.
003700*----------------------------------------------------------------
003710 2250-CREATE-REPUTATION-ENTRY.
003720*    LEAVES REP-IX POINTING AT THE NEW ENTRY, SAME AS A SUCCESSFUL
003730*    2200 SEARCH WOULD, SO CALLERS NEED NOT DISTINGUISH THE TWO.
003740*----------------------------------------------------------------
003750     MOVE SPACES TO REP-MASTER-RECORD.
003760     MOVE WS-LOOKUP-USER-ID TO REP-USER-ID.
003770     MOVE ZERO TO REP-SCORE REP-COMPLAINTS REP-COMPLIMENTS
003780                  REP-WARNINGS.
003790     ADD 1 TO WS-REP-COUNT.
003800     SET REP-IX TO WS-REP-COUNT.
003810     MOVE REP-MASTER-RECORD TO WS-REP-ENTRY (REP-IX).
003820 2250-EXIT.
003830     EXIT.
003840*----------------------------------------------------------------
003850 2300-APPLY-DELTA-AND-COUNTERS.
003860*----------------------------------------------------------------
003870     MOVE WS-REP-ENTRY (REP-IX) TO REP-MASTER-RECORD.
003880     ADD WS-DELTA TO REP-SCORE.
003890     MOVE REP-SCORE TO WS-NEW-SCORE.
003900     IF REV-TYPE-COMPLAINT
003910         ADD 1 TO REP-COMPLAINTS
003920     ELSE
003930     IF REV-TYPE-COMPLIMENT
003940         ADD 1 TO REP-COMPLIMENTS
003950     ELSE
003960     IF REV-TYPE-WARNING
003970         ADD 1 TO REP-WARNINGS.
003980     MOVE REP-MASTER-RECORD TO WS-REP-ENTRY (REP-IX).
003990 2300-EXIT.
004000     EXIT.
004010*----------------------------------------------------------------
004020 2400-FIND-CUSTOMER-BY-USER-ID.
004030*    LOOKS UP THE CUSTOMER ENTRY WHOSE CST-USER-ID MATCHES
004040*    WS-LOOKUP-USER-ID.  SINCE THE TABLE IS LOADED BY CST-ID (ITS
004050*    SORT KEY), NOT CST-USER-ID, A LINEAR SCAN IS USED, THE SAME
004060*    AS PAY-PAYMENT-ENGINE'S CUSTOMER LOOKUP.
004070*----------------------------------------------------------------
004080     MOVE ZERO TO WS-CST-LOOKUP-IX.
004090     PERFORM 2410-SCAN-ONE-CUST-ENTRY THRU 2410-EXIT
004100         VARYING CST-IX FROM 1 BY 1
004110         UNTIL CST-IX > WS-CST-COUNT
004120         OR WS-CST-LOOKUP-IX NOT = ZERO.
004130 2400-EXIT.
004140     EXIT.
004150*----------------------------------------------------------------
004160 2410-SCAN-ONE-CUST-ENTRY.
004170*----------------------------------------------------------------
004180     MOVE WS-CST-ENTRY (CST-IX) TO CST-MASTER-RECORD.
004190     IF CST-USER-ID = WS-LOOKUP-USER-ID
004200         SET WS-CST-LOOKUP-IX TO CST-IX.
004210 2410-EXIT.
004220     EXIT.
004230*----------------------------------------------------------------
004240 2500-APPLY-THRESHOLDS.
004250*    VIP PROMOTION AT SCORE >= +100; BLACKLIST AT SCORE <= -50;
004260*    A WARNING EVENT ALSO CHECKS WARNING-COUNT THRESHOLDS.  CALLER
004270*    HAS SET WS-CST-IX-SAVE AND LEFT REP-IX POINTING AT THE
004280*    REPUTATION ENTRY JUST SCORED.
004290*----------------------------------------------------------------
004300     SET CST-IX TO WS-CST-IX-SAVE.
004310     MOVE WS-CST-ENTRY (CST-IX) TO CST-MASTER-RECORD.
004320     IF WS-NEW-SCORE >= 100 AND CST-IS-VIP-NO
004330         MOVE 'Y' TO CST-IS-VIP
004340         MOVE WS-RUN-DATE TO CST-VIP-SINCE
004350         MOVE 'PROMOTED' TO WS-ACTION-TX
004360         ADD 1 TO WS-TOT-PROMOTIONS
004370     END-IF.
004380     IF WS-NEW-SCORE <= -50 AND NOT CST-STATUS-BLACKLISTED
004390         MOVE 'B' TO CST-STATUS
004400         MOVE 'BLACKLISTED' TO WS-ACTION-TX
004410         ADD 1 TO WS-TOT-BLACKLISTINGS
004420     END-IF.
004430     MOVE WS-REP-ENTRY (REP-IX) TO REP-MASTER-RECORD.
004440     IF REP-WARNINGS >= 3 AND NOT CST-STATUS-DEACTIVATED
004450         MOVE 'D' TO CST-STATUS
004460         MOVE 'DEACTIVATED' TO WS-ACTION-TX
004470         ADD 1 TO WS-TOT-DEACTIVATIONS
004480     ELSE
004490     IF REP-WARNINGS >= 2 AND CST-IS-VIP-YES
004500         MOVE 'N' TO CST-IS-VIP
004510         MOVE ZERO TO REP-WARNINGS
004520         MOVE REP-MASTER-RECORD TO WS-REP-ENTRY (REP-IX)
004530         MOVE 'VIP-DEMOTED' TO WS-ACTION-TX
004540         ADD 1 TO WS-TOT-DEMOTIONS
004550     END-IF.
004560     MOVE CST-MASTER-RECORD TO WS-CST-ENTRY (CST-IX).
004570 2500-EXIT.
004580     EXIT.
004590*----------------------------------------------------------------
004600 2600-FILE-COMPLAINT.
004610*    WEIGHT 2 WHEN THE FILER (REV-CREATED-BY) IS A VIP, ELSE 1.
004620*----------------------------------------------------------------
004630     MOVE REV-CREATED-BY TO WS-LOOKUP-USER-ID.
004640     PERFORM 2400-FIND-CUSTOMER-BY-USER-ID THRU 2400-EXIT.
004650     MOVE 'N' TO WS-CST-FILER-VIP-SW.
004660     IF WS-CST-LOOKUP-IX NOT = ZERO
004670         SET CST-IX TO WS-CST-LOOKUP-IX
004680         MOVE WS-CST-ENTRY (CST-IX) TO CST-MASTER-RECORD
004690         IF CST-IS-VIP-YES
004700             MOVE 'Y' TO WS-CST-FILER-VIP-SW
004710         END-IF
004720     END-IF.
004730     ADD 1 TO WS-NEXT-CMP-ID.
004740     ADD 1 TO WS-CMP-COUNT.
004750     SET CMP-IX TO WS-CMP-COUNT.
004760     MOVE SPACES TO CMP-DETAIL-RECORD.
004770     MOVE WS-NEXT-CMP-ID TO CMP-ID.
004780     MOVE REV-CREATED-BY TO CMP-COMPLAINANT-ID.
004790     MOVE REV-USER-ID TO CMP-SUBJECT-ID.
004800     MOVE ZERO TO CMP-ORDER-ID.
004810     MOVE REV-DETAILS (1:30) TO CMP-TITLE.
004820     MOVE 'P' TO CMP-STATUS.
004830     IF WS-CST-FILER-IS-VIP
004840         MOVE 2 TO CMP-WEIGHT
004850     ELSE
004860         MOVE 1 TO CMP-WEIGHT.
004870     MOVE CMP-DETAIL-RECORD TO WS-CMP-ENTRY (CMP-IX).
004880 2600-EXIT.
004890     EXIT.
004900*----------------------------------------------------------------
004910 2700-FILE-COMPLIMENT.
004920*    SAME VIP WEIGHTING AS A COMPLAINT FILING; RESOLVES ONE
004930*    PENDING COMPLAINT AGAINST THE RECEIVER IF ONE EXISTS, THEN
004940*    ACKNOWLEDGES THE COMPLIMENT AGAINST THE RECEIVER'S STAFF
004950*    RATING WHEN THE RECEIVER IS A COURIER (2750).
004960*----------------------------------------------------------------
004970     MOVE ZERO TO WS-CMP-LOOKUP-IX.
004980     PERFORM 2710-SCAN-FOR-PENDING-CMP THRU 2710-EXIT
004990         VARYING CMP-IX FROM 1 BY 1
005000         UNTIL CMP-IX > WS-CMP-COUNT
005010         OR WS-CMP-LOOKUP-IX NOT = ZERO.
005020     IF WS-CMP-LOOKUP-IX NOT = ZERO
005030         SET CMP-IX TO WS-CMP-LOOKUP-IX
005040         MOVE WS-CMP-ENTRY (CMP-IX) TO CMP-DETAIL-RECORD
005050         MOVE 'R' TO CMP-STATUS
005060         MOVE CMP-DETAIL-RECORD TO WS-CMP-ENTRY (CMP-IX)
005070     END-IF.
005080     PERFORM 2750-ACKNOWLEDGE-STAFF-COMPLIMENT THRU 2750-EXIT.
005090 2700-EXIT.
005100     EXIT.
005110*----------------------------------------------------------------
005120 2710-SCAN-FOR-PENDING-CMP.
005130*----------------------------------------------------------------
005140     MOVE WS-CMP-ENTRY (CMP-IX) TO CMP-DETAIL-RECORD.
005150     IF CMP-SUBJECT-ID = REV-USER-ID AND CMP-STATUS-PENDING
005160         SET WS-CMP-LOOKUP-IX TO CMP-IX.
005170 2710-EXIT.
005180     EXIT.
005190*----------------------------------------------------------------
005200 2750-ACKNOWLEDGE-STAFF-COMPLIMENT.
005210*    COMPLIMENT ACKNOWLEDGEMENT: RATING = MIN(5.00, RATING+0.20),
005220*    APPLIED ONLY WHEN THE RECEIVER (REV-USER-ID) IS A COURIER -
005230*    A COMPLIMENT RECEIVED BY A CUSTOMER HAS NO STAFF TO CREDIT.
005240*----------------------------------------------------------------
005250     SEARCH ALL WS-CRR-ENTRY
005260         AT END
005270             CONTINUE
005280         WHEN WS-CRR-ENTRY-ID (CRR-IX) = REV-USER-ID
005290             MOVE WS-CRR-ENTRY (CRR-IX) TO CRR-MASTER-RECORD
005300             ADD 0.20 TO CRR-AVG-RATING
005310             IF CRR-AVG-RATING > 5.00
005320                 MOVE 5.00 TO CRR-AVG-RATING
005330             END-IF
005340             MOVE CRR-MASTER-RECORD TO WS-CRR-ENTRY (CRR-IX)
005350     END-SEARCH.
005360 2750-EXIT.
005370     EXIT.
005380*----------------------------------------------------------------
005390 2900-WRITE-REPUTATION-LINE.
005400*----------------------------------------------------------------
005410     MOVE SPACES TO RPT-REPUTATION-LINE.
005420     MOVE REV-USER-ID TO RPT-RL-USER-ID.
005430     MOVE REV-TYPE TO RPT-RL-TYPE.
005440     MOVE WS-DELTA TO RPT-RL-DELTA.
005450     MOVE WS-NEW-SCORE TO RPT-RL-NEW-SCORE.
005460     MOVE WS-ACTION-TX TO RPT-RL-ACTION-TX.
005470     WRITE RPT-LINE FROM RPT-REPUTATION-LINE.
005480 2900-EXIT.
005490     EXIT.
005500*----------------------------------------------------------------
005510 5000-PROCESS-ONE-DECISION.
005520*    MANAGER COMPLAINT DECISIONS ROUTE INTO THE SAME WARNING RULE
005530*    AND ADJUST THE SUBJECT COURIER'S STAFF RATING.
005540*----------------------------------------------------------------
005550     MOVE ZERO TO WS-CMP-LOOKUP-IX.
005560     PERFORM 5100-FIND-COMPLAINT THRU 5100-EXIT
005570         VARYING CMP-IX FROM 1 BY 1
005580         UNTIL CMP-IX > WS-CMP-COUNT
005590         OR WS-CMP-LOOKUP-IX NOT = ZERO.
005600     IF WS-CMP-LOOKUP-IX NOT = ZERO
005610         SET CMP-IX TO WS-CMP-LOOKUP-IX
005620         PERFORM 5200-APPLY-DECISION THRU 5200-EXIT
005630     END-IF.
005640     READ MGD-EVENT-IN
005650         AT END MOVE 'Y' TO WS-MGD-EOF-SW.
005660 5000-EXIT.
005670     EXIT.
005680*----------------------------------------------------------------
005690 5100-FIND-COMPLAINT.
005700*----------------------------------------------------------------
005710     MOVE WS-CMP-ENTRY (CMP-IX) TO CMP-DETAIL-RECORD.
005720     IF CMP-ID = MGD-COMPLAINT-ID
005730         SET WS-CMP-LOOKUP-IX TO CMP-IX.
005740 5100-EXIT.
005750     EXIT.
005760*----------------------------------------------------------------
005770 5200-APPLY-DECISION.
005780*----------------------------------------------------------------
005790     MOVE WS-CMP-ENTRY (CMP-IX) TO CMP-DETAIL-RECORD.
005800     EVALUATE TRUE
005810         WHEN MGD-DECISION-RESOLVE
005820             MOVE 'R' TO CMP-STATUS
005830             MOVE CMP-DETAIL-RECORD TO WS-CMP-ENTRY (CMP-IX)
005840             PERFORM 5300-PENALIZE-STAFF THRU 5300-EXIT
005850         WHEN MGD-DECISION-REJECT
005860             MOVE 'J' TO CMP-STATUS
005870             MOVE CMP-DETAIL-RECORD TO WS-CMP-ENTRY (CMP-IX)
005880         WHEN MGD-DECISION-WARN-FILER
005890             MOVE 'J' TO CMP-STATUS
005900             MOVE CMP-COMPLAINANT-ID TO WS-LOOKUP-USER-ID
005910             MOVE CMP-DETAIL-RECORD TO WS-CMP-ENTRY (CMP-IX)
005920             PERFORM 5400-WARN-USER THRU 5400-EXIT
005930         WHEN MGD-DECISION-WARN-SUBJECT
005940             MOVE 'R' TO CMP-STATUS
005950             MOVE CMP-SUBJECT-ID TO WS-LOOKUP-USER-ID
005960             MOVE CMP-DETAIL-RECORD TO WS-CMP-ENTRY (CMP-IX)
005970             PERFORM 5400-WARN-USER THRU 5400-EXIT
005980     END-EVALUATE.
005990 5200-EXIT.
006000     EXIT.
006010*----------------------------------------------------------------
006020 5300-PENALIZE-STAFF.
006030*    COMPLAINT RESOLVED AGAINST STAFF: RATING = MAX(1.00, -0.50).
006040*    THE COMPLAINT'S SUBJECT ID IS THE COURIER'S CRR-ID DIRECTLY -
006050*    COURIERS CARRY NO SEPARATE USER-ID FIELD.
006060*----------------------------------------------------------------
006070     MOVE WS-CMP-ENTRY (CMP-IX) TO CMP-DETAIL-RECORD.
006080     SEARCH ALL WS-CRR-ENTRY
006090         AT END
006100             CONTINUE
006110         WHEN WS-CRR-ENTRY-ID (CRR-IX) = CMP-SUBJECT-ID
006120             MOVE WS-CRR-ENTRY (CRR-IX) TO CRR-MASTER-RECORD
006130             SUBTRACT 0.50 FROM CRR-AVG-RATING
006140             IF CRR-AVG-RATING < 1.00
006150                 MOVE 1.00 TO CRR-AVG-RATING
006160             END-IF
006170             MOVE CRR-MASTER-RECORD TO WS-CRR-ENTRY (CRR-IX)
006180     END-SEARCH.
006190 5300-EXIT.
006200     EXIT.
006210*----------------------------------------------------------------
006220 5400-WARN-USER.
006230*    ROUTES A MANAGER-ISSUED WARNING THROUGH THE SAME REPUTATION
006240*    SCORE DELTA AND PROMOTION/DEMOTE/DEACTIVATE THRESHOLDS AS A
006250*    REV-TYPE-WARNING EVENT WOULD, FOR WS-LOOKUP-USER-ID (SET BY
006260*    THE CALLER).
006270*----------------------------------------------------------------
006280     ADD 1 TO WS-TOT-EVENTS.
006290     MOVE -20 TO WS-DELTA.
006300     MOVE SPACES TO WS-ACTION-TX.
006310     PERFORM 2200-FIND-REPUTATION-ENTRY THRU 2200-EXIT.
006320     IF NOT WS-ENTRY-WAS-FOUND
006330         PERFORM 2250-CREATE-REPUTATION-ENTRY THRU 2250-EXIT.
006340     MOVE WS-REP-ENTRY (REP-IX) TO REP-MASTER-RECORD.
006350     ADD WS-DELTA TO REP-SCORE.
006360     MOVE REP-SCORE TO WS-NEW-SCORE.
006370     ADD 1 TO REP-WARNINGS.
006380     MOVE REP-MASTER-RECORD TO WS-REP-ENTRY (REP-IX).
006390     PERFORM 2400-FIND-CUSTOMER-BY-USER-ID THRU 2400-EXIT.
006400     MOVE WS-CST-LOOKUP-IX TO WS-CST-IX-SAVE.
006410     IF WS-CST-IX-SAVE NOT = ZERO
006420         PERFORM 2500-APPLY-THRESHOLDS THRU 2500-EXIT.
006430 5400-EXIT.
006440     EXIT.
006450*----------------------------------------------------------------
006460 6000-FINALIZE.
006470*----------------------------------------------------------------
006480     PERFORM 6100-WRITE-ONE-CUSTOMER-OUT THRU 6100-EXIT
006490         VARYING CST-IX FROM 1 BY 1
006500         UNTIL CST-IX > WS-CST-COUNT.
006510     PERFORM 6200-WRITE-ONE-COURIER-OUT THRU 6200-EXIT
006520         VARYING CRR-IX FROM 1 BY 1
006530         UNTIL CRR-IX > WS-CRR-COUNT.
006540     PERFORM 6300-WRITE-ONE-REPUTATION-OUT THRU 6300-EXIT
006550         VARYING REP-IX FROM 1 BY 1
006560         UNTIL REP-IX > WS-REP-COUNT.
006570     PERFORM 6400-WRITE-ONE-COMPLAINT-OUT THRU 6400-EXIT
006580         VARYING CMP-IX FROM 1 BY 1
006590         UNTIL CMP-IX > WS-CMP-COUNT.
006600     PERFORM 6500-WRITE-GRAND-TOTALS THRU 6500-EXIT.
006610     CLOSE REV-EVENT-IN MGD-EVENT-IN CST-MASTER-OUT CRR-MASTER-OUT
006620           REP-MASTER-OUT CMP-DETAIL-OUT RPT-REPORT-OUT.
006630 6000-EXIT.
006640     EXIT.
006650*----------------------------------------------------------------
006660 6100-WRITE-ONE-CUSTOMER-OUT.
006670*----------------------------------------------------------------
006680     MOVE WS-CST-ENTRY (CST-IX) TO CST-MASTER-OUT-RECORD.
006690     WRITE CST-MASTER-OUT-RECORD.
006700 6100-EXIT.
006710     EXIT.
006720*----------------------------------------------------------------
006730 6200-WRITE-ONE-COURIER-OUT.
006740*----------------------------------------------------------------
006750     MOVE WS-CRR-ENTRY (CRR-IX) TO CRR-MASTER-OUT-RECORD.
006760     WRITE CRR-MASTER-OUT-RECORD.
006770 6200-EXIT.
006780     EXIT.
006790*----------------------------------------------------------------
006800 6300-WRITE-ONE-REPUTATION-OUT.
006810*----------------------------------------------------------------
006820     MOVE WS-REP-ENTRY (REP-IX) TO REP-MASTER-OUT-RECORD.
006830     WRITE REP-MASTER-OUT-RECORD.
006840 6300-EXIT.
006850     EXIT.
006860*----------------------------------------------------------------
006870 6400-WRITE-ONE-COMPLAINT-OUT.
006880*----------------------------------------------------------------
006890     MOVE WS-CMP-ENTRY (CMP-IX) TO CMP-DETAIL-OUT-RECORD.
006900     WRITE CMP-DETAIL-OUT-RECORD.
006910 6400-EXIT.
006920     EXIT.
006930*----------------------------------------------------------------
006940 6500-WRITE-GRAND-TOTALS.
006950*----------------------------------------------------------------
006960     MOVE SPACES TO RPT-TOTAL-LINE.
006970     MOVE 'REPUTATION EVENTS PROCESSED' TO RPT-TL-LABEL-TX.
006980     MOVE WS-TOT-EVENTS              TO RPT-TL-COUNT.
006990     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
007000     MOVE SPACES TO RPT-TOTAL-LINE.
007010     MOVE 'VIP PROMOTIONS'           TO RPT-TL-LABEL-TX.
007020     MOVE WS-TOT-PROMOTIONS          TO RPT-TL-COUNT.
007030     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
007040     MOVE SPACES TO RPT-TOTAL-LINE.
007050     MOVE 'VIP DEMOTIONS'            TO RPT-TL-LABEL-TX.
007060     MOVE WS-TOT-DEMOTIONS           TO RPT-TL-COUNT.
007070     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
007080     MOVE SPACES TO RPT-TOTAL-LINE.
007090     MOVE 'BLACKLISTINGS'            TO RPT-TL-LABEL-TX.
007100     MOVE WS-TOT-BLACKLISTINGS       TO RPT-TL-COUNT.
007110     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
007120     MOVE SPACES TO RPT-TOTAL-LINE.
007130     MOVE 'DEACTIVATIONS'            TO RPT-TL-LABEL-TX.
007140     MOVE WS-TOT-DEACTIVATIONS       TO RPT-TL-COUNT.
007150     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
007160 6500-EXIT.
007170     EXIT.
