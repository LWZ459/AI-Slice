000010****************************************************************
000020*                    O V R . E V E N T                         *
000030*  AI-SLICE DELIVERY OVERRIDE REQUEST RECORD LAYOUT            *
000040*  FEED CODE.....: OVR                                         *
000050*  RECORD LENGTH.: 60 BYTES, FIXED                              *
000060*  MANAGER OVERRIDE OF THE LOWEST-BID AUTO-ASSIGNMENT            *
000070*----------------------------------------------------------------
000080* MAINTENANCE                                                   *
000090*   01/14/97  PNAIR   ORIGINAL LAYOUT                           *
000100****************************************************************
000110 01  OVR-EVENT-RECORD.
000120     05  OVR-DELIVERY-ID               PIC 9(05).
000130     05  OVR-COURIER-ID                PIC 9(05).
000140     05  OVR-JUSTIFICATION             PIC X(40).
000150     05  FILLER                        PIC X(10).
